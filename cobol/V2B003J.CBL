000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2B003J                                             *
000400*                                                                *
000500*  FECHA CREACION: 15/04/1994                                    *
000600*                                                                *
000700*  AUTOR: M. TORRES QUINTERO                                     *
000800*                                                                *
000900*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC.         *
001000*                                                                *
001100*  DESCRIPCION: ANALISIS DE SENSIBILIDAD DE PESOS.  PARA CADA    *
001200*               UNO DE LOS 5 CRITERIOS MCDA, VARIA SU PESO EN UN *
001300*               RANGO ALREDEDOR DEL VALOR BASE, REESCALA          *
001400*               PROPORCIONALMENTE LOS OTROS 4 PESOS, VUELVE A    *
001500*               PUNTUAR TODOS LOS PAISES Y REGISTRA LOS 3         *
001600*               PRIMEROS DEL RANKING EN CADA PUNTO DE PRUEBA.     *
001700*               SIRVE PARA VER QUE TAN ESTABLE ES LA DECISION     *
001800*               DE EXPANSION FRENTE A CAMBIOS EN LA PONDERACION.  *
001900*                                                                *
002000******************************************************************
002100*                                                                *
002200*         I D E N T I F I C A T I O N   D I V I S I O N          *
002300*                                                                *
002400*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
002500*                                                                *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800*
002900 PROGRAM-ID.   V2B003J.
003000 AUTHOR.       M. TORRES QUINTERO.
003100 INSTALLATION. FACTORIA - DEPARTAMENTO DE PLANIFICACION.
003200 DATE-WRITTEN. 15/04/1994.
003300 DATE-COMPILED.
003400 SECURITY.     USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
003500******************************************************************
003600*        L O G    D E   M O D I F I C A C I O N E S             *
003700******************************************************************
003800*  AUTOR   FECHA          TICKET     DESCRIPCION                 *
003900*  ------  ----------     --------   ------------------------   *
004000*  MTQ     18/08/1997     REQ-0223   VERSION INICIAL - ANALISIS  *
004100*                                    DE SENSIBILIDAD DE PESOS    *
004200*  LSP     19/01/1999     REQ-0301   REVISION Y2K - SIN CAMBIOS  *
004300*                                    DE DATOS, SOLO SE REVISO EL *
004400*                                    LOG DE CAMBIOS              *
004410*  JGV     03/05/2000     REQ-0341   SE AGREGA EL RECORTE DE      *
004420*                                    WS-B003-LO/-HI A [0,1] EN    *
004430*                                    3000-SENSIBILIDAD - EN LOTES *
004440*                                    CON PESO BASE CERCANO A UN   *
004450*                                    EXTREMO SE OBTENIAN PESOS DE *
004460*                                    PRUEBA NEGATIVOS O MAYORES A *
004470*                                    1 EN 3020-PROBAR-UN-VALOR    *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900*
005000 SPECIAL-NAMES.
005100     UPSI-0 IS SW-B003-TRACEO
005200     CLASS V2-CARACTER-VALIDO IS 'A' THRU 'Z'.
005300*
005400 INPUT-OUTPUT SECTION.
005500*
005600 FILE-CONTROL.
005700*
005800     SELECT CARACTERIST  ASSIGN TO 'CARACTERISTICAS'
005900                          ORGANIZATION IS LINE SEQUENTIAL
006000                          FILE STATUS IS WS-B003-FS-CARAC.
006100*
006200     SELECT SENSIBIL     ASSIGN TO 'SENSIBILIDAD'
006300                          ORGANIZATION IS LINE SEQUENTIAL
006400                          FILE STATUS IS WS-B003-FS-SENSI.
006500******************************************************************
006600 DATA DIVISION.
006700******************************************************************
006800 FILE SECTION.
006900*
007000 FD  CARACTERIST
007100     LABEL RECORDS ARE STANDARD.
007200     COPY V2EC002.
007300*
007400 FD  SENSIBIL
007500     LABEL RECORDS ARE STANDARD.
007600     COPY V2EC004.
007700******************************************************************
007800 WORKING-STORAGE SECTION.
007900******************************************************************
008000*                     VARIABLES AUXILIARES                       *
008100******************************************************************
008200 01  WS-B003-VARIABLES.
008300*
008400     05  WS-B003-FS-CARAC        PIC X(02) VALUE '00'.
008500     05  WS-B003-FS-SENSI        PIC X(02) VALUE '00'.
008600     05  WS-B003-SUB             PIC S9(4) COMP VALUE 0.
008700     05  WS-B003-SUB2            PIC S9(4) COMP VALUE 0.
008800     05  WS-B003-NUM-PAISES      PIC S9(4) COMP VALUE 0.
008900     05  WS-B003-CRIT-IX         PIC S9(4) COMP VALUE 0.
009000     05  WS-B003-I               PIC S9(4) COMP VALUE 0.
009100     05  WS-B003-J               PIC S9(4) COMP VALUE 0.
009200     05  WS-B003-K               PIC S9(4) COMP VALUE 0.
009300     05  WS-B003-MITAD-N         PIC S9(4) COMP VALUE 0.
009400     05  WS-B003-W0              PIC S9(01)V9(6) COMP-3.
009500     05  WS-B003-LO              PIC S9(01)V9(6) COMP-3.
009600     05  WS-B003-HI              PIC S9(01)V9(6) COMP-3.
009700     05  WS-B003-T               PIC S9(01)V9(6) COMP-3.
009800     05  WS-B003-SUMA-OTROS      PIC S9(01)V9(6) COMP-3.
009900     05  WS-B003-ACUM            PIC S9(03)V9(6) COMP-3.
010000     05  WS-B003-REG-LEIDOS      PIC 9(07) COMP VALUE 0.
010100     05  WS-B003-REG-ESCRITOS    PIC 9(07) COMP VALUE 0.
010200     05  FILLER                  PIC X(14).
010300******************************************************************
010400*                        AREA DE SWITCHES                        *
010500******************************************************************
010600 01  SW-B003-SWITCHES.
010700*
010800     05  SW-B003-FIN-CARAC       PIC X(01) VALUE 'N'.
010900         88  B003-FIN-CARAC                VALUE 'S'.
011000         88  B003-NO-FIN-CARAC             VALUE 'N'.
011100     05  FILLER                  PIC X(10).
011200******************************************************************
011300*  PARAMETROS DEL MOTOR (PESOS BASE Y CONTROLES DE SENSIBILIDAD)  *
011400******************************************************************
011500 COPY V2EC007.
011600******************************************************************
011700*  NOMBRES DE LOS 5 CRITERIOS MCDA, EN EL MISMO ORDEN QUE LAS     *
011800*  TABLAS DE PESOS Y DE PUNTAJES-Z DE ABAJO (1=TAMANO 2=PODER     *
011900*  3=DIGITAL 4=GOBERNANZA 5=CORRUPCION).  REDEFINIDOS COMO TABLA. *
012000******************************************************************
012100 01  CT-B003-NOMBRES-CRIT.
012200     05  CT-B003-NOM-TAMANO      PIC X(20) VALUE 'MARKET-SIZE'.
012300     05  CT-B003-NOM-POD         PIC X(20) VALUE
012400                                  'PURCHASING-POWER'.
012500     05  CT-B003-NOM-DIG         PIC X(20) VALUE
012600                                  'DIGITAL-READINESS'.
012700     05  CT-B003-NOM-GOB         PIC X(20) VALUE
012800                                  'GOVERNANCE-RISK'.
012900     05  CT-B003-NOM-COR         PIC X(20) VALUE
013000                                  'CORRUPTION-RISK'.
013100 01  CT-B003-NOMBRES-CRIT-R REDEFINES CT-B003-NOMBRES-CRIT.
013200     05  CT-B003-NOM-TAB         PIC X(20) OCCURS 5 TIMES.
013300******************************************************************
013400*  PESOS BASE (COPIADOS DE CT-PARAMETROS-V2 AL INICIO) Y PESOS    *
013500*  DE PRUEBA (SE RECALCULAN EN CADA PUNTO DE PRUEBA).             *
013600******************************************************************
013700 01  WS-B003-PESOS-BASE.
013800     05  WS-B003-BASE-TAMANO     PIC S9(01)V9(6) COMP-3.
013900     05  WS-B003-BASE-POD        PIC S9(01)V9(6) COMP-3.
014000     05  WS-B003-BASE-DIG        PIC S9(01)V9(6) COMP-3.
014100     05  WS-B003-BASE-GOB        PIC S9(01)V9(6) COMP-3.
014200     05  WS-B003-BASE-COR        PIC S9(01)V9(6) COMP-3.
014300 01  WS-B003-PESOS-BASE-R REDEFINES WS-B003-PESOS-BASE.
014400     05  WS-B003-BASE-TAB        PIC S9(01)V9(6) COMP-3
014500                                  OCCURS 5 TIMES.
014600*
014700 01  WS-B003-PESOS-PRUEBA.
014800     05  WS-B003-PRB-TAMANO      PIC S9(01)V9(6) COMP-3.
014900     05  WS-B003-PRB-POD         PIC S9(01)V9(6) COMP-3.
015000     05  WS-B003-PRB-DIG         PIC S9(01)V9(6) COMP-3.
015100     05  WS-B003-PRB-GOB         PIC S9(01)V9(6) COMP-3.
015200     05  WS-B003-PRB-COR         PIC S9(01)V9(6) COMP-3.
015300 01  WS-B003-PESOS-PRUEBA-R REDEFINES WS-B003-PESOS-PRUEBA.
015400     05  WS-B003-PRB-TAB         PIC S9(01)V9(6) COMP-3
015500                                  OCCURS 5 TIMES.
015600******************************************************************
015700*  TABLA DE PAISES CON SUS 5 PUNTAJES-Z (CARGADA UNA SOLA VEZ);   *
015800*  TOTAL Y RANKING SE RECALCULAN EN CADA PUNTO DE PRUEBA.         *
015900******************************************************************
016000 01  WS-B003-TABLA-PAISES.
016100     05  WS-B003-PAIS-ENT OCCURS 200 TIMES INDEXED BY WS-B003-IX.
016200         10  WS-B003-T-CODIGO        PIC X(03).
016300         10  WS-B003-T-STD           PIC S9(03)V9(6) COMP-3
016400                                      OCCURS 5 TIMES.
016500         10  WS-B003-T-TOTAL         PIC S9(03)V9(6) COMP-3.
016600         10  WS-B003-T-RANK          PIC 9(03).
016700         10  FILLER                  PIC X(06).
016800******************************************************************
016900*  AREA DE INTERCAMBIO PARA EL ORDENAMIENTO DE BURBUJA (DEBE      *
017000*  TENER EXACTAMENTE EL MISMO LARGO QUE WS-B003-PAIS-ENT).        *
017100******************************************************************
017200 01  WS-B003-PAIS-TEMP.
017300     05  WS-B003-TMP-CODIGO      PIC X(03).
017400     05  WS-B003-TMP-STD         PIC S9(03)V9(6) COMP-3
017500                                  OCCURS 5 TIMES.
017600     05  WS-B003-TMP-TOTAL       PIC S9(03)V9(6) COMP-3.
017700     05  WS-B003-TMP-RANK        PIC 9(03).
017800     05  FILLER                  PIC X(06).
017900******************************************************************
018000 PROCEDURE DIVISION.
018100*
018200 MAINLINE.
018300*
018400     PERFORM 1000-INICIO        THRU 1000-INICIO-EXIT
018500     PERFORM 2000-LEER-CARACTERISTICAS
018600                                 THRU 2000-LEER-CARACTERISTICAS-EXIT
018700     PERFORM 3000-SENSIBILIDAD  THRU 3000-SENSIBILIDAD-EXIT
018800         VARYING WS-B003-CRIT-IX FROM 1 BY 1
018900         UNTIL WS-B003-CRIT-IX > 5
019000     PERFORM 9000-FIN           THRU 9000-FIN-EXIT
019100*
019200     GOBACK
019300     .
019400******************************************************************
019500*  1000-INICIO                                                   *
019600******************************************************************
019700 1000-INICIO.
019800*
019900     OPEN INPUT  CARACTERIST
020000     IF WS-B003-FS-CARAC NOT = '00'
020100         DISPLAY 'V2B003J - ERROR AL ABRIR CARACTERISTICAS '
020200                 WS-B003-FS-CARAC
020300         MOVE 16 TO RETURN-CODE
020400         GOBACK
020500     END-IF
020600*
020700     OPEN OUTPUT SENSIBIL
020800     IF WS-B003-FS-SENSI NOT = '00'
020900         DISPLAY 'V2B003J - ERROR AL ABRIR SENSIBILIDAD '
021000                 WS-B003-FS-SENSI
021100         MOVE 16 TO RETURN-CODE
021200         GOBACK
021300     END-IF
021400*
021500     MOVE CT-PESO-TAMANO       TO WS-B003-BASE-TAB (1)
021600     MOVE CT-PESO-PODER-COMPRA TO WS-B003-BASE-TAB (2)
021700     MOVE CT-PESO-DIGITAL      TO WS-B003-BASE-TAB (3)
021800     MOVE CT-PESO-GOBERNANZA   TO WS-B003-BASE-TAB (4)
021900     MOVE CT-PESO-CORRUPCION   TO WS-B003-BASE-TAB (5)
022000     .
022100 1000-INICIO-EXIT.
022200     EXIT.
022300******************************************************************
022400*  2000-LEER-CARACTERISTICAS                                     *
022500******************************************************************
022600 2000-LEER-CARACTERISTICAS.
022700*
022800     PERFORM 2010-LEER-UN-REGISTRO
022900                                THRU 2010-LEER-UN-REGISTRO-EXIT
023000         UNTIL B003-FIN-CARAC
023100     .
023200 2000-LEER-CARACTERISTICAS-EXIT.
023300     EXIT.
023400*
023500 2010-LEER-UN-REGISTRO.
023600     READ CARACTERIST
023700         AT END
023800             SET B003-FIN-CARAC TO TRUE
023900         NOT AT END
024000             ADD 1 TO WS-B003-REG-LEIDOS
024100             ADD 1 TO WS-B003-NUM-PAISES
024200             MOVE V2-CAR-PAIS
024300                  TO WS-B003-T-CODIGO (WS-B003-NUM-PAISES)
024400             MOVE V2-CAR-STD-TAMANO
024500                  TO WS-B003-T-STD (WS-B003-NUM-PAISES, 1)
024600             MOVE V2-CAR-STD-PODER-COMPRA
024700                  TO WS-B003-T-STD (WS-B003-NUM-PAISES, 2)
024800             MOVE V2-CAR-STD-DIGITAL
024900                  TO WS-B003-T-STD (WS-B003-NUM-PAISES, 3)
025000             MOVE V2-CAR-STD-GOBERNANZA
025100                  TO WS-B003-T-STD (WS-B003-NUM-PAISES, 4)
025200             MOVE V2-CAR-STD-CORRUPCION
025300                  TO WS-B003-T-STD (WS-B003-NUM-PAISES, 5)
025400     END-READ
025500     .
025600 2010-LEER-UN-REGISTRO-EXIT.
025700     EXIT.
025800******************************************************************
025900*  3000-SENSIBILIDAD                                             *
026000*  UN CRITERIO A LA VEZ (WS-B003-CRIT-IX 1..5) - CALCULA EL       *
026100*  RANGO DE PRUEBA Y PRUEBA CADA VALOR.  REQ-0223/1997.           *
026200******************************************************************
026300 3000-SENSIBILIDAD.
026400*
026500     MOVE WS-B003-BASE-TAB (WS-B003-CRIT-IX) TO WS-B003-W0
026600*
026700     MOVE ZERO TO WS-B003-SUMA-OTROS
026800     PERFORM 3011-SUMAR-OTRO THRU 3011-SUMAR-OTRO-EXIT
026900         VARYING WS-B003-J FROM 1 BY 1 UNTIL WS-B003-J > 5
027000*
027100     DIVIDE CT-CORRIDAS-SENSIBILIDAD BY 2
027200                GIVING WS-B003-MITAD-N
027300     COMPUTE WS-B003-LO =
027400             WS-B003-W0 - (CT-PASO-SENSIBILIDAD * WS-B003-MITAD-N)
027500     IF WS-B003-LO < ZERO
027600         MOVE ZERO TO WS-B003-LO
027700     END-IF
027800     COMPUTE WS-B003-HI =
027900             WS-B003-W0 + (CT-PASO-SENSIBILIDAD * WS-B003-MITAD-N)
028000     IF WS-B003-HI > 1
028100         MOVE 1 TO WS-B003-HI
028200     END-IF
028300*
028400     PERFORM 3020-PROBAR-UN-VALOR THRU 3020-PROBAR-UN-VALOR-EXIT
028500         VARYING WS-B003-I FROM 1 BY 1
028600         UNTIL WS-B003-I > CT-CORRIDAS-SENSIBILIDAD
028700     .
028800 3000-SENSIBILIDAD-EXIT.
028900     EXIT.
029000*
029100 3011-SUMAR-OTRO.
029200     IF WS-B003-J NOT = WS-B003-CRIT-IX
029300         ADD WS-B003-BASE-TAB (WS-B003-J) TO WS-B003-SUMA-OTROS
029400     END-IF
029500     .
029600 3011-SUMAR-OTRO-EXIT.
029700     EXIT.
029800******************************************************************
029900*  3020-PROBAR-UN-VALOR                                          *
030000*  UN PUNTO DE PRUEBA: CALCULA T, ARMA LOS PESOS DE PRUEBA,       *
030100*  REPUNTUA TODOS LOS PAISES, ORDENA Y GRABA EL TOP-3.            *
030200******************************************************************
030300 3020-PROBAR-UN-VALOR.
030400     IF CT-CORRIDAS-SENSIBILIDAD > 1
030500         COMPUTE WS-B003-T ROUNDED =
030600             WS-B003-LO
030700             + (((WS-B003-I - 1) * (WS-B003-HI - WS-B003-LO))
030800                 / (CT-CORRIDAS-SENSIBILIDAD - 1))
030900     ELSE
031000         MOVE WS-B003-LO TO WS-B003-T
031100     END-IF
031200*
031300     PERFORM 3030-ARMAR-PESOS-PRUEBA
031400                               THRU 3030-ARMAR-PESOS-PRUEBA-EXIT
031500*
031600     PERFORM 3040-RECALC-TOTAL-UN-PAIS
031700                               THRU 3040-RECALC-TOTAL-UN-PAIS-EXIT
031800         VARYING WS-B003-SUB FROM 1 BY 1
031900         UNTIL WS-B003-SUB > WS-B003-NUM-PAISES
032000*
032100     IF WS-B003-NUM-PAISES > 1
032200         PERFORM 3060-PASADA-ORDEN THRU 3060-PASADA-ORDEN-EXIT
032300             VARYING WS-B003-SUB2 FROM 1 BY 1
032400             UNTIL WS-B003-SUB2 >= WS-B003-NUM-PAISES
032500     END-IF
032600*
032700     PERFORM 3070-ASIGNAR-RANK THRU 3070-ASIGNAR-RANK-EXIT
032800         VARYING WS-B003-SUB FROM 1 BY 1
032900         UNTIL WS-B003-SUB > WS-B003-NUM-PAISES
033000*
033100     PERFORM 3080-ESCRIBIR-TOP3 THRU 3080-ESCRIBIR-TOP3-EXIT
033200         VARYING WS-B003-SUB FROM 1 BY 1
033300         UNTIL WS-B003-SUB > 3 OR WS-B003-SUB > WS-B003-NUM-PAISES
033400     .
033500 3020-PROBAR-UN-VALOR-EXIT.
033600     EXIT.
033700******************************************************************
033800*  3030-ARMAR-PESOS-PRUEBA                                       *
033900*  EL PESO DEL CRITERIO EN PRUEBA PASA A SER T; LOS OTROS 4 SE    *
034000*  REESCALAN PROPORCIONALMENTE PARA QUE LA SUMA VUELVA A DAR 1.   *
034100*  SI LOS OTROS 4 SUMAN CERO EN LA BASE, SE DEJAN COMO ESTAN.     *
034200******************************************************************
034300 3030-ARMAR-PESOS-PRUEBA.
034400     MOVE WS-B003-T TO WS-B003-PRB-TAB (WS-B003-CRIT-IX)
034500*
034600     IF WS-B003-SUMA-OTROS > ZERO
034700         PERFORM 3031-ESCALAR-OTRO THRU 3031-ESCALAR-OTRO-EXIT
034800             VARYING WS-B003-J FROM 1 BY 1 UNTIL WS-B003-J > 5
034900     ELSE
035000         PERFORM 3032-COPIAR-BASE-OTRO
035100                               THRU 3032-COPIAR-BASE-OTRO-EXIT
035200             VARYING WS-B003-J FROM 1 BY 1 UNTIL WS-B003-J > 5
035300     END-IF
035400     .
035500 3030-ARMAR-PESOS-PRUEBA-EXIT.
035600     EXIT.
035700*
035800 3031-ESCALAR-OTRO.
035900     IF WS-B003-J NOT = WS-B003-CRIT-IX
036000         COMPUTE WS-B003-PRB-TAB (WS-B003-J) ROUNDED =
036100             WS-B003-BASE-TAB (WS-B003-J) * (1 - WS-B003-T)
036200              / WS-B003-SUMA-OTROS
036300     END-IF
036400     .
036500 3031-ESCALAR-OTRO-EXIT.
036600     EXIT.
036700*
036800 3032-COPIAR-BASE-OTRO.
036900     IF WS-B003-J NOT = WS-B003-CRIT-IX
037000         MOVE WS-B003-BASE-TAB (WS-B003-J)
037100                               TO WS-B003-PRB-TAB (WS-B003-J)
037200     END-IF
037300     .
037400 3032-COPIAR-BASE-OTRO-EXIT.
037500     EXIT.
037600******************************************************************
037700*  3040-RECALC-TOTAL-UN-PAIS                                     *
037800******************************************************************
037900 3040-RECALC-TOTAL-UN-PAIS.
038000     MOVE ZERO TO WS-B003-ACUM
038100     PERFORM 3041-SUMAR-CRITERIO THRU 3041-SUMAR-CRITERIO-EXIT
038200         VARYING WS-B003-K FROM 1 BY 1 UNTIL WS-B003-K > 5
038300     MOVE WS-B003-ACUM TO WS-B003-T-TOTAL (WS-B003-SUB)
038400     .
038500 3040-RECALC-TOTAL-UN-PAIS-EXIT.
038600     EXIT.
038700*
038800 3041-SUMAR-CRITERIO.
038900     COMPUTE WS-B003-ACUM ROUNDED = WS-B003-ACUM +
039000         (WS-B003-PRB-TAB (WS-B003-K)
039100          * WS-B003-T-STD (WS-B003-SUB, WS-B003-K))
039200     .
039300 3041-SUMAR-CRITERIO-EXIT.
039400     EXIT.
039500******************************************************************
039600*  3060-PASADA-ORDEN / 3070-ASIGNAR-RANK                         *
039700*  MISMA TECNICA DE BURBUJA DESCENDENTE Y RANKING METODO         *
039800*  'MINIMO' DE V2B002J, APLICADA A ESTA TABLA.                    *
039900******************************************************************
040000 3060-PASADA-ORDEN.
040100     PERFORM 3061-COMPARAR-INTERCAMBIAR
040200                          THRU 3061-COMPARAR-INTERCAMBIAR-EXIT
040300         VARYING WS-B003-SUB FROM 1 BY 1
040400         UNTIL WS-B003-SUB >= WS-B003-NUM-PAISES
040500     .
040600 3060-PASADA-ORDEN-EXIT.
040700     EXIT.
040800*
040900 3061-COMPARAR-INTERCAMBIAR.
041000     IF WS-B003-T-TOTAL (WS-B003-SUB) <
041100        WS-B003-T-TOTAL (WS-B003-SUB + 1)
041200         MOVE WS-B003-PAIS-ENT (WS-B003-SUB)
041300                                       TO WS-B003-PAIS-TEMP
041400         MOVE WS-B003-PAIS-ENT (WS-B003-SUB + 1)
041500                               TO WS-B003-PAIS-ENT (WS-B003-SUB)
041600         MOVE WS-B003-PAIS-TEMP
041700                           TO WS-B003-PAIS-ENT (WS-B003-SUB + 1)
041800     END-IF
041900     .
042000 3061-COMPARAR-INTERCAMBIAR-EXIT.
042100     EXIT.
042200*
042300 3070-ASIGNAR-RANK.
042400     IF WS-B003-SUB = 1
042500         MOVE 1 TO WS-B003-T-RANK (WS-B003-SUB)
042600     ELSE
042700         IF WS-B003-T-TOTAL (WS-B003-SUB) =
042800            WS-B003-T-TOTAL (WS-B003-SUB - 1)
042900             MOVE WS-B003-T-RANK (WS-B003-SUB - 1)
043000                               TO WS-B003-T-RANK (WS-B003-SUB)
043100         ELSE
043200             MOVE WS-B003-SUB TO WS-B003-T-RANK (WS-B003-SUB)
043300         END-IF
043400     END-IF
043500     .
043600 3070-ASIGNAR-RANK-EXIT.
043700     EXIT.
043800******************************************************************
043900*  3080-ESCRIBIR-TOP3                                            *
044000*  GRABA EL TOP-3 DE ESTE PUNTO DE PRUEBA.                       *
044100******************************************************************
044200 3080-ESCRIBIR-TOP3.
044300     INITIALIZE V2-SEN-REGISTRO
044400     MOVE CT-B003-NOM-TAB (WS-B003-CRIT-IX) TO V2-SEN-CRITERIO
044500     MOVE WS-B003-T                         TO V2-SEN-PESO-PROBADO
044600     MOVE WS-B003-T-CODIGO (WS-B003-SUB)    TO V2-SEN-PAIS
044700     MOVE WS-B003-T-RANK (WS-B003-SUB)      TO V2-SEN-RANKING
044800     MOVE WS-B003-T-TOTAL (WS-B003-SUB)     TO V2-SEN-TOTAL
044900*
045000     WRITE V2-SEN-REGISTRO
045100     ADD 1 TO WS-B003-REG-ESCRITOS
045200*
045300     IF SW-B003-TRACEO IS ON
045400         DISPLAY 'V2B003J TRAZA: ' V2-SEN-CRITERIO ' '
045500                 V2-SEN-PESO-PROBADO ' ' V2-SEN-PAIS
045600     END-IF
045700     .
045800 3080-ESCRIBIR-TOP3-EXIT.
045900     EXIT.
046000******************************************************************
046100*  9000-FIN                                                      *
046200******************************************************************
046300 9000-FIN.
046400*
046500     CLOSE CARACTERIST
046600     CLOSE SENSIBIL
046700*
046800     DISPLAY 'V2B003J - CARACTERISTICAS LEIDAS : '
046900              WS-B003-REG-LEIDOS
047000     DISPLAY 'V2B003J - REGISTROS DE SENSIBILIDAD ESCRITOS: '
047100              WS-B003-REG-ESCRITOS
047200     .
047300 9000-FIN-EXIT.
047400     EXIT.
