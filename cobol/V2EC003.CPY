000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V2EC003                                             *
000400*                                                                *
000500*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC          *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE PUNTAJE DE MERCADO (UN    *
000800*               REGISTRO POR PAIS).  RESULTADO DE V2B002J,       *
000900*               ENTRADA DE V2B003J Y V2B006J.                    *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S             *
001300******************************************************************
001400*  AUTOR   FECHA          DESCRIPCION                            *
001500*  ------  ----------     -------------------------------------- *
001600*  RDF     04/04/1994     VERSION INICIAL                        *
001700*  MTQ     30/06/1997     SE AGREGAN LOS 5 PUNTAJES POR CRITERIO *
001800*  LSP     19/01/1999     REVISION Y2K - SIN CAMBIOS DE ANCHO    *
001810*  JGV     15/03/2001     SE ACLARA EN COMENTARIO QUE              *
001820*                         V2-PTJ-RANKING USA EL METODO 'MINIMO'    *
001830*                         DE DESEMPATE (TODOS LOS PAISES EMPATADOS *
001840*                         RECIBEN LA MISMA POSICION, SE SALTAN LAS *
001850*                         SIGUIENTES), YA IMPLEMENTADO EN V2B002J  *
001900******************************************************************
002000 01  V2-PTJ-REGISTRO.
002100*
002200     05  V2-PTJ-PAIS                 PIC X(03).
002300     05  V2-PTJ-TOTAL                PIC S9(03)V9(6).
002400*
002500*    PUNTAJE POR CRITERIO = PESO X PUNTAJE ESTANDARIZADO
002600     05  V2-PTJ-CMP-TAMANO           PIC S9(03)V9(6).
002700     05  V2-PTJ-CMP-PODER-COMPRA     PIC S9(03)V9(6).
002800     05  V2-PTJ-CMP-DIGITAL          PIC S9(03)V9(6).
002900     05  V2-PTJ-CMP-GOBERNANZA       PIC S9(03)V9(6).
003000     05  V2-PTJ-CMP-CORRUPCION       PIC S9(03)V9(6).
003100*
003200*    POSICION EN EL RANKING (1 = MEJOR, EMPATES METODO 'MINIMO')
003300     05  V2-PTJ-RANKING              PIC 9(03).
003400*
003500     05  FILLER                      PIC X(20).
