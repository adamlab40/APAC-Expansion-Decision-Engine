000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2B005J                                             *
000400*                                                                *
000500*  FECHA CREACION: 25/04/1994                                    *
000600*                                                                *
000700*  AUTOR: M. TORRES QUINTERO                                     *
000800*                                                                *
000900*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC.         *
001000*                                                                *
001100*  DESCRIPCION: SIMULACION MONTECARLO DEL EMBUDO COMERCIAL PARA   *
001200*               EL PAIS MEJOR RANKEADO.  LAS TASAS DE CONVERSION  *
001300*               LEAD-A-OPORTUNIDAD, OPORTUNIDAD-A-CLIENTE Y       *
001400*               CHURN, Y EL COSTO DE ADQUISICION, SE MUESTREAN    *
001500*               CADA CORRIDA COMO NORMALES ALREDEDOR DE LA TASA   *
001600*               BASE, RECORTADAS A LOS LIMITES DEL NEGOCIO;       *
001700*               EL EMBUDO MENSUAL SE SIMULA CON SORTEOS POISSON   *
001800*               Y BINOMIAL VIA EL SUBPROGRAMA DE MATEMATICA       *
001900*               V2M001J.  PRODUCE UN RESUMEN MENSUAL (MEDIA,      *
002000*               DESVEST, MEDIANA, P10, P90) DE CINCO INDICADORES  *
002100*               Y LA DISTRIBUCION DEL MES DE RECUPERACION DE LA   *
002200*               INVERSION.                                       *
002300*                                                                *
002400******************************************************************
002500*                                                                *
002600*         I D E N T I F I C A T I O N   D I V I S I O N          *
002700*                                                                *
002800*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
002900*                                                                *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200*
003300 PROGRAM-ID.   V2B005J.
003400 AUTHOR.       M. TORRES QUINTERO.
003500 INSTALLATION. FACTORIA - DEPARTAMENTO DE PLANIFICACION.
003600 DATE-WRITTEN. 25/04/1994.
003700 DATE-COMPILED.
003800 SECURITY.     USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
003900******************************************************************
004000*        L O G    D E   M O D I F I C A C I O N E S             *
004100******************************************************************
004200*  AUTOR   FECHA          TICKET     DESCRIPCION                 *
004300*  ------  ----------     --------   ------------------------   *
004400*  MTQ     03/03/1996     REQ-0181   VERSION INICIAL - 3000      *
004500*                                    CORRIDAS, SEMILLA UNICA     *
004600*  MTQ     20/05/1997     REQ-0222   SE AJUSTA EL MUESTREO DE    *
004700*                                    TASAS AL AJUSTE DE MERCADO  *
004800*                                    DERIVADO DE V2B002J         *
004900*  LSP     19/01/1999     REQ-0301   REVISION Y2K - SIN CAMBIOS  *
005000*                                    DE DATOS                   *
005010*  JGV     11/06/2001     REQ-0347   4020-AVANZAR-UNA-SIM SORTEABA*
005020*                                    LAS OPORTUNIDADES CON        *
005030*                                    BINOMIAL; SE CORRIGE A       *
005040*                                    TRUNCACION DE LEADS*TASA,    *
005050*                                    IGUAL QUE EN V2B004J (3020). *
005060*                                    SOLO LOS GANADOS SE SORTEAN. *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500*
005600 SPECIAL-NAMES.
005700     UPSI-0 IS SW-B005-TRACEO
005800     CLASS V2-CARACTER-VALIDO IS 'A' THRU 'Z'.
005900*
006000 INPUT-OUTPUT SECTION.
006100*
006200 FILE-CONTROL.
006300*
006400     SELECT PUNTAJES     ASSIGN TO 'PUNTAJES'
006500                          ORGANIZATION IS LINE SEQUENTIAL
006600                          FILE STATUS IS WS-B005-FS-PUNTJ.
006700*
006800     SELECT MONTECAR     ASSIGN TO 'MONTECARLO'
006900                          ORGANIZATION IS LINE SEQUENTIAL
007000                          FILE STATUS IS WS-B005-FS-MCARL.
007100*
007200     SELECT RECUPER      ASSIGN TO 'RECUPERACION'
007300                          ORGANIZATION IS LINE SEQUENTIAL
007400                          FILE STATUS IS WS-B005-FS-RECUP.
007500******************************************************************
007600 DATA DIVISION.
007700******************************************************************
007800 FILE SECTION.
007900*
008000 FD  PUNTAJES
008100     LABEL RECORDS ARE STANDARD.
008200     COPY V2EC003.
008300*
008400 FD  MONTECAR
008500     LABEL RECORDS ARE STANDARD.
008600 01  V2-RES-REGISTRO.
008700     05  V2-RES-MES                  PIC 9(03).
008800     05  V2-RES-MR-MEDIA             PIC S9(11)V99.
008900     05  V2-RES-MR-DESVEST           PIC S9(11)V99.
009000     05  V2-RES-MR-MEDIANA           PIC S9(11)V99.
009100     05  V2-RES-MR-P10               PIC S9(11)V99.
009200     05  V2-RES-MR-P90               PIC S9(11)V99.
009300     05  V2-RES-CR-MEDIA             PIC S9(13)V99.
009400     05  V2-RES-CR-DESVEST           PIC S9(13)V99.
009500     05  V2-RES-CR-MEDIANA           PIC S9(13)V99.
009600     05  V2-RES-CR-P10               PIC S9(13)V99.
009700     05  V2-RES-CR-P90               PIC S9(13)V99.
009800     05  V2-RES-CC-MEDIA             PIC S9(13)V99.
009900     05  V2-RES-CC-DESVEST           PIC S9(13)V99.
010000     05  V2-RES-CC-MEDIANA           PIC S9(13)V99.
010100     05  V2-RES-CC-P10               PIC S9(13)V99.
010200     05  V2-RES-CC-P90               PIC S9(13)V99.
010300     05  V2-RES-NR-MEDIA             PIC S9(13)V99.
010400     05  V2-RES-NR-DESVEST           PIC S9(13)V99.
010500     05  V2-RES-NR-MEDIANA           PIC S9(13)V99.
010600     05  V2-RES-NR-P10               PIC S9(13)V99.
010700     05  V2-RES-NR-P90               PIC S9(13)V99.
010800     05  V2-RES-AC-MEDIA             PIC S9(09)V99.
010900     05  V2-RES-AC-DESVEST           PIC S9(09)V99.
011000     05  V2-RES-AC-MEDIANA           PIC S9(09)V99.
011100     05  V2-RES-AC-P10               PIC S9(09)V99.
011200     05  V2-RES-AC-P90               PIC S9(09)V99.
011300     05  FILLER                      PIC X(12).
011400*
011500*    EL ARCHIVO DE RECUPERACION LLEVA UN DETALLE POR CORRIDA
011600*    (V2-REC-REGISTRO) SEGUIDO DE UN UNICO REGISTRO RESUMEN
011700*    (V2-EST-REGISTRO) AL FINAL.  DOS FORMATOS DE REGISTRO BAJO
011800*    UN MISMO FD, SEGUN LA COSTUMBRE DEL AREA PARA ARCHIVOS DE
011900*    SALIDA CON UN CIERRE DE CONTROL.
012000 FD  RECUPER
012100     LABEL RECORDS ARE STANDARD.
012200 01  V2-REC-REGISTRO.
012300     05  V2-REC-NUM-CORRIDA          PIC 9(05).
012400     05  V2-REC-MES-RECUPERA         PIC S9(03).
012500     05  FILLER                      PIC X(12).
012600 01  V2-EST-REGISTRO.
012700     05  V2-EST-MEDIA                PIC S9(03)V99.
012800     05  V2-EST-MEDIANA              PIC S9(03)V99.
012900     05  V2-EST-DESVEST              PIC S9(03)V99.
013000     05  V2-EST-P10                  PIC S9(03)V99.
013100     05  V2-EST-P90                  PIC S9(03)V99.
013200     05  V2-EST-PCT-NUNCA            PIC S9(03)V99.
013300     05  FILLER                      PIC X(04).
013400******************************************************************
013500 WORKING-STORAGE SECTION.
013600******************************************************************
013700*                     VARIABLES AUXILIARES                       *
013800******************************************************************
013900 01  WS-B005-VARIABLES.
014000*
014100     05  WS-B005-FS-PUNTJ        PIC X(02) VALUE '00'.
014200     05  WS-B005-FS-MCARL        PIC X(02) VALUE '00'.
014300     05  WS-B005-FS-RECUP        PIC X(02) VALUE '00'.
014400     05  WS-B005-SIM             PIC S9(5) COMP VALUE 0.
014500     05  WS-B005-MES             PIC S9(5) COMP VALUE 0.
014600     05  WS-B005-K               PIC S9(5) COMP VALUE 0.
014700     05  WS-B005-J               PIC S9(5) COMP VALUE 0.
014800     05  WS-B005-N               PIC S9(5) COMP VALUE 0.
014900     05  WS-B005-NUM-SIMS        PIC S9(5) COMP VALUE 0.
015000     05  WS-B005-TOTAL-LIDER     PIC S9(03)V9(6) COMP-3 VALUE 0.
015100     05  WS-B005-AJUSTE-MERCADO  PIC S9(01)V9(4) COMP-3 VALUE 0.
015200     05  WS-B005-LEADS-MEDIA     PIC 9(07) COMP-3 VALUE 0.
015300     05  WS-B005-LEADS-MES       PIC 9(07) COMP-3 VALUE 0.
015400     05  WS-B005-OPORT-MES       PIC 9(07) COMP-3 VALUE 0.
015500     05  WS-B005-GANADOS-MES     PIC 9(07) COMP-3 VALUE 0.
015600     05  WS-B005-PERDIDOS-MES    PIC 9(07) COMP-3 VALUE 0.
015700     05  WS-B005-ACTIVO-PREVIO   PIC 9(09) COMP-3 VALUE 0.
015800     05  WS-B005-INGRESO-MENSUAL PIC S9(11)V99 COMP-3 VALUE 0.
015900     05  WS-B005-COSTO-MES       PIC S9(11)V99 COMP-3 VALUE 0.
016000     05  WS-B005-NETO-MES        PIC S9(11)V99 COMP-3 VALUE 0.
016100     05  WS-B005-SUMA-NORMAL     PIC S9(03)V9(6) COMP-3 VALUE 0.
016200     05  WS-B005-VALOR-NORMAL    PIC S9(07)V9(6) COMP-3 VALUE 0.
016300     05  WS-B005-VALOR-CLIP      PIC S9(07)V9(6) COMP-3 VALUE 0.
016400     05  WS-B005-POSICION-PCTL   PIC S9(07)V9(6) COMP-3 VALUE 0.
016500     05  WS-B005-IDX-BAJO        PIC S9(5) COMP VALUE 0.
016600     05  WS-B005-FRACCION        PIC S9(01)V9(6) COMP-3 VALUE 0.
016700     05  WS-B005-RESULTADO-PCTL  PIC S9(13)V9(6) COMP-3 VALUE 0.
016800     05  WS-B005-SUMA-ACUM       PIC S9(15)V9(6) COMP-3 VALUE 0.
016900     05  WS-B005-MEDIA-ACUM      PIC S9(13)V9(6) COMP-3 VALUE 0.
017000     05  WS-B005-VARIANZA-ACUM   PIC S9(15)V9(6) COMP-3 VALUE 0.
017100     05  WS-B005-CONT-NUNCA      PIC 9(05) COMP VALUE 0.
017200     05  WS-B005-REG-ESCRITOS    PIC 9(07) COMP VALUE 0.
017300     05  FILLER                  PIC X(10).
017400******************************************************************
017500*                        AREA DE SWITCHES                        *
017600******************************************************************
017700 01  SW-B005-SWITCHES.
017800*
017900     05  SW-B005-FIN-PUNTJ       PIC X(01) VALUE 'N'.
018000         88  B005-FIN-PUNTJ                VALUE 'S'.
018100         88  B005-NO-FIN-PUNTJ             VALUE 'N'.
018200     05  FILLER                  PIC X(10).
018300******************************************************************
018400*  PARAMETROS DEL MOTOR (TASAS BASE, DESVIACIONES, CONTROL       *
018500*  DE CORRIDAS)                                                 *
018600******************************************************************
018700 COPY V2EC007.
018800******************************************************************
018900*  AREA DE ENLACE CON EL SUBPROGRAMA DE MATEMATICA V2M001J        *
019000*  (LOGARITMO, RAIZ, ALEATORIO UNIFORME, BINOMIAL, POISSON).      *
019100******************************************************************
019200 01  WS-B005-LKM-AREA.
019300     05  WS-B005-LKM-FUNCION     PIC X(02).
019400     05  WS-B005-LKM-ENTRADA-1   PIC S9(12)V9(6) COMP-3.
019500     05  WS-B005-LKM-ENTRADA-2   PIC S9(12)V9(6) COMP-3.
019600     05  WS-B005-LKM-SEMILLA     PIC 9(10)      COMP VALUE 0.
019700     05  WS-B005-LKM-SALIDA      PIC S9(12)V9(6) COMP-3.
019800     05  WS-B005-LKM-RC          PIC 9(02).
019900*
020000 01  CT-B005-CONSTANTES.
020100     05  CT-B005-PROGRAMA        PIC X(08) VALUE 'V2B005J'.
020200     05  CT-B005-PGM-V2M001J     PIC X(08) VALUE 'V2M001J'.
020300     05  CT-B005-FN-ALEAT        PIC X(02) VALUE 'AL'.
020400     05  CT-B005-FN-BINOMIAL     PIC X(02) VALUE 'BI'.
020500     05  CT-B005-FN-POISSON      PIC X(02) VALUE 'PO'.
020600     05  CT-B005-FN-RAIZ         PIC X(02) VALUE 'RZ'.
020700******************************************************************
020800*  LIMITES DE RECORTE DE LAS TRES TASAS MUESTREADAS (LEAD-OPORT,  *
020900*  OPORT-CLIENTE, CHURN), EN ESE ORDEN.  REDEFINIDOS COMO TABLA   *
021000*  PARA QUE 3100-MUESTREAR-TASA LOS RECORRA CON UN SOLO INDICE.   *
021100*  REQ-0181/1996.                                                *
021200******************************************************************
021300 01  CT-B005-LIMITES-TASAS.
021400     05  CT-B005-LIM-LEAD-OPORT.
021500         10  CT-B005-LIM-LO       PIC S9V9(4) COMP-3 VALUE .0500.
021600         10  CT-B005-LIM-HI       PIC S9V9(4) COMP-3 VALUE .5000.
021700     05  CT-B005-LIM-OPORT-CLIEN.
021800         10  CT-B005-LIM-LO       PIC S9V9(4) COMP-3 VALUE .0500.
021900         10  CT-B005-LIM-HI       PIC S9V9(4) COMP-3 VALUE .5000.
022000     05  CT-B005-LIM-CHURN.
022100         10  CT-B005-LIM-LO       PIC S9V9(4) COMP-3 VALUE .0050.
022200         10  CT-B005-LIM-HI       PIC S9V9(4) COMP-3 VALUE .0500.
022300 01  CT-B005-LIMITES-TASAS-R REDEFINES CT-B005-LIMITES-TASAS.
022400     05  CT-B005-LIM-TAB           OCCURS 3 TIMES.
022500         10  CT-B005-LIM-TAB-LO    PIC S9V9(4) COMP-3.
022600         10  CT-B005-LIM-TAB-HI    PIC S9V9(4) COMP-3.
022700******************************************************************
022800*  LIMITES DE RECORTE DEL COSTO DE ADQUISICION (ESCALA DISTINTA   *
022900*  A LAS TASAS, POR ESO SE GUARDA APARTE Y NO EN LA TABLA DE      *
023000*  ARRIBA).                                                      *
023100******************************************************************
023200 01  CT-B005-LIM-CAC.
023300     05  CT-B005-LIM-CAC-LO       PIC 9(05)V99 COMP-3 VALUE 08000.00.
023400     05  CT-B005-LIM-CAC-HI       PIC 9(05)V99 COMP-3 VALUE 25000.00.
023500******************************************************************
023600*  FRACCIONES DE PERCENTIL USADAS EN EL RESUMEN MENSUAL Y EN LA   *
023700*  DISTRIBUCION DE RECUPERACION (1=MEDIANA 2=P10 3=P90).          *
023800*  REDEFINIDA COMO TABLA PARA QUE 8300-CALC-PERCENTIL SE INVOQUE  *
023900*  UNA SOLA VEZ POR CADA UNA DE LAS TRES.                         *
024000******************************************************************
024100 01  CT-B005-FRACCIONES.
024200     05  FILLER PIC S9V9(4) COMP-3 VALUE .5000.
024300     05  FILLER PIC S9V9(4) COMP-3 VALUE .1000.
024400     05  FILLER PIC S9V9(4) COMP-3 VALUE .9000.
024500 01  CT-B005-FRACCIONES-R REDEFINES CT-B005-FRACCIONES.
024600     05  CT-B005-FRAC-TAB          PIC S9V9(4) COMP-3
024700                                    OCCURS 3 TIMES.
024800******************************************************************
024900*  ESTADO PERSISTENTE DE CADA CORRIDA MONTECARLO: LAS TASAS       *
025000*  MUESTREADAS UNA SOLA VEZ AL INICIO DE LA CORRIDA, Y LOS        *
025100*  ACUMULADORES QUE AVANZAN MES A MES.                           *
025200******************************************************************
025300 01  WS-B005-TABLA-CORRIDAS.
025400     05  WS-B005-CORRIDA-ENT OCCURS 3000 TIMES
025500                          INDEXED BY WS-B005-IX.
025600         10  WS-B005-T-LEAD-OPORT   PIC S9V9(4) COMP-3.
025700         10  WS-B005-T-OPORT-CLIEN  PIC S9V9(4) COMP-3.
025800         10  WS-B005-T-CHURN        PIC S9V9(4) COMP-3.
025900         10  WS-B005-T-CAC          PIC 9(05)V99 COMP-3.
026000         10  WS-B005-T-ACTIVOS      PIC 9(09) COMP-3 VALUE 0.
026100         10  WS-B005-T-COSTO-ACUM   PIC S9(13)V99 COMP-3 VALUE 0.
026200         10  WS-B005-T-NETO-ACUM    PIC S9(13)V99 COMP-3 VALUE 0.
026300         10  WS-B005-T-MES-PAGO     PIC S9(03) COMP-3 VALUE -1.
026400******************************************************************
026500*  LAS TRES TASAS MUESTREADAS DE LA CORRIDA EN CURSO, VISTAS      *
026600*  TAMBIEN COMO TABLA DE 3, PARA QUE 3100-MUESTREAR-TASA SE       *
026700*  INVOQUE CON UN SOLO PERFORM VARYING SOBRE LAS TRES TASAS.      *
026800******************************************************************
026900 01  WS-B005-TASAS-CORRIDA.
027000     05  WS-B005-TC-LEAD-OPORT     PIC S9V9(4) COMP-3.
027100     05  WS-B005-TC-OPORT-CLIEN    PIC S9V9(4) COMP-3.
027200     05  WS-B005-TC-CHURN          PIC S9V9(4) COMP-3.
027300 01  WS-B005-TASAS-CORRIDA-R REDEFINES WS-B005-TASAS-CORRIDA.
027400     05  WS-B005-TC-TAB            PIC S9V9(4) COMP-3
027500                                    OCCURS 3 TIMES.
027600******************************************************************
027700*  MEDIAS Y DESVIACIONES BASE DE LAS TRES TASAS, EN EL MISMO      *
027800*  ORDEN QUE WS-B005-TC-TAB, PARA MUESTREARLAS CON EL MISMO       *
027900*  INDICE.                                                       *
028000******************************************************************
028100 01  WS-B005-MEDIAS-TASAS.
028200     05  WS-B005-MED-LEAD-OPORT    PIC S9V9(4) COMP-3.
028300     05  WS-B005-MED-OPORT-CLIEN   PIC S9V9(4) COMP-3.
028400     05  WS-B005-MED-CHURN         PIC S9V9(4) COMP-3.
028500 01  WS-B005-MEDIAS-TASAS-R REDEFINES WS-B005-MEDIAS-TASAS.
028600     05  WS-B005-MED-TAB           PIC S9V9(4) COMP-3
028700                                    OCCURS 3 TIMES.
028800*
028900 01  WS-B005-DESV-TASAS.
029000     05  WS-B005-DSV-LEAD-OPORT    PIC S9V9(4) COMP-3.
029100     05  WS-B005-DSV-OPORT-CLIEN   PIC S9V9(4) COMP-3.
029200     05  WS-B005-DSV-CHURN         PIC S9V9(4) COMP-3.
029300 01  WS-B005-DESV-TASAS-R REDEFINES WS-B005-DESV-TASAS.
029400     05  WS-B005-DSV-TAB           PIC S9V9(4) COMP-3
029500                                    OCCURS 3 TIMES.
029600******************************************************************
029700*  ARREGLO DE TRABAJO GENERICO PARA CALCULAR MEDIA, DESVEST Y     *
029800*  PERCENTILES DE UNA MUESTRA DE HASTA 3000 VALORES.  SE USA      *
029900*  CINCO VECES POR MES (UNA POR CADA INDICADOR) Y UNA VEZ MAS     *
030000*  PARA LA DISTRIBUCION DE RECUPERACION.                         *
030100******************************************************************
030200 01  WS-B005-MUESTRA.
030300     05  WS-B005-MUESTRA-VAL OCCURS 3000 TIMES
030400                          PIC S9(13)V9(6) COMP-3.
030500*
030600 01  WS-B005-TEMP-INTERCAMBIO    PIC S9(13)V9(6) COMP-3 VALUE 0.
030700*
030800 01  WS-B005-RESULTADOS-MES.
030900     05  WS-B005-RES-MEDIA        PIC S9(13)V9(6) COMP-3.
031000     05  WS-B005-RES-DESVEST      PIC S9(13)V9(6) COMP-3.
031100     05  WS-B005-RES-MEDIANA      PIC S9(13)V9(6) COMP-3.
031200     05  WS-B005-RES-P10          PIC S9(13)V9(6) COMP-3.
031300     05  WS-B005-RES-P90          PIC S9(13)V9(6) COMP-3.
031400******************************************************************
031500 PROCEDURE DIVISION.
031600*
031700 MAINLINE.
031800*
031900     PERFORM 1000-INICIO         THRU 1000-INICIO-EXIT
032000     PERFORM 2000-CALC-AJUSTE    THRU 2000-CALC-AJUSTE-EXIT
032100     PERFORM 3000-MUESTREAR-CORRIDAS
032200                                  THRU 3000-MUESTREAR-CORRIDAS-EXIT
032300     PERFORM 4000-CORRER-MESES   THRU 4000-CORRER-MESES-EXIT
032400     PERFORM 5000-DIST-RECUPERACION
032500                                  THRU 5000-DIST-RECUPERACION-EXIT
032600     PERFORM 9000-FIN            THRU 9000-FIN-EXIT
032700*
032800     GOBACK
032900     .
033000******************************************************************
033100*  1000-INICIO                                                   *
033200******************************************************************
033300 1000-INICIO.
033400*
033500     OPEN INPUT  PUNTAJES
033600     IF WS-B005-FS-PUNTJ NOT = '00'
033700         DISPLAY 'V2B005J - ERROR AL ABRIR PUNTAJES '
033800                 WS-B005-FS-PUNTJ
033900         MOVE 16 TO RETURN-CODE
034000         GOBACK
034100     END-IF
034200*
034300     OPEN OUTPUT MONTECAR
034400     IF WS-B005-FS-MCARL NOT = '00'
034500         DISPLAY 'V2B005J - ERROR AL ABRIR MONTECARLO '
034600                 WS-B005-FS-MCARL
034700         MOVE 16 TO RETURN-CODE
034800         GOBACK
034900     END-IF
035000*
035100     OPEN OUTPUT RECUPER
035200     IF WS-B005-FS-RECUP NOT = '00'
035300         DISPLAY 'V2B005J - ERROR AL ABRIR RECUPERACION '
035400                 WS-B005-FS-RECUP
035500         MOVE 16 TO RETURN-CODE
035600         GOBACK
035700     END-IF
035800*
035900     MOVE CT-NUM-CORRIDAS        TO WS-B005-NUM-SIMS
036000     MOVE CT-SEMILLA-PRNG        TO WS-B005-LKM-SEMILLA
036100*
036200     MOVE CT-TASA-LEAD-OPORT     TO WS-B005-MED-TAB (1)
036300     MOVE CT-TASA-OPORT-CLIENTE  TO WS-B005-MED-TAB (2)
036400     MOVE CT-TASA-CHURN-MENSUAL  TO WS-B005-MED-TAB (3)
036500     MOVE CT-DESV-LEAD-OPORT     TO WS-B005-DSV-TAB (1)
036600     MOVE CT-DESV-OPORT-CLIENTE  TO WS-B005-DSV-TAB (2)
036700     MOVE CT-DESV-CHURN          TO WS-B005-DSV-TAB (3)
036800     .
036900 1000-INICIO-EXIT.
037000     EXIT.
037100******************************************************************
037200*  2000-CALC-AJUSTE                                              *
037300*  EL PAIS MEJOR RANKEADO ES EL PRIMER REGISTRO DE PUNTAJES,      *
037400*  YA QUE V2B002J LO ESCRIBE ORDENADO ASCENDENTE POR RANKING.     *
037500*  AJUSTE = (PUNTAJE-TOTAL + 3) / 6, RECORTADO A [0.5, 1.5].      *
037600******************************************************************
037700 2000-CALC-AJUSTE.
037800*
037900     READ PUNTAJES
038000         AT END
038100             SET B005-FIN-PUNTJ TO TRUE
038200         NOT AT END
038300             MOVE V2-PTJ-TOTAL TO WS-B005-TOTAL-LIDER
038400     END-READ
038500*
038600     COMPUTE WS-B005-AJUSTE-MERCADO ROUNDED =
038700             (WS-B005-TOTAL-LIDER + 3) / 6
038800     IF WS-B005-AJUSTE-MERCADO < 0.5
038900         MOVE 0.5 TO WS-B005-AJUSTE-MERCADO
039000     END-IF
039100     IF WS-B005-AJUSTE-MERCADO > 1.5
039200         MOVE 1.5 TO WS-B005-AJUSTE-MERCADO
039300     END-IF
039400*
039500     COMPUTE WS-B005-LEADS-MEDIA =
039600             CT-LEADS-MES-INICIAL * WS-B005-AJUSTE-MERCADO
039700*
039800     PERFORM 2010-DRENAR-PUNTAJES THRU 2010-DRENAR-PUNTAJES-EXIT
039900         UNTIL B005-FIN-PUNTJ
040000*
040100     CLOSE PUNTAJES
040200     .
040300 2000-CALC-AJUSTE-EXIT.
040400     EXIT.
040500*
040600*    SE LEEN Y DESCARTAN LOS DEMAS PAISES; SOLO INTERESA EL LIDER.
040700 2010-DRENAR-PUNTAJES.
040800     READ PUNTAJES
040900         AT END
041000             SET B005-FIN-PUNTJ TO TRUE
041100     END-READ
041200     .
041300 2010-DRENAR-PUNTAJES-EXIT.
041400     EXIT.
041500******************************************************************
041600*  3000-MUESTREAR-CORRIDAS                                       *
041700*  PARA CADA UNA DE LAS CT-NUM-CORRIDAS SIMULACIONES SE MUESTREAN *
041800*  LAS TRES TASAS DE CONVERSION Y EL COSTO DE ADQUISICION COMO    *
041900*  NORMALES ALREDEDOR DE LA TASA BASE, RECORTADAS A LOS LIMITES   *
042000*  DEL NEGOCIO, Y SE INICIALIZAN LOS ACUMULADORES DE LA CORRIDA.  *
042100******************************************************************
042200 3000-MUESTREAR-CORRIDAS.
042300*
042400     PERFORM 3050-MUESTREAR-UNA-CORRIDA
042500                                  THRU 3050-MUESTREAR-UNA-CORRIDA-EXIT
042600         VARYING WS-B005-SIM FROM 1 BY 1
042700         UNTIL WS-B005-SIM > WS-B005-NUM-SIMS
042800     .
042900 3000-MUESTREAR-CORRIDAS-EXIT.
043000     EXIT.
043100*
043200 3050-MUESTREAR-UNA-CORRIDA.
043300     SET WS-B005-IX TO WS-B005-SIM
043400*
043500     PERFORM 3100-MUESTREAR-TASA THRU 3100-MUESTREAR-TASA-EXIT
043600         VARYING WS-B005-K FROM 1 BY 1 UNTIL WS-B005-K > 3
043700*
043800     MOVE WS-B005-TC-TAB (1)   TO WS-B005-T-LEAD-OPORT (WS-B005-IX)
043900     MOVE WS-B005-TC-TAB (2)   TO WS-B005-T-OPORT-CLIEN (WS-B005-IX)
044000     MOVE WS-B005-TC-TAB (3)   TO WS-B005-T-CHURN (WS-B005-IX)
044100*
044200     PERFORM 3200-MUESTREAR-NORMAL THRU 3200-MUESTREAR-NORMAL-EXIT
044300     COMPUTE WS-B005-VALOR-CLIP =
044400             CT-COSTO-ADQUISICION
044500             + (WS-B005-VALOR-NORMAL * CT-DESV-COSTO-ADQUIS)
044600     IF WS-B005-VALOR-CLIP < CT-B005-LIM-CAC-LO
044700         MOVE CT-B005-LIM-CAC-LO TO WS-B005-VALOR-CLIP
044800     END-IF
044900     IF WS-B005-VALOR-CLIP > CT-B005-LIM-CAC-HI
045000         MOVE CT-B005-LIM-CAC-HI TO WS-B005-VALOR-CLIP
045100     END-IF
045200     MOVE WS-B005-VALOR-CLIP TO WS-B005-T-CAC (WS-B005-IX)
045300*
045400     MOVE ZERO TO WS-B005-T-ACTIVOS (WS-B005-IX)
045500     MOVE ZERO TO WS-B005-T-COSTO-ACUM (WS-B005-IX)
045600     MOVE ZERO TO WS-B005-T-NETO-ACUM (WS-B005-IX)
045700     MOVE -1   TO WS-B005-T-MES-PAGO (WS-B005-IX)
045800     .
045900 3050-MUESTREAR-UNA-CORRIDA-EXIT.
046000     EXIT.
046100*
046200*    UNA DE LAS TRES TASAS DE CONVERSION (WS-B005-K 1=LEAD-OPORT
046300*    2=OPORT-CLIENTE 3=CHURN): NORMAL(MEDIA,DESVEST) RECORTADA A
046400*    LOS LIMITES DEL NEGOCIO.
046500 3100-MUESTREAR-TASA.
046600     PERFORM 3200-MUESTREAR-NORMAL THRU 3200-MUESTREAR-NORMAL-EXIT
046700     COMPUTE WS-B005-VALOR-CLIP =
046800             WS-B005-MED-TAB (WS-B005-K)
046900             + (WS-B005-VALOR-NORMAL * WS-B005-DSV-TAB (WS-B005-K))
047000     IF WS-B005-VALOR-CLIP < CT-B005-LIM-TAB-LO (WS-B005-K)
047100         MOVE CT-B005-LIM-TAB-LO (WS-B005-K) TO WS-B005-VALOR-CLIP
047200     END-IF
047300     IF WS-B005-VALOR-CLIP > CT-B005-LIM-TAB-HI (WS-B005-K)
047400         MOVE CT-B005-LIM-TAB-HI (WS-B005-K) TO WS-B005-VALOR-CLIP
047500     END-IF
047600     MOVE WS-B005-VALOR-CLIP TO WS-B005-TC-TAB (WS-B005-K)
047700     .
047800 3100-MUESTREAR-TASA-EXIT.
047900     EXIT.
048000******************************************************************
048100*  3200-MUESTREAR-NORMAL                                          *
048200*  APROXIMA UNA NORMAL(0,1) ESTANDAR COMO LA SUMA DE DOCE          *
048300*  SORTEOS UNIFORMES(0,1) MENOS SEIS (TEOREMA DEL LIMITE CENTRAL). *
048400*  V2M001J NO OFRECE UNA FUNCION NORMAL NI TRIGONOMETRICA, POR LO  *
048500*  QUE NO SE PUEDE USAR BOX-MULLER; ESTE METODO SOLO NECESITA EL   *
048600*  SORTEO UNIFORME 'AL' YA DISPONIBLE.  REQ-0181/1996.             *
048700******************************************************************
048800 3200-MUESTREAR-NORMAL.
048900     MOVE ZERO TO WS-B005-SUMA-NORMAL
049000     PERFORM 3210-SUMAR-UNIFORME THRU 3210-SUMAR-UNIFORME-EXIT
049100         VARYING WS-B005-J FROM 1 BY 1 UNTIL WS-B005-J > 12
049200     COMPUTE WS-B005-VALOR-NORMAL = WS-B005-SUMA-NORMAL - 6
049300     .
049400 3200-MUESTREAR-NORMAL-EXIT.
049500     EXIT.
049600*
049700 3210-SUMAR-UNIFORME.
049800     MOVE CT-B005-FN-ALEAT       TO WS-B005-LKM-FUNCION
049900     MOVE ZERO                   TO WS-B005-LKM-ENTRADA-1
050000     MOVE ZERO                   TO WS-B005-LKM-ENTRADA-2
050100     CALL CT-B005-PGM-V2M001J USING WS-B005-LKM-FUNCION
050200                                     WS-B005-LKM-ENTRADA-1
050300                                     WS-B005-LKM-ENTRADA-2
050400                                     WS-B005-LKM-SEMILLA
050500                                     WS-B005-LKM-SALIDA
050600                                     WS-B005-LKM-RC
050700     ADD WS-B005-LKM-SALIDA TO WS-B005-SUMA-NORMAL
050800     .
050900 3210-SUMAR-UNIFORME-EXIT.
051000     EXIT.
051100******************************************************************
051200*  4000-CORRER-MESES                                              *
051300*  AVANZA LAS CT-NUM-CORRIDAS SIMULACIONES MES A MES.  AL CIERRE  *
051400*  DE CADA MES, CALCULA Y ESCRIBE EL RESUMEN ESTADISTICO DE LOS    *
051500*  CINCO INDICADORES SOBRE LAS SIMULACIONES DE ESE MES.            *
051600******************************************************************
051700 4000-CORRER-MESES.
051800*
051900     PERFORM 4010-CORRER-UN-MES  THRU 4010-CORRER-UN-MES-EXIT
052000         VARYING WS-B005-MES FROM 1 BY 1
052100         UNTIL WS-B005-MES > CT-MESES-HORIZONTE
052200     .
052300 4000-CORRER-MESES-EXIT.
052400     EXIT.
052500*
052600 4010-CORRER-UN-MES.
052700     PERFORM 4020-AVANZAR-UNA-SIM THRU 4020-AVANZAR-UNA-SIM-EXIT
052800         VARYING WS-B005-SIM FROM 1 BY 1
052900         UNTIL WS-B005-SIM > WS-B005-NUM-SIMS
053000*
053100     PERFORM 4100-COPIAR-ACTIVOS  THRU 4100-COPIAR-ACTIVOS-EXIT
053200     PERFORM 8000-CALC-STATS      THRU 8000-CALC-STATS-EXIT
053300     MOVE WS-B005-RES-MEDIA       TO V2-RES-AC-MEDIA
053400     MOVE WS-B005-RES-DESVEST     TO V2-RES-AC-DESVEST
053500     MOVE WS-B005-RES-MEDIANA     TO V2-RES-AC-MEDIANA
053600     MOVE WS-B005-RES-P10         TO V2-RES-AC-P10
053700     MOVE WS-B005-RES-P90         TO V2-RES-AC-P90
053800*
053900     PERFORM 4110-COPIAR-ING-MENSUAL
054000                                   THRU 4110-COPIAR-ING-MENSUAL-EXIT
054100     PERFORM 8000-CALC-STATS      THRU 8000-CALC-STATS-EXIT
054200     MOVE WS-B005-RES-MEDIA       TO V2-RES-MR-MEDIA
054300     MOVE WS-B005-RES-DESVEST     TO V2-RES-MR-DESVEST
054400     MOVE WS-B005-RES-MEDIANA     TO V2-RES-MR-MEDIANA
054500     MOVE WS-B005-RES-P10         TO V2-RES-MR-P10
054600     MOVE WS-B005-RES-P90         TO V2-RES-MR-P90
054700*
054800     PERFORM 4120-COPIAR-NETO-ACUM
054900                                   THRU 4120-COPIAR-NETO-ACUM-EXIT
055000     PERFORM 8000-CALC-STATS      THRU 8000-CALC-STATS-EXIT
055100     MOVE WS-B005-RES-MEDIA       TO V2-RES-NR-MEDIA
055200     MOVE WS-B005-RES-DESVEST     TO V2-RES-NR-DESVEST
055300     MOVE WS-B005-RES-MEDIANA     TO V2-RES-NR-MEDIANA
055400     MOVE WS-B005-RES-P10         TO V2-RES-NR-P10
055500     MOVE WS-B005-RES-P90         TO V2-RES-NR-P90
055600*
055700     PERFORM 4130-COPIAR-COSTO-ACUM
055800                                   THRU 4130-COPIAR-COSTO-ACUM-EXIT
055900     PERFORM 8000-CALC-STATS      THRU 8000-CALC-STATS-EXIT
056000     MOVE WS-B005-RES-MEDIA       TO V2-RES-CC-MEDIA
056100     MOVE WS-B005-RES-DESVEST     TO V2-RES-CC-DESVEST
056200     MOVE WS-B005-RES-MEDIANA     TO V2-RES-CC-MEDIANA
056300     MOVE WS-B005-RES-P10         TO V2-RES-CC-P10
056400     MOVE WS-B005-RES-P90         TO V2-RES-CC-P90
056500*
056600     PERFORM 4140-COPIAR-ING-ACUM THRU 4140-COPIAR-ING-ACUM-EXIT
056700     PERFORM 8000-CALC-STATS      THRU 8000-CALC-STATS-EXIT
056800     MOVE WS-B005-RES-MEDIA       TO V2-RES-CR-MEDIA
056900     MOVE WS-B005-RES-DESVEST     TO V2-RES-CR-DESVEST
057000     MOVE WS-B005-RES-MEDIANA     TO V2-RES-CR-MEDIANA
057100     MOVE WS-B005-RES-P10         TO V2-RES-CR-P10
057200     MOVE WS-B005-RES-P90         TO V2-RES-CR-P90
057300*
057400     PERFORM 4200-ESCRIBIR-RESUMEN
057500                                   THRU 4200-ESCRIBIR-RESUMEN-EXIT
057600     .
057700 4010-CORRER-UN-MES-EXIT.
057800     EXIT.
057900******************************************************************
058000*  4020-AVANZAR-UNA-SIM                                           *
058100*  AVANZA UNA SIMULACION UN MES: SORTEA LOS LEADS DEL MES         *
058200*  (POISSON); LAS OPORTUNIDADES SE TRUNCAN DETERMINISTICAMENTE     *
058300*  DE LOS LEADS (SIN SORTEO); LOS CLIENTES GANADOS SE SORTEAN      *
058400*  (BINOMIAL SOBRE LA OPORTUNIDAD) Y LOS CLIENTES PERDIDOS SE      *
058500*  SORTEAN (BINOMIAL SOBRE LA BASE ACTIVA PREVIA); SE ACTUALIZAN   *
058600*  LOS ACUMULADORES DE INGRESO, COSTO Y RECUPERACION DE LA CORRIDA.*
058650******************************************************************
058700 4020-AVANZAR-UNA-SIM.
058800     SET WS-B005-IX TO WS-B005-SIM
058900     MOVE WS-B005-T-ACTIVOS (WS-B005-IX) TO WS-B005-ACTIVO-PREVIO
059000*
059100     MOVE CT-B005-FN-POISSON     TO WS-B005-LKM-FUNCION
059200     MOVE WS-B005-LEADS-MEDIA    TO WS-B005-LKM-ENTRADA-1
059300     MOVE ZERO                   TO WS-B005-LKM-ENTRADA-2
059400     CALL CT-B005-PGM-V2M001J USING WS-B005-LKM-FUNCION
059500                                     WS-B005-LKM-ENTRADA-1
059600                                     WS-B005-LKM-ENTRADA-2
059700                                     WS-B005-LKM-SEMILLA
059800                                     WS-B005-LKM-SALIDA
059900                                     WS-B005-LKM-RC
060000     MOVE WS-B005-LKM-SALIDA     TO WS-B005-LEADS-MES
060100*
060200     IF WS-B005-MES >= CT-MESES-CICLO-VENTA
060210*        LAS OPORTUNIDADES NO SE SORTEAN: SON UNA TRUNCACION
060220*        DETERMINISTICA DE LOS LEADS DEL MES POR LA TASA
060230*        LEAD-OPORTUNIDAD, IGUAL QUE EN V2B004J (3020). SOLO LOS
060240*        CLIENTES GANADOS SE SORTEAN, SOBRE ESA OPORTUNIDAD.
060250         COMPUTE WS-B005-OPORT-MES =
060260             WS-B005-LEADS-MES * WS-B005-T-LEAD-OPORT (WS-B005-IX)
061400*
061500         MOVE CT-B005-FN-BINOMIAL    TO WS-B005-LKM-FUNCION
061600         MOVE WS-B005-OPORT-MES      TO WS-B005-LKM-ENTRADA-1
061700         MOVE WS-B005-T-OPORT-CLIEN (WS-B005-IX)
061800                                      TO WS-B005-LKM-ENTRADA-2
061900         CALL CT-B005-PGM-V2M001J USING WS-B005-LKM-FUNCION
062000                                         WS-B005-LKM-ENTRADA-1
062100                                         WS-B005-LKM-ENTRADA-2
062200                                         WS-B005-LKM-SEMILLA
062300                                         WS-B005-LKM-SALIDA
062400                                         WS-B005-LKM-RC
062500         MOVE WS-B005-LKM-SALIDA     TO WS-B005-GANADOS-MES
062600     ELSE
062700         MOVE ZERO TO WS-B005-OPORT-MES
062800         MOVE ZERO TO WS-B005-GANADOS-MES
062900     END-IF
063000*
063100     MOVE CT-B005-FN-BINOMIAL    TO WS-B005-LKM-FUNCION
063200     MOVE WS-B005-ACTIVO-PREVIO  TO WS-B005-LKM-ENTRADA-1
063300     MOVE WS-B005-T-CHURN (WS-B005-IX)
063400                                 TO WS-B005-LKM-ENTRADA-2
063500     CALL CT-B005-PGM-V2M001J USING WS-B005-LKM-FUNCION
063600                                     WS-B005-LKM-ENTRADA-1
063700                                     WS-B005-LKM-ENTRADA-2
063800                                     WS-B005-LKM-SEMILLA
063900                                     WS-B005-LKM-SALIDA
064000                                     WS-B005-LKM-RC
064100     MOVE WS-B005-LKM-SALIDA     TO WS-B005-PERDIDOS-MES
064200*
064300     COMPUTE WS-B005-T-ACTIVOS (WS-B005-IX) =
064400             WS-B005-ACTIVO-PREVIO - WS-B005-PERDIDOS-MES
064500              + WS-B005-GANADOS-MES
064600     IF WS-B005-T-ACTIVOS (WS-B005-IX) < ZERO
064700         MOVE ZERO TO WS-B005-T-ACTIVOS (WS-B005-IX)
064800     END-IF
064900*
065000     COMPUTE WS-B005-INGRESO-MENSUAL ROUNDED =
065100             WS-B005-T-ACTIVOS (WS-B005-IX)
065200              * (CT-VALOR-CONTRATO-ANUAL / 12)
065300     COMPUTE WS-B005-COSTO-MES ROUNDED =
065400             WS-B005-GANADOS-MES * WS-B005-T-CAC (WS-B005-IX)
065500     ADD WS-B005-COSTO-MES TO WS-B005-T-COSTO-ACUM (WS-B005-IX)
065600     COMPUTE WS-B005-NETO-MES ROUNDED =
065700             (WS-B005-INGRESO-MENSUAL * CT-MARGEN-BRUTO)
065800              - WS-B005-COSTO-MES
065900     ADD WS-B005-NETO-MES TO WS-B005-T-NETO-ACUM (WS-B005-IX)
066000*
066100     IF WS-B005-T-MES-PAGO (WS-B005-IX) = -1
066200       AND WS-B005-T-NETO-ACUM (WS-B005-IX) >=
066300           CT-COSTO-ENTRADA-MERCADO
066400         MOVE WS-B005-MES TO WS-B005-T-MES-PAGO (WS-B005-IX)
066500     END-IF
066600     .
066700 4020-AVANZAR-UNA-SIM-EXIT.
066800     EXIT.
066900******************************************************************
067000*  4100/4110/4120/4130/4140                                       *
067100*  COPIAN, PARA LAS CT-NUM-CORRIDAS SIMULACIONES DEL MES EN       *
067200*  CURSO, EL VALOR DEL INDICADOR CORRESPONDIENTE AL ARREGLO        *
067300*  GENERICO WS-B005-MUESTRA, PARA QUE 8000-CALC-STATS LO PROCESE. *
067400*  EL INGRESO MENSUAL SE RECALCULA DESDE LOS CLIENTES ACTIVOS     *
067500*  YA ACTUALIZADOS DEL MES; LOS DEMAS SE LEEN DIRECTO DEL ESTADO  *
067600*  ACUMULADO DE LA CORRIDA.                                       *
067700******************************************************************
067800 4100-COPIAR-ACTIVOS.
067900     PERFORM 4101-COPIAR-UN-ACTIVO THRU 4101-COPIAR-UN-ACTIVO-EXIT
068000         VARYING WS-B005-SIM FROM 1 BY 1
068100         UNTIL WS-B005-SIM > WS-B005-NUM-SIMS
068200     .
068300 4100-COPIAR-ACTIVOS-EXIT.
068400     EXIT.
068500*
068600 4101-COPIAR-UN-ACTIVO.
068700     SET WS-B005-IX TO WS-B005-SIM
068800     MOVE WS-B005-T-ACTIVOS (WS-B005-IX)
068900          TO WS-B005-MUESTRA-VAL (WS-B005-SIM)
069000     .
069100 4101-COPIAR-UN-ACTIVO-EXIT.
069200     EXIT.
069300*
069400 4110-COPIAR-ING-MENSUAL.
069500     PERFORM 4111-COPIAR-UN-ING-MENSUAL
069600                                   THRU 4111-COPIAR-UN-ING-MENSUAL-EXIT
069700         VARYING WS-B005-SIM FROM 1 BY 1
069800         UNTIL WS-B005-SIM > WS-B005-NUM-SIMS
069900     .
070000 4110-COPIAR-ING-MENSUAL-EXIT.
070100     EXIT.
070200*
070300 4111-COPIAR-UN-ING-MENSUAL.
070400     SET WS-B005-IX TO WS-B005-SIM
070500     COMPUTE WS-B005-MUESTRA-VAL (WS-B005-SIM) ROUNDED =
070600             WS-B005-T-ACTIVOS (WS-B005-IX)
070700              * (CT-VALOR-CONTRATO-ANUAL / 12)
070800     .
070900 4111-COPIAR-UN-ING-MENSUAL-EXIT.
071000     EXIT.
071100*
071200 4120-COPIAR-NETO-ACUM.
071300     PERFORM 4121-COPIAR-UN-NETO-ACUM
071400                                   THRU 4121-COPIAR-UN-NETO-ACUM-EXIT
071500         VARYING WS-B005-SIM FROM 1 BY 1
071600         UNTIL WS-B005-SIM > WS-B005-NUM-SIMS
071700     .
071800 4120-COPIAR-NETO-ACUM-EXIT.
071900     EXIT.
072000*
072100 4121-COPIAR-UN-NETO-ACUM.
072200     SET WS-B005-IX TO WS-B005-SIM
072300     MOVE WS-B005-T-NETO-ACUM (WS-B005-IX)
072400          TO WS-B005-MUESTRA-VAL (WS-B005-SIM)
072500     .
072600 4121-COPIAR-UN-NETO-ACUM-EXIT.
072700     EXIT.
072800*
072900 4130-COPIAR-COSTO-ACUM.
073000     PERFORM 4131-COPIAR-UN-COSTO-ACUM
073100                                   THRU 4131-COPIAR-UN-COSTO-ACUM-EXIT
073200         VARYING WS-B005-SIM FROM 1 BY 1
073300         UNTIL WS-B005-SIM > WS-B005-NUM-SIMS
073400     .
073500 4130-COPIAR-COSTO-ACUM-EXIT.
073600     EXIT.
073700*
073800 4131-COPIAR-UN-COSTO-ACUM.
073900     SET WS-B005-IX TO WS-B005-SIM
074000     MOVE WS-B005-T-COSTO-ACUM (WS-B005-IX)
074100          TO WS-B005-MUESTRA-VAL (WS-B005-SIM)
074200     .
074300 4131-COPIAR-UN-COSTO-ACUM-EXIT.
074400     EXIT.
074500*
074600 4140-COPIAR-ING-ACUM.
074700     PERFORM 4141-COPIAR-UN-ING-ACUM
074800                                   THRU 4141-COPIAR-UN-ING-ACUM-EXIT
074900         VARYING WS-B005-SIM FROM 1 BY 1
075000         UNTIL WS-B005-SIM > WS-B005-NUM-SIMS
075100     .
075200 4140-COPIAR-ING-ACUM-EXIT.
075300     EXIT.
075400*
075500*    INGRESO BRUTO ACUMULADO = COSTO-ACUM + NETO-ACUM (POR
075600*    DEFINICION, NETO = BRUTO - COSTO).
075700 4141-COPIAR-UN-ING-ACUM.
075800     SET WS-B005-IX TO WS-B005-SIM
075900     COMPUTE WS-B005-MUESTRA-VAL (WS-B005-SIM) =
076000             WS-B005-T-COSTO-ACUM (WS-B005-IX)
076100              + WS-B005-T-NETO-ACUM (WS-B005-IX)
076200     .
076300 4141-COPIAR-UN-ING-ACUM-EXIT.
076400     EXIT.
076500******************************************************************
076600*  4200-ESCRIBIR-RESUMEN                                          *
076700******************************************************************
076800 4200-ESCRIBIR-RESUMEN.
076900     MOVE WS-B005-MES            TO V2-RES-MES
077000     WRITE V2-RES-REGISTRO
077100     ADD 1 TO WS-B005-REG-ESCRITOS
077200*
077300     IF SW-B005-TRACEO IS ON
077400         DISPLAY 'V2B005J - RESUMEN MES ' WS-B005-MES
077500     END-IF
077600     .
077700 4200-ESCRIBIR-RESUMEN-EXIT.
077800     EXIT.
077900******************************************************************
078000*  5000-DIST-RECUPERACION                                         *
078100*  ESCRIBE EL DETALLE DE MES DE RECUPERACION POR CORRIDA, Y LAS   *
078200*  ESTADISTICAS FINALES DE LA DISTRIBUCION (MEDIA, MEDIANA,       *
078300*  DESVEST POBLACIONAL, P10, P90 Y PORCENTAJE QUE NUNCA RECUPERA).*
078400******************************************************************
078500 5000-DIST-RECUPERACION.
078600*
078700     MOVE ZERO TO WS-B005-CONT-NUNCA
078800*
078900     PERFORM 5010-ESCRIBIR-UNA-RECUPERACION
079000                             THRU 5010-ESCRIBIR-UNA-RECUPERACION-EXIT
079100         VARYING WS-B005-SIM FROM 1 BY 1
079200         UNTIL WS-B005-SIM > WS-B005-NUM-SIMS
079300*
079400     PERFORM 5100-COPIAR-MESES-PAGO
079500                             THRU 5100-COPIAR-MESES-PAGO-EXIT
079600*
079610     IF WS-B005-N = ZERO
079620         PERFORM 5120-FIJAR-SENTINELAS-NUNCA
079630                             THRU 5120-FIJAR-SENTINELAS-NUNCA-EXIT
079640     ELSE
079650         PERFORM 8000-CALC-STATS THRU 8000-CALC-STATS-EXIT
079660         MOVE WS-B005-RES-MEDIA      TO V2-EST-MEDIA
079670         MOVE WS-B005-RES-MEDIANA    TO V2-EST-MEDIANA
079680         MOVE WS-B005-RES-DESVEST    TO V2-EST-DESVEST
079690         MOVE WS-B005-RES-P10        TO V2-EST-P10
079695         MOVE WS-B005-RES-P90        TO V2-EST-P90
079696     END-IF
079700*
079800     COMPUTE V2-EST-PCT-NUNCA ROUNDED =
079900             (WS-B005-CONT-NUNCA / WS-B005-NUM-SIMS) * 100
080000     WRITE V2-EST-REGISTRO
080100     ADD 1 TO WS-B005-REG-ESCRITOS
080200     .
080300 5000-DIST-RECUPERACION-EXIT.
080400     EXIT.
081000*
081100 5010-ESCRIBIR-UNA-RECUPERACION.
081200     SET WS-B005-IX TO WS-B005-SIM
081300     MOVE WS-B005-SIM             TO V2-REC-NUM-CORRIDA
081400     MOVE WS-B005-T-MES-PAGO (WS-B005-IX) TO V2-REC-MES-RECUPERA
081500     WRITE V2-REC-REGISTRO
081600     ADD 1 TO WS-B005-REG-ESCRITOS
081700     IF WS-B005-T-MES-PAGO (WS-B005-IX) = -1
081800         ADD 1 TO WS-B005-CONT-NUNCA
081900     END-IF
082000     .
082100 5010-ESCRIBIR-UNA-RECUPERACION-EXIT.
082200     EXIT.
082300*
082400*    LAS CORRIDAS QUE NUNCA RECUPERAN (-1) SE EXCLUYEN DE LA
082500*    MUESTRA DE MEDIA/MEDIANA/DESVEST/P10/P90; SOLO CUENTAN PARA
082600*    EL PORCENTAJE DE NUNCA-RECUPERA.
082700 5100-COPIAR-MESES-PAGO.
082800     MOVE ZERO TO WS-B005-N
082900     PERFORM 5110-COPIAR-UN-MES-PAGO
083000                             THRU 5110-COPIAR-UN-MES-PAGO-EXIT
083100         VARYING WS-B005-SIM FROM 1 BY 1
083200         UNTIL WS-B005-SIM > WS-B005-NUM-SIMS
083300     .
083400 5100-COPIAR-MESES-PAGO-EXIT.
083500     EXIT.
083600*
083700 5110-COPIAR-UN-MES-PAGO.
083800     SET WS-B005-IX TO WS-B005-SIM
083900     IF WS-B005-T-MES-PAGO (WS-B005-IX) NOT = -1
084000         ADD 1 TO WS-B005-N
084100         MOVE WS-B005-T-MES-PAGO (WS-B005-IX)
084200              TO WS-B005-MUESTRA-VAL (WS-B005-N)
084300     END-IF
084400     .
084500 5110-COPIAR-UN-MES-PAGO-EXIT.
084600     EXIT.
084610*
084620*    NINGUNA CORRIDA RECUPERO LA INVERSION (WS-B005-N = 0 TRAS
084630*    5100-COPIAR-MESES-PAGO): NO HAY MUESTRA SOBRE LA CUAL
084640*    CALCULAR ESTADISTICAS, ASI QUE 8000-CALC-STATS NI SE INVOCA
084650*    (SU CHEQUEO "N = ZERO" ES PARA SUS OTRAS 5 LLAMADAS DESDE
084660*    4010-CORRER-UN-MES, QUE NUNCA FIJAN WS-B005-N, Y NO PUEDE
084670*    DISTINGUIR ESE CASO DE UNA MUESTRA VACIA LEGITIMA).  SE FIJAN
084680*    DIRECTAMENTE LOS VALORES CENTINELA DEL NEGOCIO.
084690 5120-FIJAR-SENTINELAS-NUNCA.
084700     MOVE -1 TO WS-B005-RES-MEDIA
084710     MOVE -1 TO WS-B005-RES-MEDIANA
084720     MOVE  0 TO WS-B005-RES-DESVEST
084730     MOVE -1 TO WS-B005-RES-P10
084740     MOVE -1 TO WS-B005-RES-P90
084750     MOVE -1 TO V2-EST-MEDIA
084760     MOVE -1 TO V2-EST-MEDIANA
084770     MOVE  0 TO V2-EST-DESVEST
084780     MOVE -1 TO V2-EST-P10
084790     MOVE -1 TO V2-EST-P90
084795     .
084796 5120-FIJAR-SENTINELAS-NUNCA-EXIT.
084797     EXIT.
084798******************************************************************
084800*  8000-CALC-STATS                                                *
084900*  PARAGRAFO GENERICO: RECIBE EN WS-B005-MUESTRA-VAL(1..N) LOS N   *
085000*  VALORES DE UN INDICADOR (N = WS-B005-NUM-SIMS SALVO QUE         *
085100*  8000-CALC-STATS SE INVOQUE DESDE 5000-DIST-RECUPERACION, DONDE  *
085200*  N = WS-B005-N), Y DEVUELVE EN WS-B005-RESULTADOS-MES LA MEDIA,  *
085300*  LA DESVIACION ESTANDAR POBLACIONAL, LA MEDIANA, EL P10 Y EL P90 *
085400*  (LOS TRES ULTIMOS POR INTERPOLACION LINEAL SOBRE LA MUESTRA     *
085500*  ORDENADA).  N SE TOMA DE WS-B005-NUM-SIMS, SALVO QUE YA SE HAYA *
085600*  FIJADO EN WS-B005-N POR 5100-COPIAR-MESES-PAGO.                 *
085700******************************************************************
085800 8000-CALC-STATS.
085900     IF WS-B005-N = ZERO
086000         MOVE WS-B005-NUM-SIMS TO WS-B005-N
086100     END-IF
086200*
086300     PERFORM 8100-ORDENAR-MUESTRA THRU 8100-ORDENAR-MUESTRA-EXIT
086400     PERFORM 8200-CALC-MEDIA-DESVEST
086500                                   THRU 8200-CALC-MEDIA-DESVEST-EXIT
086600*
086700     MOVE CT-B005-FRAC-TAB (1)   TO WS-B005-FRACCION
086800     PERFORM 8300-CALC-PERCENTIL THRU 8300-CALC-PERCENTIL-EXIT
086900     MOVE WS-B005-RESULTADO-PCTL TO WS-B005-RES-MEDIANA
087000*
087100     MOVE CT-B005-FRAC-TAB (2)   TO WS-B005-FRACCION
087200     PERFORM 8300-CALC-PERCENTIL THRU 8300-CALC-PERCENTIL-EXIT
087300     MOVE WS-B005-RESULTADO-PCTL TO WS-B005-RES-P10
087400*
087500     MOVE CT-B005-FRAC-TAB (3)   TO WS-B005-FRACCION
087600     PERFORM 8300-CALC-PERCENTIL THRU 8300-CALC-PERCENTIL-EXIT
087700     MOVE WS-B005-RESULTADO-PCTL TO WS-B005-RES-P90
087800*
087900     MOVE ZERO TO WS-B005-N
088000     .
088100 8000-CALC-STATS-EXIT.
088200     EXIT.
088300******************************************************************
088400*  8100-ORDENAR-MUESTRA                                           *
088500*  ORDENAMIENTO POR BURBUJA ASCENDENTE DE LOS N VALORES DE         *
088600*  WS-B005-MUESTRA-VAL, REQUISITO PARA EL CALCULO DE PERCENTILES. *
088700******************************************************************
088800 8100-ORDENAR-MUESTRA.
088900     PERFORM 8110-PASADA-ORDEN THRU 8110-PASADA-ORDEN-EXIT
089000         VARYING WS-B005-J FROM 1 BY 1
089100         UNTIL WS-B005-J >= WS-B005-N
089200     .
089300 8100-ORDENAR-MUESTRA-EXIT.
089400     EXIT.
089500*
089600 8110-PASADA-ORDEN.
089700     PERFORM 8111-COMPARAR-INTERCAMBIAR
089800                                   THRU 8111-COMPARAR-INTERCAMBIAR-EXIT
089900         VARYING WS-B005-K FROM 1 BY 1
090000         UNTIL WS-B005-K > WS-B005-N - WS-B005-J
090100     .
090200 8110-PASADA-ORDEN-EXIT.
090300     EXIT.
090400*
090500 8111-COMPARAR-INTERCAMBIAR.
090600     IF WS-B005-MUESTRA-VAL (WS-B005-K) >
090700        WS-B005-MUESTRA-VAL (WS-B005-K + 1)
090800         MOVE WS-B005-MUESTRA-VAL (WS-B005-K)
090900              TO WS-B005-TEMP-INTERCAMBIO
091000         MOVE WS-B005-MUESTRA-VAL (WS-B005-K + 1)
091100              TO WS-B005-MUESTRA-VAL (WS-B005-K)
091200         MOVE WS-B005-TEMP-INTERCAMBIO
091300              TO WS-B005-MUESTRA-VAL (WS-B005-K + 1)
091400     END-IF
091500     .
091600 8111-COMPARAR-INTERCAMBIAR-EXIT.
091700     EXIT.
091800******************************************************************
091900*  8200-CALC-MEDIA-DESVEST                                        *
092000*  MEDIA Y DESVIACION ESTANDAR POBLACIONAL (DIVISOR N, NO N-1) DE *
092100*  LOS N VALORES DE LA MUESTRA.                                   *
092200******************************************************************
092300 8200-CALC-MEDIA-DESVEST.
092400     MOVE ZERO TO WS-B005-SUMA-ACUM
092500     PERFORM 8210-SUMAR-VALOR THRU 8210-SUMAR-VALOR-EXIT
092600         VARYING WS-B005-K FROM 1 BY 1 UNTIL WS-B005-K > WS-B005-N
092700     COMPUTE WS-B005-MEDIA-ACUM ROUNDED =
092800             WS-B005-SUMA-ACUM / WS-B005-N
092900     MOVE WS-B005-MEDIA-ACUM TO WS-B005-RES-MEDIA
093000*
093100     MOVE ZERO TO WS-B005-VARIANZA-ACUM
093200     PERFORM 8220-SUMAR-DESVIO THRU 8220-SUMAR-DESVIO-EXIT
093300         VARYING WS-B005-K FROM 1 BY 1 UNTIL WS-B005-K > WS-B005-N
093400     COMPUTE WS-B005-VARIANZA-ACUM ROUNDED =
093500             WS-B005-VARIANZA-ACUM / WS-B005-N
093600*
093700*    DESVEST = RAIZ CUADRADA DE LA VARIANZA, VIA EL SUBPROGRAMA
093800*    DE MATEMATICA (V2M001J NO TIENE UNA FUNCION SUELTA DE DESVEST).
093900     MOVE CT-B005-FN-RAIZ        TO WS-B005-LKM-FUNCION
094000     MOVE WS-B005-VARIANZA-ACUM  TO WS-B005-LKM-ENTRADA-1
094100     MOVE ZERO                   TO WS-B005-LKM-ENTRADA-2
094200     CALL CT-B005-PGM-V2M001J USING WS-B005-LKM-FUNCION
094300                                     WS-B005-LKM-ENTRADA-1
094400                                     WS-B005-LKM-ENTRADA-2
094500                                     WS-B005-LKM-SEMILLA
094600                                     WS-B005-LKM-SALIDA
094700                                     WS-B005-LKM-RC
094800     MOVE WS-B005-LKM-SALIDA     TO WS-B005-RES-DESVEST
094900     .
095000 8200-CALC-MEDIA-DESVEST-EXIT.
095100     EXIT.
095200*
095300 8210-SUMAR-VALOR.
095400     ADD WS-B005-MUESTRA-VAL (WS-B005-K) TO WS-B005-SUMA-ACUM
095500     .
095600 8210-SUMAR-VALOR-EXIT.
095700     EXIT.
095800*
095900 8220-SUMAR-DESVIO.
096000     COMPUTE WS-B005-VARIANZA-ACUM ROUNDED =
096100             WS-B005-VARIANZA-ACUM +
096200             ((WS-B005-MUESTRA-VAL (WS-B005-K) - WS-B005-MEDIA-ACUM)
096300               * (WS-B005-MUESTRA-VAL (WS-B005-K) - WS-B005-MEDIA-ACUM))
096400     .
096500 8220-SUMAR-DESVIO-EXIT.
096600     EXIT.
096700******************************************************************
096800*  8300-CALC-PERCENTIL                                            *
096900*  PERCENTIL DE LA MUESTRA ORDENADA A LA FRACCION WS-B005-FRACCION,*
097000*  POR INTERPOLACION LINEAL EN LA POSICION 1 + P*(N-1).            *
097100******************************************************************
097200 8300-CALC-PERCENTIL.
097300     COMPUTE WS-B005-POSICION-PCTL =
097400             1 + (WS-B005-FRACCION * (WS-B005-N - 1))
097500     COMPUTE WS-B005-IDX-BAJO = WS-B005-POSICION-PCTL
097600     COMPUTE WS-B005-FRACCION =
097700             WS-B005-POSICION-PCTL - WS-B005-IDX-BAJO
097800*
097900     IF WS-B005-IDX-BAJO >= WS-B005-N
098000         MOVE WS-B005-MUESTRA-VAL (WS-B005-N)
098100              TO WS-B005-RESULTADO-PCTL
098200     ELSE
098300         COMPUTE WS-B005-RESULTADO-PCTL ROUNDED =
098400             WS-B005-MUESTRA-VAL (WS-B005-IDX-BAJO)
098500             + (WS-B005-FRACCION *
098600                (WS-B005-MUESTRA-VAL (WS-B005-IDX-BAJO + 1)
098700                 - WS-B005-MUESTRA-VAL (WS-B005-IDX-BAJO)))
098800     END-IF
098900     .
099000 8300-CALC-PERCENTIL-EXIT.
099100     EXIT.
099200******************************************************************
099300*  9000-FIN                                                       *
099400******************************************************************
099500 9000-FIN.
099600     CLOSE MONTECAR
099700     CLOSE RECUPER
099800     DISPLAY 'V2B005J - REGISTROS ESCRITOS: ' WS-B005-REG-ESCRITOS
099900     .
100000 9000-FIN-EXIT.
100100     EXIT.
