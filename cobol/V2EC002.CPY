000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V2EC002                                             *
000400*                                                                *
000500*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC          *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE CARACTERISTICAS DE        *
000800*               MERCADO (UN REGISTRO POR PAIS).  RESULTADO DE    *
000900*               V2B001J, ENTRADA DE V2B002J Y V2B003J.           *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S             *
001300******************************************************************
001400*  AUTOR   FECHA          DESCRIPCION                            *
001500*  ------  ----------     -------------------------------------- *
001600*  RDF     22/03/1994     VERSION INICIAL                        *
001700*  MTQ     14/02/1996     SE AGREGAN LOS 5 PUNTAJES COMPUESTOS   *
001800*  MTQ     30/06/1997     SE AGREGAN LOS 5 PUNTAJES ESTANDARIZADO*
001900*  LSP     19/01/1999     REVISION Y2K - SIN CAMBIOS DE ANCHO    *
001910*  JGV     12/07/2000     SE AMPLIA V2-CAR-PJE-PODER-COMPRA A     *
001920*                         S9(09)V9(4) - EL PUNTAJE SIN            *
001930*                         ESTANDARIZAR DESBORDABA S9(03)V9(6) EN  *
001940*                         PAISES DE PIB PER CAPITA MUY ALTO       *
002000******************************************************************
002100 01  V2-CAR-REGISTRO.
002200*
002300     05  V2-CAR-PAIS                 PIC X(03).
002400*
002500*    INDICADORES BASE (YA IMPUTADOS POR MEDIANA)
002600     05  V2-CAR-POBLACION            PIC S9(12)V9(4).
002700     05  V2-CAR-PIB-PERCAPITA        PIC S9(09)V9(4).
002800     05  V2-CAR-INTERNET-PCT         PIC S9(03)V9(4).
002900     05  V2-CAR-ESTADO-DERECHO       PIC S9(01)V9(4).
003000     05  V2-CAR-CALIDAD-REGUL        PIC S9(01)V9(4).
003100     05  V2-CAR-INDICE-CPI           PIC S9(03)V9(4).
003200*
003300*    PUNTAJES COMPUESTOS (ANTES DE ESTANDARIZAR)
003400     05  V2-CAR-PJE-TAMANO           PIC S9(03)V9(6).
003500     05  V2-CAR-PJE-PODER-COMPRA     PIC S9(09)V9(4).
003600     05  V2-CAR-PJE-DIGITAL          PIC S9(03)V9(4).
003700     05  V2-CAR-PJE-GOBERNANZA       PIC S9(01)V9(4).
003800     05  V2-CAR-PJE-CORRUPCION       PIC S9(03)V9(4).
003900*
004000*    PUNTAJES ESTANDARIZADOS (Z-SCORE, DIVISOR N-1)
004100     05  V2-CAR-STD-TAMANO           PIC S9(03)V9(6).
004200     05  V2-CAR-STD-PODER-COMPRA     PIC S9(03)V9(6).
004300     05  V2-CAR-STD-DIGITAL          PIC S9(03)V9(6).
004400     05  V2-CAR-STD-GOBERNANZA       PIC S9(03)V9(6).
004500     05  V2-CAR-STD-CORRUPCION       PIC S9(03)V9(6).
004600*
004700     05  FILLER                      PIC X(18).
