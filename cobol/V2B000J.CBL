000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2B000J                                             *
000400*                                                                *
000500*  FECHA CREACION: 22/03/1994                                    *
000600*                                                                *
000700*  AUTOR: R. DA FONSECA                                          *
000800*                                                                *
000900*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC.         *
001000*                                                                *
001100*  DESCRIPCION: PROGRAMA CONDUCTOR DEL SUBSISTEMA V2.  LLAMA EN  *
001200*               SECUENCIA A LOS 6 PASOS DEL PROCESO BATCH DE     *
001300*               DECISION DE EXPANSION (ARMADO DE CARACTERISTICAS,*
001400*               PUNTAJE DE MERCADOS, ANALISIS DE SENSIBILIDAD,   *
001500*               PRONOSTICO DE ESCENARIOS, SIMULACION MONTE CARLO *
001600*               Y REPORTE), VERIFICANDO EL RETURN-CODE DE CADA   *
001700*               UNO ANTES DE CONTINUAR CON EL SIGUIENTE.  ES EL  *
001800*               UNICO PROGRAMA DEL SUBSISTEMA INVOCADO POR EL    *
001900*               JCL DE PRODUCCION.                               *
002000*                                                                *
002100******************************************************************
002200*                                                                *
002300*         I D E N T I F I C A T I O N   D I V I S I O N          *
002400*                                                                *
002500*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
002600*                                                                *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900*
003000 PROGRAM-ID.   V2B000J.
003100 AUTHOR.       R. DA FONSECA.
003200 INSTALLATION. FACTORIA - DEPARTAMENTO DE PLANIFICACION.
003300 DATE-WRITTEN. 22/03/1994.
003400 DATE-COMPILED.
003500 SECURITY.     USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
003600******************************************************************
003700*        L O G    D E   M O D I F I C A C I O N E S             *
003800******************************************************************
003900*  AUTOR   FECHA          TICKET     DESCRIPCION                 *
004000*  ------  ----------     --------   ------------------------   *
004100*  RDF     22/03/1994     REQ-0098   VERSION INICIAL - LLAMA A   *
004200*                                    V2B001J Y V2B002J           *
004300*  MTQ     14/02/1996     REQ-0201   SE AGREGA LA LLAMADA A      *
004400*                                    V2B003J (SENSIBILIDAD)      *
004500*  MTQ     20/05/1997     REQ-0222   SE AGREGAN LAS LLAMADAS A   *
004600*                                    V2B004J Y V2B005J           *
004700*                                    (PRONOSTICO Y MONTE CARLO)  *
004800*  MTQ     30/09/1997     REQ-0231   SE AGREGA LA LLAMADA FINAL  *
004900*                                    A V2B006J (REPORTE)         *
005000*  LSP     19/01/1999     REQ-0301   REVISION Y2K - SIN CAMBIOS  *
005100*                                    DE DATOS, SOLO SE REVISO EL *
005200*                                    LOG DE CAMBIOS              *
005210*  JGV     08/10/2002     REQ-0361   SE AGREGA EL DISPLAY DE      *
005220*                                    MODULO/SECUEN DEL PASO EN    *
005230*                                    CURSO EN LA BITACORA, PARA   *
005240*                                    FACILITAR EL SEGUIMIENTO EN  *
005250*                                    LOS ABORTS DE PRODUCCION     *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 IS SW-B000-TRACEO
006100     CLASS V2-CARACTER-VALIDO IS 'A' THRU 'Z'.
006200*
006300 INPUT-OUTPUT SECTION.
006400******************************************************************
006500 DATA DIVISION.
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*                     VARIABLES AUXILIARES                       *
007000******************************************************************
007100 01  WS-B000-VARIABLES.
007200*
007300     05  WS-B000-PASO-ACTUAL     PIC X(07) VALUE SPACES.
007310     05  WS-B000-PASO-ACTUAL-R REDEFINES WS-B000-PASO-ACTUAL.
007320         10  WS-B000-PA-APLIC    PIC X(02).
007330         10  WS-B000-PA-MODULO   PIC X(01).
007340         10  WS-B000-PA-SECUEN   PIC X(03).
007350         10  WS-B000-PA-SUFIJO   PIC X(01).
007400     05  WS-B000-RC-PASO         PIC S9(04) COMP VALUE 0.
007500     05  WS-B000-PASOS-OK        PIC 9(02) COMP VALUE 0.
007600     05  FILLER                  PIC X(10).
007700******************************************************************
007800*                        AREA DE SWITCHES                        *
007900******************************************************************
008000 01  SW-B000-SWITCHES.
008100*
008200     05  SW-B000-HUBO-ERROR      PIC X(01) VALUE 'N'.
008300         88  B000-HUBO-ERROR               VALUE 'S'.
008400         88  B000-SIN-ERROR                VALUE 'N'.
008500     05  FILLER                  PIC X(10).
008600******************************************************************
008700*  TABLA DE LOS 6 PASOS DEL PROCESO BATCH, EN EL ORDEN EN QUE     *
008800*  DEBEN EJECUTARSE.  REDEFINIDA COMO TABLA PARA RECORRERLA CON   *
008900*  UN SOLO PERFORM VARYING EN VEZ DE 6 PARRAFOS DE LLAMADA        *
009000*  IDENTICOS.  REQ-0231/1997.                                    *
009100******************************************************************
009200 01  CT-B000-SECUENCIA-PASOS.
009300     05  FILLER                  PIC X(08) VALUE 'V2B001J'.
009400     05  FILLER                  PIC X(08) VALUE 'V2B002J'.
009500     05  FILLER                  PIC X(08) VALUE 'V2B003J'.
009600     05  FILLER                  PIC X(08) VALUE 'V2B004J'.
009700     05  FILLER                  PIC X(08) VALUE 'V2B005J'.
009800     05  FILLER                  PIC X(08) VALUE 'V2B006J'.
009900 01  CT-B000-SECUENCIA-PASOS-R REDEFINES CT-B000-SECUENCIA-PASOS.
010000     05  CT-B000-PASO-TAB        PIC X(08) OCCURS 6 TIMES.
010100******************************************************************
010200*  TEXTO DESCRIPTIVO DE CADA PASO PARA EL DISPLAY DE BITACORA,    *
010300*  EN EL MISMO ORDEN QUE CT-B000-PASO-TAB.  REDEFINIDA COMO       *
010400*  TABLA POR LA MISMA RAZON.  REQ-0231/1997.                      *
010500******************************************************************
010600 01  CT-B000-DESCRIP-PASOS.
010700     05  FILLER  PIC X(20) VALUE 'ARMADO CARACTERIST.'.
010800     05  FILLER  PIC X(20) VALUE 'PUNTAJE DE MERCADOS'.
010900     05  FILLER  PIC X(20) VALUE 'ANALISIS SENSIBILID.'.
011000     05  FILLER  PIC X(20) VALUE 'PRONOSTICO ESCENARIO'.
011100     05  FILLER  PIC X(20) VALUE 'SIMULACION MONTECARL'.
011200     05  FILLER  PIC X(20) VALUE 'REPORTE FINAL'.
011300 01  CT-B000-DESCRIP-PASOS-R REDEFINES CT-B000-DESCRIP-PASOS.
011400     05  CT-B000-DESCRIP-TAB     PIC X(20) OCCURS 6 TIMES.
011500 01  WS-B000-K                   PIC S9(04) COMP VALUE 0.
011600******************************************************************
011700 PROCEDURE DIVISION.
011800*
011900 MAINLINE.
012000*
012100     DISPLAY 'V2B000J - INICIO DEL SUBSISTEMA DE DECISION DE '
012200             'EXPANSION APAC'
012300*
012400     PERFORM 1000-EJECUTAR-UN-PASO THRU 1000-EJECUTAR-UN-PASO-EXIT
012500         VARYING WS-B000-K FROM 1 BY 1
012600         UNTIL WS-B000-K > 6 OR B000-HUBO-ERROR
012700*
012800     IF B000-HUBO-ERROR
012900         DISPLAY 'V2B000J - PROCESO ABORTADO EN EL PASO '
013000                 WS-B000-PASO-ACTUAL ' - RC=' WS-B000-RC-PASO
013100         MOVE 16 TO RETURN-CODE
013200     ELSE
013300         DISPLAY 'V2B000J - PROCESO COMPLETO - '
013400                 WS-B000-PASOS-OK ' PASOS EJECUTADOS OK'
013500         MOVE 0 TO RETURN-CODE
013600     END-IF
013700*
013800     GOBACK
013900     .
014000******************************************************************
014100*  1000-EJECUTAR-UN-PASO                                         *
014200*  INVOCA EL PASO WS-B000-K DE LA SECUENCIA Y VERIFICA SU         *
014300*  RETURN-CODE ANTES DE PERMITIR QUE EL PERFORM VARYING SIGA CON  *
014400*  EL SIGUIENTE PASO.  UN RETURN-CODE DISTINTO DE CERO DETIENE    *
014500*  TODA LA CADENA.                                                *
014600******************************************************************
014700 1000-EJECUTAR-UN-PASO.
014800*
014900     MOVE CT-B000-PASO-TAB (WS-B000-K)    TO WS-B000-PASO-ACTUAL
015000     MOVE ZERO TO RETURN-CODE
015100*
015200     DISPLAY 'V2B000J - PASO ' WS-B000-K ' - '
015300             CT-B000-DESCRIP-TAB (WS-B000-K)
015400             ' (' WS-B000-PASO-ACTUAL ') MODULO='
015410             WS-B000-PA-MODULO ' SECUEN=' WS-B000-PA-SECUEN
015500*
015600     CALL WS-B000-PASO-ACTUAL
015700*
015800     MOVE RETURN-CODE TO WS-B000-RC-PASO
015900     IF WS-B000-RC-PASO NOT = 0
016000         SET B000-HUBO-ERROR TO TRUE
016100     ELSE
016200         ADD 1 TO WS-B000-PASOS-OK
016300     END-IF
016400     .
016500 1000-EJECUTAR-UN-PASO-EXIT.
016600     EXIT.
