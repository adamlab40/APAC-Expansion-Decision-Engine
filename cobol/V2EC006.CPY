000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V2EC006                                             *
000400*                                                                *
000500*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC          *
000600*                                                                *
000700*  DESCRIPCION: LAYOUTS DE LA SIMULACION MONTECARLO - RESUMEN    *
000800*               MENSUAL (V2-RES-REGISTRO), DETALLE DE            *
000900*               RECUPERACION POR CORRIDA (V2-REC-REGISTRO) Y     *
001000*               ESTADISTICAS FINALES DE RECUPERACION             *
001100*               (V2-EST-REGISTRO).  RESULTADO DE V2B005J,        *
001200*               ENTRADA DE V2B006J.                              *
001300*                                                                *
001400******************************************************************
001500*        L O G    D E   M O D I F I C A C I O N E S             *
001600******************************************************************
001700*  MTQ     11/09/1997     VERSION INICIAL - RESUMEN MONTECARLO   *
001800*  LSP     19/01/1999     REVISION Y2K - SIN CAMBIOS DE ANCHO    *
001900*  LSP     30/03/1999     SE AGREGA DETALLE POR CORRIDA (REQ 233)*
001910*  JGV     11/06/2001     SE ACLARA EN COMENTARIO QUE, SI NINGUNA *
001920*                         CORRIDA RECUPERA, V2-EST-REGISTRO LLEVA *
001930*                         -1 EN MEDIA/MEDIANA/P10/P90, CERO EN     *
001940*                         DESVEST Y 100 EN PCT-NUNCA - NO SE       *
001950*                         CALCULAN ESTADISTICAS SOBRE UNA MUESTRA  *
001960*                         VACIA (REQ 347)                          *
002000******************************************************************
002100*    RESUMEN POR MES: MEDIA, DESV. ESTANDAR, MEDIANA, P10 Y P90  *
002200*    DE INGRESO MENSUAL (MR), INGRESO ACUMULADO (CR), COSTO      *
002300*    ACUMULADO (CC), INGRESO NETO (NR) Y CLIENTES ACTIVOS (AC)   *
002400 01  V2-RES-REGISTRO.
002500     05  V2-RES-MES                  PIC 9(03).
002600*
002700     05  V2-RES-MR-MEDIA             PIC S9(11)V99.
002800     05  V2-RES-MR-DESVEST           PIC S9(11)V99.
002900     05  V2-RES-MR-MEDIANA           PIC S9(11)V99.
003000     05  V2-RES-MR-P10               PIC S9(11)V99.
003100     05  V2-RES-MR-P90               PIC S9(11)V99.
003200*
003300     05  V2-RES-CR-MEDIA             PIC S9(13)V99.
003400     05  V2-RES-CR-DESVEST           PIC S9(13)V99.
003500     05  V2-RES-CR-MEDIANA           PIC S9(13)V99.
003600     05  V2-RES-CR-P10               PIC S9(13)V99.
003700     05  V2-RES-CR-P90               PIC S9(13)V99.
003800*
003900     05  V2-RES-CC-MEDIA             PIC S9(13)V99.
004000     05  V2-RES-CC-DESVEST           PIC S9(13)V99.
004100     05  V2-RES-CC-MEDIANA           PIC S9(13)V99.
004200     05  V2-RES-CC-P10               PIC S9(13)V99.
004300     05  V2-RES-CC-P90               PIC S9(13)V99.
004400*
004500     05  V2-RES-NR-MEDIA             PIC S9(13)V99.
004600     05  V2-RES-NR-DESVEST           PIC S9(13)V99.
004700     05  V2-RES-NR-MEDIANA           PIC S9(13)V99.
004800     05  V2-RES-NR-P10               PIC S9(13)V99.
004900     05  V2-RES-NR-P90               PIC S9(13)V99.
005000*
005100     05  V2-RES-AC-MEDIA             PIC S9(09)V99.
005200     05  V2-RES-AC-DESVEST           PIC S9(09)V99.
005300     05  V2-RES-AC-MEDIANA           PIC S9(09)V99.
005400     05  V2-RES-AC-P10               PIC S9(09)V99.
005500     05  V2-RES-AC-P90               PIC S9(09)V99.
005600*
005700     05  FILLER                      PIC X(12).
005800*
005900******************************************************************
006000*    DETALLE DE RECUPERACION POR CORRIDA (-1 = NUNCA RECUPERA)   *
006100 01  V2-REC-REGISTRO.
006200     05  V2-REC-NUM-CORRIDA          PIC 9(05).
006300     05  V2-REC-MES-RECUPERA         PIC S9(03).
006400     05  FILLER                      PIC X(12).
006500*
006600******************************************************************
006700*    ESTADISTICAS FINALES DE RECUPERACION (UNA POR CORRIDA)      *
006800 01  V2-EST-REGISTRO.
006900     05  V2-EST-MEDIA                PIC S9(03)V99.
007000     05  V2-EST-MEDIANA              PIC S9(03)V99.
007100     05  V2-EST-DESVEST              PIC S9(03)V99.
007200     05  V2-EST-P10                  PIC S9(03)V99.
007300     05  V2-EST-P90                  PIC S9(03)V99.
007400     05  V2-EST-PCT-NUNCA            PIC S9(03)V99.
007500     05  FILLER                      PIC X(04).
