000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V2EC001                                             *
000400*                                                                *
000500*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC          *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE INDICADORES DE ENTRADA    *
000800*               (UN REGISTRO POR PAIS X INDICADOR - FORMATO      *
000900*               LARGO).  LO USA V2B001J AL LEER EL ARCHIVO       *
001000*               INDICADORES.                                    *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S             *
001400******************************************************************
001500*  AUTOR   FECHA          DESCRIPCION                            *
001600*  ------  ----------     -------------------------------------- *
001700*  RDF     15/03/1994     VERSION INICIAL - CARGA DE INDICADORES *
001800*  RDF     02/09/1994     SE AGREGA VALUE-MISSING (REQ. 0114)    *
001900*  MTQ     11/01/1996     AJUSTE DE ANCHO DE IND-VALUE           *
002000*  MTQ     28/07/1998     SE AGREGA YEAR PARA HISTORICO          *
002100*  LSP     19/01/1999     REVISION Y2K - CAMPO YEAR A 4 DIGITOS  *
002110*  JGV     05/06/2000     SE ACLARA EN COMENTARIO QUE             *
002120*                         V2-IND-VALOR-FALTA DEBE VENIR EN 'Y'    *
002130*                         TAMBIEN CUANDO EL INDICADOR NO SE       *
002140*                         RECIBIO PARA EL ANO SOLICITADO           *
002150*                         (NO SOLO CUANDO VIENE EN BLANCO)         *
002200******************************************************************
002300 01  V2-IND-REGISTRO.
002400*
002500*    CODIGO DE PAIS ISO-3 (AUS, SGP, ...)
002600     05  V2-IND-PAIS                PIC X(03).
002700*
002800*    ORIGEN DEL DATO - 'WB '=BANCO MUNDIAL 'WGI'=GOBERNABILIDAD
002900*    'CPI'=INDICE DE PERCEPCION DE CORRUPCION
003000     05  V2-IND-FUENTE               PIC X(03).
003100*
003200*    NOMBRE DEL INDICADOR (POPULATION, GDP-PER-CAPITA,
003300*    INTERNET-PCT, RULE-OF-LAW, REG-QUALITY, CPI-SCORE)
003400     05  V2-IND-NOMBRE               PIC X(20).
003500*
003600*    VALOR DEL INDICADOR (POBLACION HASTA 10**12, WGI -2.5..2.5,
003700*    CPI 0..100)
003800     05  V2-IND-VALOR                PIC S9(12)V9(4).
003900*
004000*    INDICADOR DE VALOR AUSENTE - 'Y' FALTA, 'N' PRESENTE
004100     05  V2-IND-FALTANTE             PIC X(01).
004200         88  V2-IND-VALOR-FALTA               VALUE 'Y'.
004300         88  V2-IND-VALOR-PRESENTE             VALUE 'N'.
004400*
004500*    ANO DE LA OBSERVACION
004600     05  V2-IND-ANO                  PIC 9(04).
004700*
004800     05  FILLER                      PIC X(33).
