000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V2EC005                                             *
000400*                                                                *
000500*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC          *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE PRONOSTICO (UNO POR       *
000800*               ESCENARIO X MES).  RESULTADO DE V2B004J,         *
000900*               ENTRADA DE V2B006J.                              *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S             *
001300******************************************************************
001400*  MTQ     02/02/1996     VERSION INICIAL - PRONOSTICO BASE      *
001500*  MTQ     20/05/1997     SE AGREGAN ESCENARIOS OPTIMISTA/PESIM. *
001600*  LSP     19/01/1999     REVISION Y2K - SIN CAMBIOS DE ANCHO    *
001610*  JGV     07/02/2000     SE ACLARA EN COMENTARIO QUE              *
001620*                         V2-PRO-OPORT-NUEVAS ES LA OPORTUNIDAD    *
001630*                         TRUNCADA QUE SE IMPRIME, DISTINTA DE LA  *
001640*                         CIFRA SIN TRUNCAR QUE USA 3020-PROYECTAR-*
001650*                         UN-MES PARA CALCULAR LOS GANADORES       *
001700******************************************************************
001800 01  V2-PRO-REGISTRO.
001900*
002000*    BASE / OPTIMISTIC / PESSIMISTIC
002100     05  V2-PRO-ESCENARIO            PIC X(12).
002200     05  V2-PRO-MES                  PIC 9(03).
002300*
002400     05  V2-PRO-LEADS-NUEVOS         PIC 9(07).
002500     05  V2-PRO-OPORT-NUEVAS         PIC 9(07).
002600     05  V2-PRO-CLIENTES-NUEVOS      PIC 9(07).
002700     05  V2-PRO-CLIENTES-PERDIDOS    PIC 9(07).
002800     05  V2-PRO-CLIENTES-ACTIVOS     PIC 9(09).
002900*
003000     05  V2-PRO-INGRESO-MENSUAL      PIC S9(11)V99.
003100     05  V2-PRO-INGRESO-BRUTO        PIC S9(11)V99.
003200     05  V2-PRO-COSTO-ADQUISICION    PIC S9(11)V99.
003300     05  V2-PRO-COSTO-ADQ-ACUM       PIC S9(13)V99.
003400     05  V2-PRO-INGRESO-NETO         PIC S9(11)V99.
003500     05  V2-PRO-INGRESO-NETO-ACUM    PIC S9(13)V99.
003600*
003700     05  FILLER                      PIC X(26).
