000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2B001J                                             *
000400*                                                                *
000500*  FECHA CREACION: 22/03/1994                                    *
000600*                                                                *
000700*  AUTOR: R. DA FONSECA                                          *
000800*                                                                *
000900*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC.         *
001000*                                                                *
001100*  DESCRIPCION: ARMADO DE CARACTERISTICAS DE MERCADO.  LEE EL    *
001200*               ARCHIVO DE INDICADORES (UN REGISTRO POR PAIS X   *
001300*               INDICADOR, FORMATO LARGO) Y LO CONVIERTE A UN    *
001400*               REGISTRO POR PAIS, IMPUTA LOS VALORES QUE FALTAN *
001500*               POR MEDIANA, CALCULA LOS 5 PUNTAJES COMPUESTOS   *
001600*               DE LA METODOLOGIA MCDA Y LOS ESTANDARIZA A       *
001700*               PUNTAJE-Z.  ES EL PRIMER PASO DEL SUBSISTEMA V2, *
001800*               LO LLAMA V2B000J.                                *
001900*                                                                *
002000******************************************************************
002100*                                                                *
002200*         I D E N T I F I C A T I O N   D I V I S I O N          *
002300*                                                                *
002400*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
002500*                                                                *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800*
002900 PROGRAM-ID.   V2B001J.
003000 AUTHOR.       R. DA FONSECA.
003100 INSTALLATION. FACTORIA - DEPARTAMENTO DE PLANIFICACION.
003200 DATE-WRITTEN. 22/03/1994.
003300 DATE-COMPILED.
003400 SECURITY.     USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
003500******************************************************************
003600*        L O G    D E   M O D I F I C A C I O N E S             *
003700******************************************************************
003800*  AUTOR   FECHA          TICKET     DESCRIPCION                 *
003900*  ------  ----------     --------   ------------------------   *
004000*  RDF     22/03/1994     REQ-0098   VERSION INICIAL - PIVOT E   *
004100*                                    IMPUTACION POR MEDIANA      *
004200*  RDF     05/04/1994     REQ-0102   SE AGREGAN LOS 5 PUNTAJES   *
004300*                                    COMPUESTOS                  *
004400*  MTQ     14/02/1996     REQ-0201   SE AGREGA ESTANDARIZACION   *
004500*                                    A PUNTAJE-Z (DIVISOR N-1)   *
004600*  MTQ     30/06/1997     REQ-0219   GOBERNANZA USA UN SOLO WGI  *
004700*                                    SI EL OTRO NO VINO EN EL    *
004800*                                    ARCHIVO DE INDICADORES      *
004900*  LSP     19/01/1999     REQ-0301   REVISION Y2K - SIN CAMBIOS  *
005000*                                    DE DATOS, SOLO SE REVISO EL *
005100*                                    LOG DE CAMBIOS              *
005200*  LSP     14/05/1999     REQ-0312   SE AGREGA VALIDACION DE     *
005300*                                    NOMBRE DE INDICADOR CONTRA  *
005400*                                    TABLA (INDICADORES DE OTRAS *
005500*                                    FUENTES SE DESCARTAN)       *
005510*  JGV     22/11/2000     REQ-0339   SE AMPLIA EL DISPLAY DE      *
005520*                                    9000-FIN CON EL CONTEO DE    *
005530*                                    PAISES ESCRITOS, A PEDIDO DE *
005540*                                    OPERACIONES PARA CUADRAR EL  *
005550*                                    JOB CONTRA EL ARCHIVO MAESTRO*
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800*
005900 CONFIGURATION SECTION.
006000*
006100 SPECIAL-NAMES.
006200     UPSI-0 IS SW-B001-TRACEO
006300     CLASS V2-CARACTER-VALIDO IS 'A' THRU 'Z'.
006400*
006500 INPUT-OUTPUT SECTION.
006600*
006700 FILE-CONTROL.
006800*
006900     SELECT INDICADORES  ASSIGN TO 'INDICADORES'
007000                          ORGANIZATION IS LINE SEQUENTIAL
007100                          FILE STATUS IS WS-B001-FS-INDIC.
007200*
007300     SELECT CARACTERIST  ASSIGN TO 'CARACTERISTICAS'
007400                          ORGANIZATION IS LINE SEQUENTIAL
007500                          FILE STATUS IS WS-B001-FS-CARAC.
007600******************************************************************
007700 DATA DIVISION.
007800******************************************************************
007900 FILE SECTION.
008000*
008100 FD  INDICADORES
008200     LABEL RECORDS ARE STANDARD.
008300     COPY V2EC001.
008400*
008500 FD  CARACTERIST
008600     LABEL RECORDS ARE STANDARD.
008700     COPY V2EC002.
008800******************************************************************
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*                     VARIABLES AUXILIARES                       *
009200******************************************************************
009300 01  WS-B001-VARIABLES.
009400*
009500     05  WS-B001-FS-INDIC        PIC X(02) VALUE '00'.
009600     05  WS-B001-FS-CARAC        PIC X(02) VALUE '00'.
009700     05  WS-B001-SUB             PIC S9(4) COMP VALUE 0.
009800     05  WS-B001-SUB2            PIC S9(4) COMP VALUE 0.
009900     05  WS-B001-IX-NOM          PIC S9(4) COMP VALUE 0.
010000     05  WS-B001-NUM-PAISES      PIC S9(4) COMP VALUE 0.
010100     05  WS-B001-ORD-CANT        PIC S9(4) COMP VALUE 0.
010200     05  WS-B001-ORD-TEMP        PIC S9(12)V9(6) COMP-3.
010300     05  WS-B001-MEDIANA         PIC S9(12)V9(6) COMP-3.
010400     05  WS-B001-MED-MITAD       PIC S9(4) COMP VALUE 0.
010500     05  WS-B001-MED-RESTO       PIC S9(4) COMP VALUE 0.
010600     05  WS-B001-LN-ENTRADA      PIC S9(12)V9(6) COMP-3.
010700     05  WS-B001-Z-SUMA          PIC S9(14)V9(6) COMP-3.
010800     05  WS-B001-Z-SUMA-CUAD     PIC S9(16)V9(6) COMP-3.
010900     05  WS-B001-Z-DELTA         PIC S9(12)V9(6) COMP-3.
011000     05  WS-B001-Z-MEDIA         PIC S9(12)V9(6) COMP-3.
011100     05  WS-B001-Z-VARIANZA      PIC S9(12)V9(6) COMP-3.
011200     05  WS-B001-Z-DESVEST       PIC S9(12)V9(6) COMP-3.
011300     05  WS-B001-REG-LEIDOS      PIC 9(07) COMP VALUE 0.
011400     05  WS-B001-REG-RECHAZ      PIC 9(07) COMP VALUE 0.
011500     05  WS-B001-REG-ESCRITOS    PIC 9(07) COMP VALUE 0.
011600     05  FILLER                  PIC X(14).
011700******************************************************************
011800*                        AREA DE SWITCHES                        *
011900******************************************************************
012000 01  SW-B001-SWITCHES.
012100*
012200     05  SW-B001-FIN-INDIC       PIC X(01) VALUE 'N'.
012300         88  B001-FIN-INDIC                VALUE 'S'.
012400         88  B001-NO-FIN-INDIC             VALUE 'N'.
012500     05  FILLER                  PIC X(10).
012600******************************************************************
012700*  BANDERAS A NIVEL DE ARCHIVO - INDICAN SI RULE-OF-LAW O         *
012800*  REG-QUALITY LLEGARON PARA ALGUN PAIS EN EL ARCHIVO DE          *
012900*  INDICADORES (SE USAN PARA LA GOBERNANZA DE UN SOLO WGI).       *
013000*  REQ-0219/1997.  AGRUPADAS PARA PODER RECORRERLAS EN LA         *
013100*  RUTINA DE DEPURACION (REDEFINES A TABLA).                      *
013200******************************************************************
013300 01  WS-B001-FLAGS-DATASET.
013400     05  WS-B001-EDR-TIENE-DATOS PIC X(01) VALUE 'N'.
013500     05  WS-B001-CRG-TIENE-DATOS PIC X(01) VALUE 'N'.
013600 01  WS-B001-FLAGS-DATASET-R REDEFINES WS-B001-FLAGS-DATASET.
013700     05  WS-B001-FLAGS-PAR       PIC X(01) OCCURS 2 TIMES.
013800******************************************************************
013900*                        AREA DE CONSTANTES                      *
014000******************************************************************
014100 01  CT-B001-CONSTANTES.
014200*
014300     05  CT-B001-PROGRAMA        PIC X(08) VALUE 'V2B001J'.
014400     05  CT-B001-PGM-V2M001J     PIC X(08) VALUE 'V2M001J'.
014500     05  CT-B001-FN-LN           PIC X(02) VALUE 'LN'.
014600     05  CT-B001-FN-RAIZ         PIC X(02) VALUE 'RZ'.
014700     05  FILLER                  PIC X(06).
014800******************************************************************
014900*  NOMBRES DE INDICADOR VALIDOS (COINCIDEN CON LOS QUE ENTREGA    *
015000*  EL AREA DE FUENTES EXTERNAS EN EL ARCHIVO DE INDICADORES).     *
015100*  REDEFINIDOS COMO TABLA PARA VALIDAR Y UBICAR EL CAMPO.         *
015200******************************************************************
015300 01  CT-B001-NOMBRES-IND.
015400     05  CT-B001-IND-POBLACION   PIC X(20) VALUE 'POPULATION'.
015500     05  CT-B001-IND-PIB         PIC X(20) VALUE 'GDP-PER-CAPITA'.
015600     05  CT-B001-IND-INTERNET    PIC X(20) VALUE 'INTERNET-PCT'.
015700     05  CT-B001-IND-EST-DER     PIC X(20) VALUE 'RULE-OF-LAW'.
015800     05  CT-B001-IND-CAL-REG     PIC X(20) VALUE 'REG-QUALITY'.
015900     05  CT-B001-IND-CPI         PIC X(20) VALUE 'CPI-SCORE'.
016000 01  CT-B001-NOMBRES-IND-R REDEFINES CT-B001-NOMBRES-IND.
016100     05  CT-B001-NOMBRE-TAB      PIC X(20) OCCURS 6 TIMES.
016200******************************************************************
016300*  TABLA DE PAISES - UN REGISTRO POR CODIGO DE PAIS DISTINTO      *
016400*  VISTO EN EL ARCHIVO DE INDICADORES (MERGE EXTERNO - REQ-0098). *
016500*  200 ENTRADAS ALCANZAN HOLGADAMENTE PARA LA COBERTURA DE        *
016600*  PAISES DE LA REGION APAC QUE MANEJA ESTE MOTOR.                *
016700******************************************************************
016800 01  WS-B001-TABLA-PAISES.
016900     05  WS-B001-PAIS-ENT OCCURS 200 TIMES INDEXED BY WS-B001-IX.
017000         10  WS-B001-T-CODIGO        PIC X(03).
017100         10  WS-B001-T-POBLACION     PIC S9(12)V9(4) COMP-3.
017200         10  WS-B001-T-PIB           PIC S9(09)V9(4) COMP-3.
017300         10  WS-B001-T-INTERNET      PIC S9(03)V9(4) COMP-3.
017400         10  WS-B001-T-EST-DER       PIC S9(01)V9(4) COMP-3.
017500         10  WS-B001-T-CAL-REG       PIC S9(01)V9(4) COMP-3.
017600         10  WS-B001-T-CPI           PIC S9(03)V9(4) COMP-3.
017700*        ESTADOS: 'N'=SIN VISITAR 'P'=PRESENTE 'F'=FALTANTE
017800         10  WS-B001-T-ESTADOS.
017900             15  WS-B001-T-POB-EST   PIC X(01) VALUE 'N'.
018000             15  WS-B001-T-PIB-EST   PIC X(01) VALUE 'N'.
018100             15  WS-B001-T-INT-EST   PIC X(01) VALUE 'N'.
018200             15  WS-B001-T-EDR-EST   PIC X(01) VALUE 'N'.
018300             15  WS-B001-T-CRG-EST   PIC X(01) VALUE 'N'.
018400             15  WS-B001-T-CPI-EST   PIC X(01) VALUE 'N'.
018500         10  WS-B001-T-ESTADOS-R REDEFINES WS-B001-T-ESTADOS.
018600             15  WS-B001-T-EST-TAB   PIC X(01) OCCURS 6 TIMES.
018700         10  WS-B001-T-PJE-TAMANO    PIC S9(03)V9(6) COMP-3.
018800         10  WS-B001-T-PJE-POD       PIC S9(09)V9(4) COMP-3.
018900         10  WS-B001-T-PJE-DIG       PIC S9(03)V9(4) COMP-3.
019000         10  WS-B001-T-PJE-GOB       PIC S9(01)V9(4) COMP-3.
019100         10  WS-B001-T-PJE-COR       PIC S9(03)V9(4) COMP-3.
019200         10  WS-B001-T-STD-TAMANO    PIC S9(03)V9(6) COMP-3.
019300         10  WS-B001-T-STD-POD       PIC S9(03)V9(6) COMP-3.
019400         10  WS-B001-T-STD-DIG       PIC S9(03)V9(6) COMP-3.
019500         10  WS-B001-T-STD-GOB       PIC S9(03)V9(6) COMP-3.
019600         10  WS-B001-T-STD-COR       PIC S9(03)V9(6) COMP-3.
019700         10  FILLER                  PIC X(06).
019800******************************************************************
019900*  AREAS DE TRABAJO DE ORDENAMIENTO (IMPUTACION) Y DE PUNTAJE-Z   *
020000*  (ESTANDARIZACION) - SE REUTILIZAN PARA CADA UNO DE LOS CAMPOS  *
020100*  NUMERICOS, UNO A LA VEZ.                                       *
020200******************************************************************
020300 01  WS-B001-ORD-VALORES-TABLA.
020400     05  WS-B001-ORD-VALORES OCCURS 200 TIMES
020500                              PIC S9(12)V9(6) COMP-3.
020600     05  FILLER                  PIC X(08).
020700*
020800 01  WS-B001-Z-TABLA.
020900     05  WS-B001-Z-VALORES   OCCURS 200 TIMES
021000                              PIC S9(12)V9(6) COMP-3.
021100     05  WS-B001-Z-STD       OCCURS 200 TIMES
021200                              PIC S9(03)V9(6) COMP-3.
021300     05  FILLER                  PIC X(08).
021400******************************************************************
021500*  AREA ESPEJO DE LA LINKAGE DE V2M001J (LN Y RAIZ CUADRADA)      *
021600******************************************************************
021700 01  WS-B001-LKM-AREA.
021800     05  WS-B001-LKM-FUNCION     PIC X(02).
021900     05  WS-B001-LKM-ENTRADA-1   PIC S9(12)V9(6) COMP-3.
022000     05  WS-B001-LKM-ENTRADA-2   PIC S9(12)V9(6) COMP-3.
022100     05  WS-B001-LKM-SEMILLA     PIC 9(10)      COMP VALUE 0.
022200     05  WS-B001-LKM-SALIDA      PIC S9(12)V9(6) COMP-3.
022300     05  WS-B001-LKM-RC          PIC 9(02).
022400     05  FILLER                  PIC X(12).
022500******************************************************************
022600 PROCEDURE DIVISION.
022700*
022800 MAINLINE.
022900*
023000     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
023100     PERFORM 2000-PIVOT-INDICADORES
023200                               THRU 2000-PIVOT-INDICADORES-EXIT
023300     PERFORM 3000-IMPUTAR-MEDIANAS
023400                               THRU 3000-IMPUTAR-MEDIANAS-EXIT
023500     PERFORM 4000-CALC-COMPUESTOS
023600                               THRU 4000-CALC-COMPUESTOS-EXIT
023700     PERFORM 5000-ESTANDARIZAR-Z
023800                               THRU 5000-ESTANDARIZAR-Z-EXIT
023900     PERFORM 6000-ESCRIBIR-SALIDA
024000                               THRU 6000-ESCRIBIR-SALIDA-EXIT
024100     PERFORM 9000-FIN         THRU 9000-FIN-EXIT
024200*
024300     GOBACK
024400     .
024500******************************************************************
024600*  1000-INICIO                                                   *
024700******************************************************************
024800 1000-INICIO.
024900*
025000     OPEN INPUT  INDICADORES
025100     IF WS-B001-FS-INDIC NOT = '00'
025200         DISPLAY 'V2B001J - ERROR AL ABRIR INDICADORES '
025300                 WS-B001-FS-INDIC
025400         MOVE 16 TO RETURN-CODE
025500         GOBACK
025600     END-IF
025700*
025800     OPEN OUTPUT CARACTERIST
025900     IF WS-B001-FS-CARAC NOT = '00'
026000         DISPLAY 'V2B001J - ERROR AL ABRIR CARACTERISTICAS '
026100                 WS-B001-FS-CARAC
026200         MOVE 16 TO RETURN-CODE
026300         GOBACK
026400     END-IF
026500     .
026600 1000-INICIO-EXIT.
026700     EXIT.
026800******************************************************************
026900*  2000-PIVOT-INDICADORES                                        *
027000*  LEE EL ARCHIVO DE INDICADORES DE PUNTA A PUNTA Y ARMA LA       *
027100*  TABLA DE PAISES (MERGE EXTERNO - CUALQUIER PAIS QUE APAREZCA   *
027200*  EN ALGUNA FUENTE OBTIENE UN REGISTRO).  REQ-0098/1994.         *
027300******************************************************************
027400 2000-PIVOT-INDICADORES.
027500*
027600     PERFORM 2010-LEER-UN-INDICADOR
027700                               THRU 2010-LEER-UN-INDICADOR-EXIT
027800         UNTIL B001-FIN-INDIC
027900     .
028000 2000-PIVOT-INDICADORES-EXIT.
028100     EXIT.
028200*
028300 2010-LEER-UN-INDICADOR.
028400     READ INDICADORES
028500         AT END
028600             SET B001-FIN-INDIC TO TRUE
028700         NOT AT END
028800             ADD 1 TO WS-B001-REG-LEIDOS
028900             PERFORM 2020-UBICAR-PAIS
029000                               THRU 2020-UBICAR-PAIS-EXIT
029100             PERFORM 2030-VALIDAR-INDICADOR
029200                               THRU 2030-VALIDAR-INDICADOR-EXIT
029300             IF WS-B001-IX-NOM > ZERO
029400                 PERFORM 2040-CARGAR-INDICADOR
029500                               THRU 2040-CARGAR-INDICADOR-EXIT
029600             ELSE
029700                 ADD 1 TO WS-B001-REG-RECHAZ
029800             END-IF
029900     END-READ
030000     .
030100 2010-LEER-UN-INDICADOR-EXIT.
030200     EXIT.
030300******************************************************************
030400*  2020-UBICAR-PAIS                                              *
030500*  BUSQUEDA SECUENCIAL DEL CODIGO DE PAIS EN LA TABLA; SI NO      *
030600*  EXISTE SE CREA UNA ENTRADA NUEVA.                              *
030700******************************************************************
030800 2020-UBICAR-PAIS.
030900     MOVE ZERO TO WS-B001-IX
031000     PERFORM 2021-COMPARAR-PAIS
031100                               THRU 2021-COMPARAR-PAIS-EXIT
031200         VARYING WS-B001-SUB FROM 1 BY 1
031300         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
031400               OR WS-B001-IX NOT = ZERO
031500*
031600     IF WS-B001-IX = ZERO
031700         ADD 1 TO WS-B001-NUM-PAISES
031800         MOVE WS-B001-NUM-PAISES TO WS-B001-IX
031900         MOVE V2-IND-PAIS TO WS-B001-T-CODIGO (WS-B001-IX)
032000     END-IF
032100     .
032200 2020-UBICAR-PAIS-EXIT.
032300     EXIT.
032400*
032500 2021-COMPARAR-PAIS.
032600     IF WS-B001-T-CODIGO (WS-B001-SUB) = V2-IND-PAIS
032700         MOVE WS-B001-SUB TO WS-B001-IX
032800     END-IF
032900     .
033000 2021-COMPARAR-PAIS-EXIT.
033100     EXIT.
033200******************************************************************
033300*  2030-VALIDAR-INDICADOR                                        *
033400*  BUSCA V2-IND-NOMBRE EN CT-B001-NOMBRE-TAB.  DEJA EL INDICE     *
033500*  ENCONTRADO (1-6) EN WS-B001-IX-NOM, O CERO SI NO ES UNO DE     *
033600*  LOS 6 INDICADORES QUE USA ESTE MOTOR.  REQ-0312/1999.          *
033700******************************************************************
033800 2030-VALIDAR-INDICADOR.
033900     MOVE ZERO TO WS-B001-IX-NOM
034000     PERFORM 2031-COMPARAR-NOMBRE
034100                               THRU 2031-COMPARAR-NOMBRE-EXIT
034200         VARYING WS-B001-SUB2 FROM 1 BY 1
034300         UNTIL WS-B001-SUB2 > 6 OR WS-B001-IX-NOM NOT = ZERO
034400     .
034500 2030-VALIDAR-INDICADOR-EXIT.
034600     EXIT.
034700*
034800 2031-COMPARAR-NOMBRE.
034900     IF CT-B001-NOMBRE-TAB (WS-B001-SUB2) = V2-IND-NOMBRE
035000         MOVE WS-B001-SUB2 TO WS-B001-IX-NOM
035100     END-IF
035200     .
035300 2031-COMPARAR-NOMBRE-EXIT.
035400     EXIT.
035500******************************************************************
035600*  2040-CARGAR-INDICADOR                                         *
035700*  CARGA EL VALOR EN EL CAMPO QUE CORRESPONDA SEGUN EL NOMBRE     *
035800*  DE INDICADOR - GANA EL PRIMER VALOR QUE LLEGUE POR PAIS X      *
035900*  INDICADOR (WS-B001-T-xxx-EST DISTINTO DE 'N' YA FUE CARGADO).  *
036000******************************************************************
036100 2040-CARGAR-INDICADOR.
036200     EVALUATE V2-IND-NOMBRE
036300         WHEN CT-B001-IND-POBLACION
036400             IF WS-B001-T-POB-EST (WS-B001-IX) = 'N'
036500                 IF V2-IND-VALOR-PRESENTE
036600                     MOVE V2-IND-VALOR
036700                            TO WS-B001-T-POBLACION (WS-B001-IX)
036800                     MOVE 'P' TO WS-B001-T-POB-EST (WS-B001-IX)
036900                 ELSE
037000                     MOVE 'F' TO WS-B001-T-POB-EST (WS-B001-IX)
037100                 END-IF
037200             END-IF
037300         WHEN CT-B001-IND-PIB
037400             IF WS-B001-T-PIB-EST (WS-B001-IX) = 'N'
037500                 IF V2-IND-VALOR-PRESENTE
037600                     MOVE V2-IND-VALOR
037700                            TO WS-B001-T-PIB (WS-B001-IX)
037800                     MOVE 'P' TO WS-B001-T-PIB-EST (WS-B001-IX)
037900                 ELSE
038000                     MOVE 'F' TO WS-B001-T-PIB-EST (WS-B001-IX)
038100                 END-IF
038200             END-IF
038300         WHEN CT-B001-IND-INTERNET
038400             IF WS-B001-T-INT-EST (WS-B001-IX) = 'N'
038500                 IF V2-IND-VALOR-PRESENTE
038600                     MOVE V2-IND-VALOR
038700                            TO WS-B001-T-INTERNET (WS-B001-IX)
038800                     MOVE 'P' TO WS-B001-T-INT-EST (WS-B001-IX)
038900                 ELSE
039000                     MOVE 'F' TO WS-B001-T-INT-EST (WS-B001-IX)
039100                 END-IF
039200             END-IF
039300         WHEN CT-B001-IND-EST-DER
039400             IF WS-B001-T-EDR-EST (WS-B001-IX) = 'N'
039500                 IF V2-IND-VALOR-PRESENTE
039600                     MOVE V2-IND-VALOR
039700                            TO WS-B001-T-EST-DER (WS-B001-IX)
039800                     MOVE 'P' TO WS-B001-T-EDR-EST (WS-B001-IX)
039900                     MOVE 'Y' TO WS-B001-EDR-TIENE-DATOS
040000                 ELSE
040100                     MOVE 'F' TO WS-B001-T-EDR-EST (WS-B001-IX)
040200                 END-IF
040300             END-IF
040400         WHEN CT-B001-IND-CAL-REG
040500             IF WS-B001-T-CRG-EST (WS-B001-IX) = 'N'
040600                 IF V2-IND-VALOR-PRESENTE
040700                     MOVE V2-IND-VALOR
040800                            TO WS-B001-T-CAL-REG (WS-B001-IX)
040900                     MOVE 'P' TO WS-B001-T-CRG-EST (WS-B001-IX)
041000                     MOVE 'Y' TO WS-B001-CRG-TIENE-DATOS
041100                 ELSE
041200                     MOVE 'F' TO WS-B001-T-CRG-EST (WS-B001-IX)
041300                 END-IF
041400             END-IF
041500         WHEN CT-B001-IND-CPI
041600             IF WS-B001-T-CPI-EST (WS-B001-IX) = 'N'
041700                 IF V2-IND-VALOR-PRESENTE
041800                     MOVE V2-IND-VALOR
041900                            TO WS-B001-T-CPI (WS-B001-IX)
042000                     MOVE 'P' TO WS-B001-T-CPI-EST (WS-B001-IX)
042100                 ELSE
042200                     MOVE 'F' TO WS-B001-T-CPI-EST (WS-B001-IX)
042300                 END-IF
042400             END-IF
042500     END-EVALUATE
042600     .
042700 2040-CARGAR-INDICADOR-EXIT.
042800     EXIT.
042900******************************************************************
043000*  3000-IMPUTAR-MEDIANAS                                         *
043100*  UNA PASADA DE IMPUTACION POR MEDIANA POR CADA UNO DE LOS 6     *
043200*  CAMPOS BASE.  REQ-0098/1994.                                   *
043300******************************************************************
043400 3000-IMPUTAR-MEDIANAS.
043500*
043600     PERFORM 3100-IMPUTAR-POBLACION
043700                               THRU 3100-IMPUTAR-POBLACION-EXIT
043800     PERFORM 3110-IMPUTAR-PIB THRU 3110-IMPUTAR-PIB-EXIT
043900     PERFORM 3120-IMPUTAR-INTERNET
044000                               THRU 3120-IMPUTAR-INTERNET-EXIT
044100     PERFORM 3130-IMPUTAR-ESTADO-DER
044200                               THRU 3130-IMPUTAR-ESTADO-DER-EXIT
044300     PERFORM 3140-IMPUTAR-CALIDAD-REG
044400                               THRU 3140-IMPUTAR-CALIDAD-REG-EXIT
044500     PERFORM 3150-IMPUTAR-CPI THRU 3150-IMPUTAR-CPI-EXIT
044600     .
044700 3000-IMPUTAR-MEDIANAS-EXIT.
044800     EXIT.
044900*
045000 3100-IMPUTAR-POBLACION.
045100     MOVE ZERO TO WS-B001-ORD-CANT
045200     PERFORM 3101-RECOGER-POBLACION
045300                              THRU 3101-RECOGER-POBLACION-EXIT
045400         VARYING WS-B001-SUB FROM 1 BY 1
045500         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
045600     PERFORM 3900-ORDENAR-VALORES THRU 3900-ORDENAR-VALORES-EXIT
045700     PERFORM 3910-CALC-MEDIANA THRU 3910-CALC-MEDIANA-EXIT
045800     PERFORM 3102-SUSTITUIR-POBLACION
045900                              THRU 3102-SUSTITUIR-POBLACION-EXIT
046000         VARYING WS-B001-SUB FROM 1 BY 1
046100         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
046200     .
046300 3100-IMPUTAR-POBLACION-EXIT.
046400     EXIT.
046500*
046600 3101-RECOGER-POBLACION.
046700     IF WS-B001-T-POB-EST (WS-B001-SUB) = 'P'
046800         ADD 1 TO WS-B001-ORD-CANT
046900         MOVE WS-B001-T-POBLACION (WS-B001-SUB)
047000                    TO WS-B001-ORD-VALORES (WS-B001-ORD-CANT)
047100     END-IF
047200     .
047300 3101-RECOGER-POBLACION-EXIT.
047400     EXIT.
047500*
047600 3102-SUSTITUIR-POBLACION.
047700     IF WS-B001-T-POB-EST (WS-B001-SUB) NOT = 'P'
047800         MOVE WS-B001-MEDIANA
047900                        TO WS-B001-T-POBLACION (WS-B001-SUB)
048000     END-IF
048100     .
048200 3102-SUSTITUIR-POBLACION-EXIT.
048300     EXIT.
048400*
048500 3110-IMPUTAR-PIB.
048600     MOVE ZERO TO WS-B001-ORD-CANT
048700     PERFORM 3111-RECOGER-PIB THRU 3111-RECOGER-PIB-EXIT
048800         VARYING WS-B001-SUB FROM 1 BY 1
048900         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
049000     PERFORM 3900-ORDENAR-VALORES THRU 3900-ORDENAR-VALORES-EXIT
049100     PERFORM 3910-CALC-MEDIANA THRU 3910-CALC-MEDIANA-EXIT
049200     PERFORM 3112-SUSTITUIR-PIB THRU 3112-SUSTITUIR-PIB-EXIT
049300         VARYING WS-B001-SUB FROM 1 BY 1
049400         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
049500     .
049600 3110-IMPUTAR-PIB-EXIT.
049700     EXIT.
049800*
049900 3111-RECOGER-PIB.
050000     IF WS-B001-T-PIB-EST (WS-B001-SUB) = 'P'
050100         ADD 1 TO WS-B001-ORD-CANT
050200         MOVE WS-B001-T-PIB (WS-B001-SUB)
050300                    TO WS-B001-ORD-VALORES (WS-B001-ORD-CANT)
050400     END-IF
050500     .
050600 3111-RECOGER-PIB-EXIT.
050700     EXIT.
050800*
050900 3112-SUSTITUIR-PIB.
051000     IF WS-B001-T-PIB-EST (WS-B001-SUB) NOT = 'P'
051100         MOVE WS-B001-MEDIANA TO WS-B001-T-PIB (WS-B001-SUB)
051200     END-IF
051300     .
051400 3112-SUSTITUIR-PIB-EXIT.
051500     EXIT.
051600*
051700 3120-IMPUTAR-INTERNET.
051800     MOVE ZERO TO WS-B001-ORD-CANT
051900     PERFORM 3121-RECOGER-INTERNET
052000                              THRU 3121-RECOGER-INTERNET-EXIT
052100         VARYING WS-B001-SUB FROM 1 BY 1
052200         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
052300     PERFORM 3900-ORDENAR-VALORES THRU 3900-ORDENAR-VALORES-EXIT
052400     PERFORM 3910-CALC-MEDIANA THRU 3910-CALC-MEDIANA-EXIT
052500     PERFORM 3122-SUSTITUIR-INTERNET
052600                              THRU 3122-SUSTITUIR-INTERNET-EXIT
052700         VARYING WS-B001-SUB FROM 1 BY 1
052800         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
052900     .
053000 3120-IMPUTAR-INTERNET-EXIT.
053100     EXIT.
053200*
053300 3121-RECOGER-INTERNET.
053400     IF WS-B001-T-INT-EST (WS-B001-SUB) = 'P'
053500         ADD 1 TO WS-B001-ORD-CANT
053600         MOVE WS-B001-T-INTERNET (WS-B001-SUB)
053700                    TO WS-B001-ORD-VALORES (WS-B001-ORD-CANT)
053800     END-IF
053900     .
054000 3121-RECOGER-INTERNET-EXIT.
054100     EXIT.
054200*
054300 3122-SUSTITUIR-INTERNET.
054400     IF WS-B001-T-INT-EST (WS-B001-SUB) NOT = 'P'
054500         MOVE WS-B001-MEDIANA TO WS-B001-T-INTERNET (WS-B001-SUB)
054600     END-IF
054700     .
054800 3122-SUSTITUIR-INTERNET-EXIT.
054900     EXIT.
055000*
055100 3130-IMPUTAR-ESTADO-DER.
055200     MOVE ZERO TO WS-B001-ORD-CANT
055300     PERFORM 3131-RECOGER-ESTADO-DER
055400                              THRU 3131-RECOGER-ESTADO-DER-EXIT
055500         VARYING WS-B001-SUB FROM 1 BY 1
055600         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
055700     PERFORM 3900-ORDENAR-VALORES THRU 3900-ORDENAR-VALORES-EXIT
055800     PERFORM 3910-CALC-MEDIANA THRU 3910-CALC-MEDIANA-EXIT
055900     PERFORM 3132-SUSTITUIR-ESTADO-DER
056000                              THRU 3132-SUSTITUIR-ESTADO-DER-EXIT
056100         VARYING WS-B001-SUB FROM 1 BY 1
056200         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
056300     .
056400 3130-IMPUTAR-ESTADO-DER-EXIT.
056500     EXIT.
056600*
056700 3131-RECOGER-ESTADO-DER.
056800     IF WS-B001-T-EDR-EST (WS-B001-SUB) = 'P'
056900         ADD 1 TO WS-B001-ORD-CANT
057000         MOVE WS-B001-T-EST-DER (WS-B001-SUB)
057100                    TO WS-B001-ORD-VALORES (WS-B001-ORD-CANT)
057200     END-IF
057300     .
057400 3131-RECOGER-ESTADO-DER-EXIT.
057500     EXIT.
057600*
057700 3132-SUSTITUIR-ESTADO-DER.
057800     IF WS-B001-T-EDR-EST (WS-B001-SUB) NOT = 'P'
057900         MOVE WS-B001-MEDIANA TO WS-B001-T-EST-DER (WS-B001-SUB)
058000     END-IF
058100     .
058200 3132-SUSTITUIR-ESTADO-DER-EXIT.
058300     EXIT.
058400*
058500 3140-IMPUTAR-CALIDAD-REG.
058600     MOVE ZERO TO WS-B001-ORD-CANT
058700     PERFORM 3141-RECOGER-CALIDAD-REG
058800                              THRU 3141-RECOGER-CALIDAD-REG-EXIT
058900         VARYING WS-B001-SUB FROM 1 BY 1
059000         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
059100     PERFORM 3900-ORDENAR-VALORES THRU 3900-ORDENAR-VALORES-EXIT
059200     PERFORM 3910-CALC-MEDIANA THRU 3910-CALC-MEDIANA-EXIT
059300     PERFORM 3142-SUSTITUIR-CALIDAD-REG
059400                              THRU 3142-SUSTITUIR-CALIDAD-REG-EXIT
059500         VARYING WS-B001-SUB FROM 1 BY 1
059600         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
059700     .
059800 3140-IMPUTAR-CALIDAD-REG-EXIT.
059900     EXIT.
060000*
060100 3141-RECOGER-CALIDAD-REG.
060200     IF WS-B001-T-CRG-EST (WS-B001-SUB) = 'P'
060300         ADD 1 TO WS-B001-ORD-CANT
060400         MOVE WS-B001-T-CAL-REG (WS-B001-SUB)
060500                    TO WS-B001-ORD-VALORES (WS-B001-ORD-CANT)
060600     END-IF
060700     .
060800 3141-RECOGER-CALIDAD-REG-EXIT.
060900     EXIT.
061000*
061100 3142-SUSTITUIR-CALIDAD-REG.
061200     IF WS-B001-T-CRG-EST (WS-B001-SUB) NOT = 'P'
061300         MOVE WS-B001-MEDIANA TO WS-B001-T-CAL-REG (WS-B001-SUB)
061400     END-IF
061500     .
061600 3142-SUSTITUIR-CALIDAD-REG-EXIT.
061700     EXIT.
061800*
061900 3150-IMPUTAR-CPI.
062000     MOVE ZERO TO WS-B001-ORD-CANT
062100     PERFORM 3151-RECOGER-CPI THRU 3151-RECOGER-CPI-EXIT
062200         VARYING WS-B001-SUB FROM 1 BY 1
062300         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
062400     PERFORM 3900-ORDENAR-VALORES THRU 3900-ORDENAR-VALORES-EXIT
062500     PERFORM 3910-CALC-MEDIANA THRU 3910-CALC-MEDIANA-EXIT
062600     PERFORM 3152-SUSTITUIR-CPI THRU 3152-SUSTITUIR-CPI-EXIT
062700         VARYING WS-B001-SUB FROM 1 BY 1
062800         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
062900     .
063000 3150-IMPUTAR-CPI-EXIT.
063100     EXIT.
063200*
063300 3151-RECOGER-CPI.
063400     IF WS-B001-T-CPI-EST (WS-B001-SUB) = 'P'
063500         ADD 1 TO WS-B001-ORD-CANT
063600         MOVE WS-B001-T-CPI (WS-B001-SUB)
063700                    TO WS-B001-ORD-VALORES (WS-B001-ORD-CANT)
063800     END-IF
063900     .
064000 3151-RECOGER-CPI-EXIT.
064100     EXIT.
064200*
064300 3152-SUSTITUIR-CPI.
064400     IF WS-B001-T-CPI-EST (WS-B001-SUB) NOT = 'P'
064500         MOVE WS-B001-MEDIANA TO WS-B001-T-CPI (WS-B001-SUB)
064600     END-IF
064700     .
064800 3152-SUSTITUIR-CPI-EXIT.
064900     EXIT.
065000******************************************************************
065100*  3900-ORDENAR-VALORES                                          *
065200*  ORDENAMIENTO DE BURBUJA ASCENDENTE SOBRE WS-B001-ORD-VALORES   *
065300*  (1 .. WS-B001-ORD-CANT).  RUTINA GENERICA USADA POR LAS 6      *
065400*  IMPUTACIONES POR MEDIANA.                                      *
065500******************************************************************
065600 3900-ORDENAR-VALORES.
065700     IF WS-B001-ORD-CANT > 1
065800         PERFORM 3901-PASADA-ORDEN THRU 3901-PASADA-ORDEN-EXIT
065900             VARYING WS-B001-SUB2 FROM 1 BY 1
066000             UNTIL WS-B001-SUB2 >= WS-B001-ORD-CANT
066100     END-IF
066200     .
066300 3900-ORDENAR-VALORES-EXIT.
066400     EXIT.
066500*
066600 3901-PASADA-ORDEN.
066700     PERFORM 3902-COMPARAR-INTERCAMBIAR
066800                          THRU 3902-COMPARAR-INTERCAMBIAR-EXIT
066900         VARYING WS-B001-SUB FROM 1 BY 1
067000         UNTIL WS-B001-SUB >= WS-B001-ORD-CANT
067100     .
067200 3901-PASADA-ORDEN-EXIT.
067300     EXIT.
067400*
067500 3902-COMPARAR-INTERCAMBIAR.
067600     IF WS-B001-ORD-VALORES (WS-B001-SUB) >
067700        WS-B001-ORD-VALORES (WS-B001-SUB + 1)
067800         MOVE WS-B001-ORD-VALORES (WS-B001-SUB)
067900                                    TO WS-B001-ORD-TEMP
068000         MOVE WS-B001-ORD-VALORES (WS-B001-SUB + 1)
068100                        TO WS-B001-ORD-VALORES (WS-B001-SUB)
068200         MOVE WS-B001-ORD-TEMP
068300                    TO WS-B001-ORD-VALORES (WS-B001-SUB + 1)
068400     END-IF
068500     .
068600 3902-COMPARAR-INTERCAMBIAR-EXIT.
068700     EXIT.
068800******************************************************************
068900*  3910-CALC-MEDIANA                                             *
069000*  MEDIANA DE WS-B001-ORD-VALORES (1 .. WS-B001-ORD-CANT), YA     *
069100*  ORDENADO.  CANTIDAD PAR = PROMEDIO DE LOS DOS DEL MEDIO.       *
069200*  SIN VALORES PRESENTES (CANT = 0) LA MEDIANA QUEDA EN CERO.     *
069300******************************************************************
069400 3910-CALC-MEDIANA.
069500     IF WS-B001-ORD-CANT = ZERO
069600         MOVE ZERO TO WS-B001-MEDIANA
069700     ELSE
069800         DIVIDE WS-B001-ORD-CANT BY 2
069900                    GIVING WS-B001-MED-MITAD
070000                    REMAINDER WS-B001-MED-RESTO
070100         IF WS-B001-MED-RESTO = ZERO
070200             COMPUTE WS-B001-MEDIANA ROUNDED =
070300                 (WS-B001-ORD-VALORES (WS-B001-MED-MITAD)
070400                + WS-B001-ORD-VALORES (WS-B001-MED-MITAD + 1))
070500                  / 2
070600         ELSE
070700             ADD 1 TO WS-B001-MED-MITAD
070800             MOVE WS-B001-ORD-VALORES (WS-B001-MED-MITAD)
070900                                       TO WS-B001-MEDIANA
071000         END-IF
071100     END-IF
071200     .
071300 3910-CALC-MEDIANA-EXIT.
071400     EXIT.
071500******************************************************************
071600*  4000-CALC-COMPUESTOS                                          *
071700*  LOS 5 PUNTAJES COMPUESTOS DE LA METODOLOGIA MCDA, UNO POR      *
071800*  PAIS.  REQ-0102/1994, REQ-0219/1997 (GOBERNANZA).              *
071900******************************************************************
072000 4000-CALC-COMPUESTOS.
072100*
072200     PERFORM 4010-CALC-UN-PAIS THRU 4010-CALC-UN-PAIS-EXIT
072300         VARYING WS-B001-SUB FROM 1 BY 1
072400         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
072500     .
072600 4000-CALC-COMPUESTOS-EXIT.
072700     EXIT.
072800*
072900 4010-CALC-UN-PAIS.
073000*    TAMANO DE MERCADO = LN(1 + POBLACION), VIA V2M001J
073100     COMPUTE WS-B001-LN-ENTRADA =
073200             WS-B001-T-POBLACION (WS-B001-SUB) + 1
073300     MOVE CT-B001-FN-LN          TO WS-B001-LKM-FUNCION
073400     MOVE WS-B001-LN-ENTRADA     TO WS-B001-LKM-ENTRADA-1
073500     MOVE ZERO                   TO WS-B001-LKM-ENTRADA-2
073600     CALL CT-B001-PGM-V2M001J USING WS-B001-LKM-FUNCION
073700                                     WS-B001-LKM-ENTRADA-1
073800                                     WS-B001-LKM-ENTRADA-2
073900                                     WS-B001-LKM-SEMILLA
074000                                     WS-B001-LKM-SALIDA
074100                                     WS-B001-LKM-RC
074200     MOVE WS-B001-LKM-SALIDA TO WS-B001-T-PJE-TAMANO (WS-B001-SUB)
074300*
074400*    PODER DE COMPRA = PIB PER CAPITA
074500     MOVE WS-B001-T-PIB (WS-B001-SUB)
074600                        TO WS-B001-T-PJE-POD (WS-B001-SUB)
074700*
074800*    PREPARACION DIGITAL = % DE USUARIOS DE INTERNET
074900     MOVE WS-B001-T-INTERNET (WS-B001-SUB)
075000                        TO WS-B001-T-PJE-DIG (WS-B001-SUB)
075100*
075200*    RIESGO DE GOBERNANZA - PROMEDIO DE LOS 2 WGI, O UNO SOLO
075300*    SI EL OTRO NUNCA VINO EN EL ARCHIVO DE INDICADORES
075400     PERFORM 4020-CALC-GOBERNANZA THRU 4020-CALC-GOBERNANZA-EXIT
075500*
075600*    RIESGO DE CORRUPCION = INDICE CPI
075700     MOVE WS-B001-T-CPI (WS-B001-SUB)
075800                        TO WS-B001-T-PJE-COR (WS-B001-SUB)
075900     .
076000 4010-CALC-UN-PAIS-EXIT.
076100     EXIT.
076200*
076300 4020-CALC-GOBERNANZA.
076400     EVALUATE TRUE
076500         WHEN WS-B001-EDR-TIENE-DATOS = 'Y'
076600          AND WS-B001-CRG-TIENE-DATOS = 'Y'
076700             COMPUTE WS-B001-T-PJE-GOB (WS-B001-SUB) ROUNDED =
076800                 (WS-B001-T-EST-DER (WS-B001-SUB)
076900                + WS-B001-T-CAL-REG (WS-B001-SUB)) / 2
077000         WHEN WS-B001-EDR-TIENE-DATOS = 'Y'
077100             MOVE WS-B001-T-EST-DER (WS-B001-SUB)
077200                        TO WS-B001-T-PJE-GOB (WS-B001-SUB)
077300         WHEN WS-B001-CRG-TIENE-DATOS = 'Y'
077400             MOVE WS-B001-T-CAL-REG (WS-B001-SUB)
077500                        TO WS-B001-T-PJE-GOB (WS-B001-SUB)
077600         WHEN OTHER
077700             MOVE ZERO TO WS-B001-T-PJE-GOB (WS-B001-SUB)
077800     END-EVALUATE
077900     .
078000 4020-CALC-GOBERNANZA-EXIT.
078100     EXIT.
078200******************************************************************
078300*  5000-ESTANDARIZAR-Z                                           *
078400*  PUNTAJE-Z DE CADA UNO DE LOS 5 PUNTAJES COMPUESTOS, DIVISOR    *
078500*  N-1.  SI SD=0 O N<2 EL PUNTAJE-Z QUEDA EN CERO PARA TODOS.     *
078600*  REQ-0201/1996.                                                 *
078700******************************************************************
078800 5000-ESTANDARIZAR-Z.
078900*
079000     PERFORM 5100-COPIAR-TAMANO THRU 5100-COPIAR-TAMANO-EXIT
079100         VARYING WS-B001-SUB FROM 1 BY 1
079200         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
079300     PERFORM 5900-CALC-Z THRU 5900-CALC-Z-EXIT
079400     PERFORM 5101-GUARDAR-TAMANO THRU 5101-GUARDAR-TAMANO-EXIT
079500         VARYING WS-B001-SUB FROM 1 BY 1
079600         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
079700*
079800     PERFORM 5110-COPIAR-PODER THRU 5110-COPIAR-PODER-EXIT
079900         VARYING WS-B001-SUB FROM 1 BY 1
080000         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
080100     PERFORM 5900-CALC-Z THRU 5900-CALC-Z-EXIT
080200     PERFORM 5111-GUARDAR-PODER THRU 5111-GUARDAR-PODER-EXIT
080300         VARYING WS-B001-SUB FROM 1 BY 1
080400         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
080500*
080600     PERFORM 5120-COPIAR-DIGITAL THRU 5120-COPIAR-DIGITAL-EXIT
080700         VARYING WS-B001-SUB FROM 1 BY 1
080800         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
080900     PERFORM 5900-CALC-Z THRU 5900-CALC-Z-EXIT
081000     PERFORM 5121-GUARDAR-DIGITAL THRU 5121-GUARDAR-DIGITAL-EXIT
081100         VARYING WS-B001-SUB FROM 1 BY 1
081200         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
081300*
081400     PERFORM 5130-COPIAR-GOBERNANZA
081500                               THRU 5130-COPIAR-GOBERNANZA-EXIT
081600         VARYING WS-B001-SUB FROM 1 BY 1
081700         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
081800     PERFORM 5900-CALC-Z THRU 5900-CALC-Z-EXIT
081900     PERFORM 5131-GUARDAR-GOBERNANZA
082000                               THRU 5131-GUARDAR-GOBERNANZA-EXIT
082100         VARYING WS-B001-SUB FROM 1 BY 1
082200         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
082300*
082400     PERFORM 5140-COPIAR-CORRUPCION
082500                               THRU 5140-COPIAR-CORRUPCION-EXIT
082600         VARYING WS-B001-SUB FROM 1 BY 1
082700         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
082800     PERFORM 5900-CALC-Z THRU 5900-CALC-Z-EXIT
082900     PERFORM 5141-GUARDAR-CORRUPCION
083000                               THRU 5141-GUARDAR-CORRUPCION-EXIT
083100         VARYING WS-B001-SUB FROM 1 BY 1
083200         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
083300     .
083400 5000-ESTANDARIZAR-Z-EXIT.
083500     EXIT.
083600*
083700 5100-COPIAR-TAMANO.
083800     MOVE WS-B001-T-PJE-TAMANO (WS-B001-SUB)
083900                          TO WS-B001-Z-VALORES (WS-B001-SUB)
084000     .
084100 5100-COPIAR-TAMANO-EXIT.
084200     EXIT.
084300*
084400 5101-GUARDAR-TAMANO.
084500     MOVE WS-B001-Z-STD (WS-B001-SUB)
084600                  TO WS-B001-T-STD-TAMANO (WS-B001-SUB)
084700     .
084800 5101-GUARDAR-TAMANO-EXIT.
084900     EXIT.
085000*
085100 5110-COPIAR-PODER.
085200     MOVE WS-B001-T-PJE-POD (WS-B001-SUB)
085300                          TO WS-B001-Z-VALORES (WS-B001-SUB)
085400     .
085500 5110-COPIAR-PODER-EXIT.
085600     EXIT.
085700*
085800 5111-GUARDAR-PODER.
085900     MOVE WS-B001-Z-STD (WS-B001-SUB)
086000                  TO WS-B001-T-STD-POD (WS-B001-SUB)
086100     .
086200 5111-GUARDAR-PODER-EXIT.
086300     EXIT.
086400*
086500 5120-COPIAR-DIGITAL.
086600     MOVE WS-B001-T-PJE-DIG (WS-B001-SUB)
086700                          TO WS-B001-Z-VALORES (WS-B001-SUB)
086800     .
086900 5120-COPIAR-DIGITAL-EXIT.
087000     EXIT.
087100*
087200 5121-GUARDAR-DIGITAL.
087300     MOVE WS-B001-Z-STD (WS-B001-SUB)
087400                  TO WS-B001-T-STD-DIG (WS-B001-SUB)
087500     .
087600 5121-GUARDAR-DIGITAL-EXIT.
087700     EXIT.
087800*
087900 5130-COPIAR-GOBERNANZA.
088000     MOVE WS-B001-T-PJE-GOB (WS-B001-SUB)
088100                          TO WS-B001-Z-VALORES (WS-B001-SUB)
088200     .
088300 5130-COPIAR-GOBERNANZA-EXIT.
088400     EXIT.
088500*
088600 5131-GUARDAR-GOBERNANZA.
088700     MOVE WS-B001-Z-STD (WS-B001-SUB)
088800                  TO WS-B001-T-STD-GOB (WS-B001-SUB)
088900     .
089000 5131-GUARDAR-GOBERNANZA-EXIT.
089100     EXIT.
089200*
089300 5140-COPIAR-CORRUPCION.
089400     MOVE WS-B001-T-PJE-COR (WS-B001-SUB)
089500                          TO WS-B001-Z-VALORES (WS-B001-SUB)
089600     .
089700 5140-COPIAR-CORRUPCION-EXIT.
089800     EXIT.
089900*
090000 5141-GUARDAR-CORRUPCION.
090100     MOVE WS-B001-Z-STD (WS-B001-SUB)
090200                  TO WS-B001-T-STD-COR (WS-B001-SUB)
090300     .
090400 5141-GUARDAR-CORRUPCION-EXIT.
090500     EXIT.
090600******************************************************************
090700*  5900-CALC-Z                                                   *
090800*  RUTINA GENERICA: TOMA WS-B001-Z-VALORES (1..NUM-PAISES),       *
090900*  CALCULA MEDIA Y DESVIACION ESTANDAR MUESTRAL (DIVISOR N-1,     *
091000*  RAIZ VIA V2M001J) Y DEJA EL PUNTAJE-Z EN WS-B001-Z-STD.        *
091100******************************************************************
091200 5900-CALC-Z.
091300     MOVE ZERO TO WS-B001-Z-SUMA
091400     PERFORM 5901-SUMAR THRU 5901-SUMAR-EXIT
091500         VARYING WS-B001-SUB2 FROM 1 BY 1
091600         UNTIL WS-B001-SUB2 > WS-B001-NUM-PAISES
091700*
091800     IF WS-B001-NUM-PAISES > ZERO
091900         COMPUTE WS-B001-Z-MEDIA =
092000                 WS-B001-Z-SUMA / WS-B001-NUM-PAISES
092100     ELSE
092200         MOVE ZERO TO WS-B001-Z-MEDIA
092300     END-IF
092400*
092500     MOVE ZERO TO WS-B001-Z-SUMA-CUAD
092600     PERFORM 5902-SUMAR-CUADRADOS THRU 5902-SUMAR-CUADRADOS-EXIT
092700         VARYING WS-B001-SUB2 FROM 1 BY 1
092800         UNTIL WS-B001-SUB2 > WS-B001-NUM-PAISES
092900*
093000     IF WS-B001-NUM-PAISES > 1
093100         COMPUTE WS-B001-Z-VARIANZA =
093200                 WS-B001-Z-SUMA-CUAD / (WS-B001-NUM-PAISES - 1)
093300     ELSE
093400         MOVE ZERO TO WS-B001-Z-VARIANZA
093500     END-IF
093600*
093700     IF WS-B001-Z-VARIANZA > ZERO
093800         MOVE CT-B001-FN-RAIZ       TO WS-B001-LKM-FUNCION
093900         MOVE WS-B001-Z-VARIANZA    TO WS-B001-LKM-ENTRADA-1
094000         MOVE ZERO                  TO WS-B001-LKM-ENTRADA-2
094100         CALL CT-B001-PGM-V2M001J USING WS-B001-LKM-FUNCION
094200                                         WS-B001-LKM-ENTRADA-1
094300                                         WS-B001-LKM-ENTRADA-2
094400                                         WS-B001-LKM-SEMILLA
094500                                         WS-B001-LKM-SALIDA
094600                                         WS-B001-LKM-RC
094700         MOVE WS-B001-LKM-SALIDA TO WS-B001-Z-DESVEST
094800     ELSE
094900         MOVE ZERO TO WS-B001-Z-DESVEST
095000     END-IF
095100*
095200     IF WS-B001-Z-DESVEST > ZERO AND WS-B001-NUM-PAISES > 1
095300         PERFORM 5903-CALC-STD-UNO THRU 5903-CALC-STD-UNO-EXIT
095400             VARYING WS-B001-SUB2 FROM 1 BY 1
095500             UNTIL WS-B001-SUB2 > WS-B001-NUM-PAISES
095600     ELSE
095700         PERFORM 5904-CERO-STD THRU 5904-CERO-STD-EXIT
095800             VARYING WS-B001-SUB2 FROM 1 BY 1
095900             UNTIL WS-B001-SUB2 > WS-B001-NUM-PAISES
096000     END-IF
096100     .
096200 5900-CALC-Z-EXIT.
096300     EXIT.
096400*
096500 5901-SUMAR.
096600     ADD WS-B001-Z-VALORES (WS-B001-SUB2) TO WS-B001-Z-SUMA
096700     .
096800 5901-SUMAR-EXIT.
096900     EXIT.
097000*
097100 5902-SUMAR-CUADRADOS.
097200     COMPUTE WS-B001-Z-DELTA =
097300             WS-B001-Z-VALORES (WS-B001-SUB2) - WS-B001-Z-MEDIA
097400     COMPUTE WS-B001-Z-SUMA-CUAD =
097500             WS-B001-Z-SUMA-CUAD
097600             + (WS-B001-Z-DELTA * WS-B001-Z-DELTA)
097700     .
097800 5902-SUMAR-CUADRADOS-EXIT.
097900     EXIT.
098000*
098100 5903-CALC-STD-UNO.
098200     COMPUTE WS-B001-Z-STD (WS-B001-SUB2) ROUNDED =
098300             (WS-B001-Z-VALORES (WS-B001-SUB2) - WS-B001-Z-MEDIA)
098400              / WS-B001-Z-DESVEST
098500     .
098600 5903-CALC-STD-UNO-EXIT.
098700     EXIT.
098800*
098900 5904-CERO-STD.
099000     MOVE ZERO TO WS-B001-Z-STD (WS-B001-SUB2)
099100     .
099200 5904-CERO-STD-EXIT.
099300     EXIT.
099400******************************************************************
099500*  6000-ESCRIBIR-SALIDA                                          *
099600*  UN V2-CAR-REGISTRO POR PAIS AL ARCHIVO DE CARACTERISTICAS.     *
099700******************************************************************
099800 6000-ESCRIBIR-SALIDA.
099900*
100000     PERFORM 6010-ESCRIBIR-UN-PAIS THRU 6010-ESCRIBIR-UN-PAIS-EXIT
100100         VARYING WS-B001-SUB FROM 1 BY 1
100200         UNTIL WS-B001-SUB > WS-B001-NUM-PAISES
100300     .
100400 6000-ESCRIBIR-SALIDA-EXIT.
100500     EXIT.
100600*
100700 6010-ESCRIBIR-UN-PAIS.
100800     INITIALIZE V2-CAR-REGISTRO
100900     MOVE WS-B001-T-CODIGO (WS-B001-SUB)     TO V2-CAR-PAIS
101000     MOVE WS-B001-T-POBLACION (WS-B001-SUB)  TO V2-CAR-POBLACION
101100     MOVE WS-B001-T-PIB (WS-B001-SUB)     TO V2-CAR-PIB-PERCAPITA
101200     MOVE WS-B001-T-INTERNET (WS-B001-SUB)
101300                                       TO V2-CAR-INTERNET-PCT
101400     MOVE WS-B001-T-EST-DER (WS-B001-SUB)
101500                                       TO V2-CAR-ESTADO-DERECHO
101600     MOVE WS-B001-T-CAL-REG (WS-B001-SUB)
101700                                       TO V2-CAR-CALIDAD-REGUL
101800     MOVE WS-B001-T-CPI (WS-B001-SUB)     TO V2-CAR-INDICE-CPI
101900     MOVE WS-B001-T-PJE-TAMANO (WS-B001-SUB)
102000                                       TO V2-CAR-PJE-TAMANO
102100     MOVE WS-B001-T-PJE-POD (WS-B001-SUB)
102200                                       TO V2-CAR-PJE-PODER-COMPRA
102300     MOVE WS-B001-T-PJE-DIG (WS-B001-SUB)
102400                                       TO V2-CAR-PJE-DIGITAL
102500     MOVE WS-B001-T-PJE-GOB (WS-B001-SUB)
102600                                       TO V2-CAR-PJE-GOBERNANZA
102700     MOVE WS-B001-T-PJE-COR (WS-B001-SUB)
102800                                       TO V2-CAR-PJE-CORRUPCION
102900     MOVE WS-B001-T-STD-TAMANO (WS-B001-SUB)
103000                                       TO V2-CAR-STD-TAMANO
103100     MOVE WS-B001-T-STD-POD (WS-B001-SUB)
103200                                       TO V2-CAR-STD-PODER-COMPRA
103300     MOVE WS-B001-T-STD-DIG (WS-B001-SUB)
103400                                       TO V2-CAR-STD-DIGITAL
103500     MOVE WS-B001-T-STD-GOB (WS-B001-SUB)
103600                                       TO V2-CAR-STD-GOBERNANZA
103700     MOVE WS-B001-T-STD-COR (WS-B001-SUB)
103800                                       TO V2-CAR-STD-CORRUPCION
103900*
104000     WRITE V2-CAR-REGISTRO
104100     ADD 1 TO WS-B001-REG-ESCRITOS
104200*
104300     IF SW-B001-TRACEO IS ON
104400         DISPLAY 'V2B001J TRAZA PAIS: ' V2-CAR-PAIS
104500     END-IF
104600     .
104700 6010-ESCRIBIR-UN-PAIS-EXIT.
104800     EXIT.
104900******************************************************************
105000*  9000-FIN                                                      *
105100******************************************************************
105200 9000-FIN.
105300*
105400     CLOSE INDICADORES
105500     CLOSE CARACTERIST
105600*
105700     DISPLAY 'V2B001J - INDICADORES LEIDOS    : '
105800              WS-B001-REG-LEIDOS
105900     DISPLAY 'V2B001J - INDICADORES RECHAZADOS: '
106000              WS-B001-REG-RECHAZ
106100     DISPLAY 'V2B001J - PAISES ESCRITOS        : '
106200              WS-B001-REG-ESCRITOS
106300     .
106400 9000-FIN-EXIT.
106500     EXIT.
