000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V2EC004                                             *
000400*                                                                *
000500*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC          *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE SENSIBILIDAD (UNO POR     *
000800*               VARIACION DE PESO X PAIS DEL TOP-3 BASE).        *
000900*               RESULTADO DE V2B003J, ENTRADA DE V2B006J.        *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S             *
001300******************************************************************
001400*  AUTOR   FECHA          DESCRIPCION                            *
001500*  ------  ----------     -------------------------------------- *
001600*  MTQ     18/08/1997     VERSION INICIAL - ANALISIS DE PESOS    *
001700*  LSP     19/01/1999     REVISION Y2K - SIN CAMBIOS DE ANCHO    *
001710*  JGV     10/04/2000     SE ACLARA EN COMENTARIO QUE              *
001720*                         V2-SEN-RANKING Y V2-SEN-TOTAL SON LOS    *
001730*                         DEL PAIS EN V2-SEN-PAIS EN ESE PUNTO DE  *
001740*                         PRUEBA, NO EL RANKING BASE ORIGINAL      *
001800******************************************************************
001900 01  V2-SEN-REGISTRO.
002000*
002100*    CRITERIO CUYO PESO SE VARIO
002200     05  V2-SEN-CRITERIO             PIC X(20).
002300*
002400*    VALOR DE PESO PROBADO (0..1)
002500     05  V2-SEN-PESO-PROBADO         PIC S9(01)V9(6).
002600*
002700     05  V2-SEN-PAIS                 PIC X(03).
002800     05  V2-SEN-RANKING              PIC 9(03).
002900     05  V2-SEN-TOTAL                PIC S9(03)V9(6).
003000*
003100     05  FILLER                      PIC X(18).
