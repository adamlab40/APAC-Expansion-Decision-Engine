000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2M001J                                             *
000400*                                                                *
000500*  FECHA CREACION: 22/03/1994                                    *
000600*                                                                *
000700*  AUTOR: R. DA FONSECA                                          *
000800*                                                                *
000900*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC.         *
001000*                                                                *
001100*  DESCRIPCION: SUBRUTINA MATEMATICA DE USO COMUN - LOGARITMO    *
001200*               NATURAL, RAIZ CUADRADA Y GENERADOR CONGRUENCIAL  *
001300*               DE NUMEROS PSEUDOALEATORIOS (0,1).  LA LLAMAN    *
001400*               V2B001J (LN PARA TAMANO DE MERCADO) Y V2B005J    *
001500*               (RAIZ Y ALEATORIOS PARA LA SIMULACION            *
001600*               MONTECARLO).  ESTE SITIO NO USA LAS FUNCIONES    *
001700*               INTRINSECAS DEL COMPILADOR - TODA LA MATEMATICA  *
001800*               SE RESUELVE EN RUTINA PROPIA PARA QUE CORRA      *
001900*               IGUAL EN CUALQUIER MAQUINA DEL PARQUE.           *
002000*                                                                *
002100******************************************************************
002200*                                                                *
002300*         I D E N T I F I C A T I O N   D I V I S I O N          *
002400*                                                                *
002500*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
002600*                                                                *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900*
003000 PROGRAM-ID.   V2M001J.
003100 AUTHOR.       R. DA FONSECA.
003200 INSTALLATION. FACTORIA - DEPARTAMENTO DE PLANIFICACION.
003300 DATE-WRITTEN. 22/03/1994.
003400 DATE-COMPILED.
003500 SECURITY.     USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
003600******************************************************************
003700*        L O G    D E   M O D I F I C A C I O N E S             *
003800******************************************************************
003900*  AUTOR   FECHA          TICKET     DESCRIPCION                 *
004000*  ------  ----------     --------   ------------------------   *
004100*  RDF     22/03/1994     REQ-0098   VERSION INICIAL - LN Y RAIZ *
004200*  RDF     02/09/1994     REQ-0114   SE AGREGA CHEQUEO DE SIGNO  *
004300*                                    EN LA ENTRADA DE LN         *
004400*  MTQ     14/02/1996     REQ-0201   SE AGREGA FUNCION 'AL' -    *
004500*                                    GENERADOR CONGRUENCIAL PARA *
004600*                                    LA SIMULACION MONTECARLO    *
004700*  MTQ     11/09/1997     REQ-0233   SE AJUSTA SEMILLA A 10      *
004800*                                    DIGITOS (DESBORDABA EN LOS  *
004900*                                    CASOS DE MAS DE 2000 CORR.) *
005000*  LSP     19/01/1999     REQ-0301   REVISION Y2K - SIN CAMBIOS  *
005100*                                    DE DATOS, SOLO SE REVISO EL *
005200*                                    LOG DE CAMBIOS              *
005300*  LSP     30/03/1999     REQ-0233   SE AGREGA FUNCION 'BI' PARA *
005400*                                    DISTRIBUCION BINOMIAL Y     *
005500*                                    'PO' PARA POISSON, USADAS   *
005600*                                    POR LA MONTECARLO           *
005610*  JGV     19/09/2000     REQ-0344   2000-CALC-RAIZ DIVIDIA POR   *
005620*                                    CERO EN 2010-NEWTON-ITERAR   *
005630*                                    CUANDO LA ENTRADA ERA CERO;  *
005640*                                    SE AGREGA EL CASO ESPECIAL   *
005650*                                    QUE DEVUELVE RAIZ = 0 SIN    *
005660*                                    ITERAR                      *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SPECIAL-NAMES.
006300     UPSI-0 IS SW-M001-TRACEO
006400     CLASS V2-DIGITO-VALIDO IS '0' THRU '9'.
006500*
006600 INPUT-OUTPUT SECTION.
006700******************************************************************
006800 DATA DIVISION.
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*                     VARIABLES AUXILIARES                       *
007300******************************************************************
007400 01  WS-M001-VARIABLES.
007500*
007600*    ACUMULADORES DE TRABAJO PARA LA REDUCCION DE RANGO DEL LN
007700     05  WS-M001-X               PIC S9(12)V9(6) COMP-3.
007800     05  WS-M001-CONTADOR-DIV    PIC S9(4)      COMP VALUE 0.
007900     05  WS-M001-SUB             PIC S9(4)      COMP VALUE 0.
008000     05  WS-M001-T               PIC S9(12)V9(6) COMP-3.
008100     05  WS-M001-T2              PIC S9(12)V9(6) COMP-3.
008200     05  WS-M001-TERMINO         PIC S9(12)V9(6) COMP-3.
008300     05  WS-M001-SUMA-SERIE      PIC S9(12)V9(6) COMP-3.
008400*
008500*    CONSTANTE LN(2) - 10 CIFRAS, CALCULADA UNA SOLA VEZ EN 1994
008600     05  WS-M001-LN2             PIC S9(1)V9(9) COMP-3
008700                                  VALUE 0.693147181.
008800*
008900*    ACUMULADORES DE TRABAJO PARA NEWTON-RAPHSON (RAIZ CUADRADA)
009000     05  WS-M001-RAIZ-APROX      PIC S9(12)V9(6) COMP-3.
009100*
009200*    GENERADOR CONGRUENCIAL (PARK-MILLER, MODULO 2**31-1)
009300     05  WS-M001-PRODUCTO        PIC S9(18)     COMP-3.
009400     05  WS-M001-MODULO          PIC 9(10)      COMP
009500                                  VALUE 2147483647.
009600     05  WS-M001-MULTIPLICADOR   PIC 9(05)      COMP
009700                                  VALUE 16807.
009800     05  WS-M001-COCIENTE        PIC S9(18)     COMP-3.
009900*
010000*    ACUMULADORES PARA POISSON
010100     05  WS-M001-PO-L            PIC S9(12)V9(6) COMP-3.
010200     05  WS-M001-PO-K            PIC S9(9)      COMP VALUE 0.
010300     05  WS-M001-PO-P            PIC S9(12)V9(6) COMP-3
010400                                  VALUE 1.
010500******************************************************************
010600*    CONTADORES DE LA BINOMIAL - AGRUPADOS PARA PODER RECORRERLOS *
010700*    COMO PAR EN LA RUTINA DE DEPURACION (REDEFINES A TABLA)      *
010800******************************************************************
010900 01  WS-M001-CONTADORES-BI.
011000     05  WS-M001-BI-EXITOS       PIC S9(9)      COMP VALUE 0.
011100     05  WS-M001-BI-INDICE       PIC S9(9)      COMP VALUE 0.
011200 01  WS-M001-CONTADORES-BI-R REDEFINES WS-M001-CONTADORES-BI.
011300     05  WS-M001-BI-PAR-COMP     PIC S9(9)      COMP
011400                                  OCCURS 2 TIMES.
011500******************************************************************
011600*                        AREA DE SWITCHES                        *
011700******************************************************************
011800 01  SW-M001-SWITCHES.
011900*
012000     05  SW-M001-ENTRADA-VALIDA  PIC X(01) VALUE 'S'.
012100         88  M001-ENTRADA-OK               VALUE 'S'.
012200         88  M001-ENTRADA-INVALIDA         VALUE 'N'.
012300******************************************************************
012400*    LINEA DE TRAZA - SE ARMA Y SE HACE DISPLAY CUANDO EL SITIO   *
012500*    LEVANTA EL SWITCH UPSI-0 (SW-M001-TRACEO) EN EL JCL PARA     *
012600*    DEPURAR CORRIDAS DE LA MONTECARLO.  REQ-0233/1997.           *
012700******************************************************************
012800 01  WS-M001-LINEA-TRAZA.
012900     05  WS-M001-TRZ-FUNCION     PIC X(02).
013000     05  WS-M001-TRZ-SEPARADOR   PIC X(03) VALUE ' = '.
013100     05  WS-M001-TRZ-VALOR       PIC X(15).
013200     05  FILLER                  PIC X(18).
013300 01  WS-M001-LINEA-TRAZA-R REDEFINES WS-M001-LINEA-TRAZA.
013400     05  WS-M001-TRZ-TEXTO       PIC X(38).
013500******************************************************************
013600*                        AREA DE CONSTANTES                      *
013700******************************************************************
013800 01  CT-M001-CONSTANTES.
013900*
014000     05  CT-M001-PROGRAMA        PIC X(08) VALUE 'V2M001J'.
014100     05  CT-M001-FN-LN           PIC X(02) VALUE 'LN'.
014200     05  CT-M001-FN-RAIZ         PIC X(02) VALUE 'RZ'.
014300     05  CT-M001-FN-ALEAT        PIC X(02) VALUE 'AL'.
014400     05  CT-M001-FN-BINOMIAL     PIC X(02) VALUE 'BI'.
014500     05  CT-M001-FN-POISSON      PIC X(02) VALUE 'PO'.
014600     05  CT-M001-RC-OK           PIC 9(02) VALUE 00.
014700     05  CT-M001-RC-ENT-INVAL    PIC 9(02) VALUE 90.
014800     05  CT-M001-RC-FUNC-INVAL   PIC 9(02) VALUE 91.
014900******************************************************************
015000*    TABLA DE CODIGOS DE FUNCION VALIDOS - REDEFINIDA COMO TABLA  *
015100*    DE 5 ENTRADAS PARA VALIDAR LK-M001-FUNCION EN LA MAINLINE    *
015200******************************************************************
015300 01  CT-M001-TABLA-FUNCIONES     PIC X(10) VALUE 'LNRZALBIPO'.
015400 01  CT-M001-TABLA-FUNCIONES-R REDEFINES CT-M001-TABLA-FUNCIONES.
015500     05  CT-M001-FUNC-TAB        PIC X(02) OCCURS 5 TIMES.
015600******************************************************************
015700 LINKAGE SECTION.
015800******************************************************************
015900 01  LK-M001-FUNCION             PIC X(02).
016000 01  LK-M001-ENTRADA-1           PIC S9(12)V9(6) COMP-3.
016100 01  LK-M001-ENTRADA-2           PIC S9(12)V9(6) COMP-3.
016200 01  LK-M001-SEMILLA             PIC 9(10)      COMP.
016300 01  LK-M001-SALIDA              PIC S9(12)V9(6) COMP-3.
016400 01  LK-M001-RC                  PIC 9(02).
016500******************************************************************
016600 PROCEDURE DIVISION USING LK-M001-FUNCION
016700                           LK-M001-ENTRADA-1
016800                           LK-M001-ENTRADA-2
016900                           LK-M001-SEMILLA
017000                           LK-M001-SALIDA
017100                           LK-M001-RC.
017200*
017300 MAINLINE.
017400*
017500     MOVE CT-M001-RC-OK    TO LK-M001-RC
017600     MOVE ZERO             TO LK-M001-SALIDA
017700     MOVE 1                TO WS-M001-SUB
017800     SET M001-ENTRADA-INVALIDA TO TRUE
017900*
018000*    BUSCA EL CODIGO RECIBIDO EN LA TABLA DE FUNCIONES VALIDAS
018100*    (CT-M001-FUNC-TAB) ANTES DE DESPACHAR - REQ-0114/1994
018200     PERFORM 0100-VALIDAR-FUNCION THRU 0100-VALIDAR-FUNCION-EXIT
018300         UNTIL WS-M001-SUB > 5 OR M001-ENTRADA-OK
018400*
018500     IF M001-ENTRADA-INVALIDA
018600         MOVE CT-M001-RC-FUNC-INVAL TO LK-M001-RC
018700         GO TO MAINLINE-EXIT
018800     END-IF
018900*
019000     EVALUATE LK-M001-FUNCION
019100         WHEN CT-M001-FN-LN
019200             PERFORM 1000-CALC-LN     THRU 1000-CALC-LN-EXIT
019300         WHEN CT-M001-FN-RAIZ
019400             PERFORM 2000-CALC-RAIZ   THRU 2000-CALC-RAIZ-EXIT
019500         WHEN CT-M001-FN-ALEAT
019600             PERFORM 3000-CALC-ALEAT  THRU 3000-CALC-ALEAT-EXIT
019700         WHEN CT-M001-FN-BINOMIAL
019800             PERFORM 4000-CALC-BINOM  THRU 4000-CALC-BINOM-EXIT
019900         WHEN CT-M001-FN-POISSON
020000             PERFORM 5000-CALC-POISS  THRU 5000-CALC-POISS-EXIT
020100         WHEN OTHER
020200             MOVE CT-M001-RC-FUNC-INVAL TO LK-M001-RC
020300     END-EVALUATE
020400*
020500     IF SW-M001-TRACEO IS ON
020600         PERFORM 0200-TRAZA-SALIDA THRU 0200-TRAZA-SALIDA-EXIT
020700     END-IF
020800*
020900 MAINLINE-EXIT.
021000     GOBACK
021100     .
021200******************************************************************
021300*  0100-VALIDAR-FUNCION                                          *
021400*  RECORRE CT-M001-FUNC-TAB (REDEFINES DE LA TABLA DE CODIGOS)   *
021500*  BUSCANDO EL CODIGO RECIBIDO EN LK-M001-FUNCION.               *
021600******************************************************************
021700 0100-VALIDAR-FUNCION.
021800     IF CT-M001-FUNC-TAB (WS-M001-SUB) = LK-M001-FUNCION
021900         SET M001-ENTRADA-OK TO TRUE
022000     ELSE
022100         ADD 1 TO WS-M001-SUB
022200     END-IF
022300     .
022400 0100-VALIDAR-FUNCION-EXIT.
022500     EXIT.
022600******************************************************************
022700*  0200-TRAZA-SALIDA                                             *
022800*  ARMA LA LINEA DE TRAZA CON LA FUNCION Y EL RESULTADO Y LA     *
022900*  MUESTRA POR DISPLAY - SOLO CUANDO EL SITIO PRENDE UPSI-0.     *
023000******************************************************************
023100 0200-TRAZA-SALIDA.
023200     MOVE LK-M001-FUNCION    TO WS-M001-TRZ-FUNCION
023300     MOVE LK-M001-SALIDA     TO WS-M001-TRZ-VALOR
023400     DISPLAY 'V2M001J TRAZA: ' WS-M001-TRZ-TEXTO
023500     .
023600 0200-TRAZA-SALIDA-EXIT.
023700     EXIT.
023800******************************************************************
023900*  1000-CALC-LN                                                  *
024000*  LOGARITMO NATURAL DE LK-M001-ENTRADA-1 POR REDUCCION DE RANGO  *
024100*  A (1,2] Y SERIE DE ARTANH: LN(X)=2(T+T3/3+T5/5+T7/7), T=       *
024200*  (X-1)/(X+1).  REQ-0098/1994.                                  *
024300******************************************************************
024400 1000-CALC-LN.
024500*
024600     IF LK-M001-ENTRADA-1 NOT > ZERO
024700         MOVE CT-M001-RC-ENT-INVAL TO LK-M001-RC
024800         GO TO 1000-CALC-LN-EXIT
024900     END-IF
025000*
025100     MOVE LK-M001-ENTRADA-1  TO WS-M001-X
025200     MOVE ZERO               TO WS-M001-CONTADOR-DIV
025300*
025400*    REDUCE X A (1,2] DIVIDIENDO O MULTIPLICANDO POR 2
025500     PERFORM 1010-REDUCIR-ALTO THRU 1010-REDUCIR-ALTO-EXIT
025600         UNTIL WS-M001-X NOT > 2
025700*
025800     PERFORM 1020-REDUCIR-BAJO THRU 1020-REDUCIR-BAJO-EXIT
025900         UNTIL WS-M001-X > 1
026000*
026100     COMPUTE WS-M001-T = (WS-M001-X - 1) / (WS-M001-X + 1)
026200     MULTIPLY WS-M001-T BY WS-M001-T GIVING WS-M001-T2
026300*
026400*    SUMA LOS 4 TERMINOS IMPARES (1,3,5,7) DE LA SERIE - SIN
026500*    FUNCIONES INTRINSECAS, DIVIDE TERMINO A TERMINO
026600     MOVE WS-M001-T          TO WS-M001-TERMINO
026700     MOVE WS-M001-T          TO WS-M001-SUMA-SERIE
026800     MULTIPLY WS-M001-TERMINO BY WS-M001-T2 GIVING WS-M001-TERMINO
026900     DIVIDE WS-M001-TERMINO BY 3 GIVING WS-M001-T
027000     ADD WS-M001-T           TO WS-M001-SUMA-SERIE
027100     MULTIPLY WS-M001-TERMINO BY WS-M001-T2 GIVING WS-M001-TERMINO
027200     DIVIDE WS-M001-TERMINO BY 5 GIVING WS-M001-T
027300     ADD WS-M001-T           TO WS-M001-SUMA-SERIE
027400     MULTIPLY WS-M001-TERMINO BY WS-M001-T2 GIVING WS-M001-TERMINO
027500     DIVIDE WS-M001-TERMINO BY 7 GIVING WS-M001-T
027600     ADD WS-M001-T           TO WS-M001-SUMA-SERIE
027700*
027800     COMPUTE LK-M001-SALIDA =
027900             (WS-M001-CONTADOR-DIV * WS-M001-LN2)
028000             + (2 * WS-M001-SUMA-SERIE)
028100     .
028200 1000-CALC-LN-EXIT.
028300     EXIT.
028400******************************************************************
028500*  1010-REDUCIR-ALTO / 1020-REDUCIR-BAJO                          *
028600*  PASOS DE LA REDUCCION DE RANGO DEL 1000-CALC-LN, INVOCADOS      *
028700*  FUERA DE LINEA POR PERFORM ... UNTIL (SIN PERFORM EN LINEA).    *
028800******************************************************************
028900 1010-REDUCIR-ALTO.
029000     DIVIDE WS-M001-X BY 2 GIVING WS-M001-X
029100     ADD 1 TO WS-M001-CONTADOR-DIV
029200     .
029300 1010-REDUCIR-ALTO-EXIT.
029400     EXIT.
029500*
029600 1020-REDUCIR-BAJO.
029700     MULTIPLY WS-M001-X BY 2 GIVING WS-M001-X
029800     SUBTRACT 1 FROM WS-M001-CONTADOR-DIV
029900     .
030000 1020-REDUCIR-BAJO-EXIT.
030100     EXIT.
030200******************************************************************
030300*  2000-CALC-RAIZ                                                *
030400*  RAIZ CUADRADA DE LK-M001-ENTRADA-1 POR NEWTON-RAPHSON, 12      *
030500*  ITERACIONES FIJAS (SUFICIENTE PARA EL RANGO DEL SISTEMA V2).   *
030600******************************************************************
030700 2000-CALC-RAIZ.
030800*
030900     IF LK-M001-ENTRADA-1 < ZERO
031000         MOVE CT-M001-RC-ENT-INVAL TO LK-M001-RC
031100         GO TO 2000-CALC-RAIZ-EXIT
031200     END-IF
031300*
031400     IF LK-M001-ENTRADA-1 = ZERO
031500         MOVE ZERO TO LK-M001-SALIDA
031600         GO TO 2000-CALC-RAIZ-EXIT
031700     END-IF
031800*
031900     MOVE LK-M001-ENTRADA-1 TO WS-M001-RAIZ-APROX
032000*
032100     PERFORM 2010-NEWTON-ITERAR THRU 2010-NEWTON-ITERAR-EXIT
032200         12 TIMES
032300*
032400     MOVE WS-M001-RAIZ-APROX TO LK-M001-SALIDA
032500     .
032600 2000-CALC-RAIZ-EXIT.
032700     EXIT.
032800*
032900 2010-NEWTON-ITERAR.
033000     COMPUTE WS-M001-RAIZ-APROX ROUNDED =
033100             (WS-M001-RAIZ-APROX
033200              + (LK-M001-ENTRADA-1 / WS-M001-RAIZ-APROX))
033300             / 2
033400     .
033500 2010-NEWTON-ITERAR-EXIT.
033600     EXIT.
033700******************************************************************
033800*  3000-CALC-ALEAT                                                *
033900*  GENERADOR CONGRUENCIAL PARK-MILLER: SEMILLA=(SEMILLA*16807)    *
034000*  MOD (2**31-1).  DEVUELVE UNIFORME (0,1) EN LK-M001-SALIDA Y    *
034100*  ACTUALIZA LK-M001-SEMILLA PARA LA PROXIMA LLAMADA.  REQ-0201.  *
034200******************************************************************
034300 3000-CALC-ALEAT.
034400*
034500     IF LK-M001-SEMILLA = ZERO
034600         MOVE 1 TO LK-M001-SEMILLA
034700     END-IF
034800*
034900     COMPUTE WS-M001-PRODUCTO =
035000             LK-M001-SEMILLA * WS-M001-MULTIPLICADOR
035100     DIVIDE WS-M001-PRODUCTO BY WS-M001-MODULO
035200             GIVING WS-M001-COCIENTE
035300             REMAINDER LK-M001-SEMILLA
035400*
035500     COMPUTE LK-M001-SALIDA ROUNDED =
035600             LK-M001-SEMILLA / WS-M001-MODULO
035700     .
035800 3000-CALC-ALEAT-EXIT.
035900     EXIT.
036000******************************************************************
036100*  4000-CALC-BINOM                                                *
036200*  BINOMIAL(N,P) POR SUMA DE N ENSAYOS DE BERNOULLI, CADA UNO     *
036300*  USANDO UN UNIFORME DEL GENERADOR CONGRUENCIAL.  ENTRADA-1=N,   *
036400*  ENTRADA-2=P.  REQ-0233/1999.                                  *
036500******************************************************************
036600 4000-CALC-BINOM.
036700*
036800     MOVE ZERO TO WS-M001-BI-EXITOS
036900                  WS-M001-BI-INDICE
037000*
037100     PERFORM 4010-ENSAYO-BERNOULLI THRU 4010-ENSAYO-BERNOULLI-EXIT
037200         UNTIL WS-M001-BI-INDICE >= LK-M001-ENTRADA-1
037300*
037400     MOVE WS-M001-BI-EXITOS TO LK-M001-SALIDA
037500     .
037600 4000-CALC-BINOM-EXIT.
037700     EXIT.
037800*
037900 4010-ENSAYO-BERNOULLI.
038000     ADD 1 TO WS-M001-BI-INDICE
038100     PERFORM 3000-CALC-ALEAT THRU 3000-CALC-ALEAT-EXIT
038200     IF LK-M001-SALIDA < LK-M001-ENTRADA-2
038300         ADD 1 TO WS-M001-BI-EXITOS
038400     END-IF
038500     .
038600 4010-ENSAYO-BERNOULLI-EXIT.
038700     EXIT.
038800******************************************************************
038900*  5000-CALC-POISS                                                *
039000*  POISSON(LAMBDA) POR EL METODO DE KNUTH: MULTIPLICA UNIFORMES   *
039100*  HASTA QUE EL PRODUCTO CAIGA BAJO E**(-LAMBDA), APROXIMADO POR  *
039200*  SERIE 1/(1+L+L2/2+L3/6+L4/24+L5/120) (SUFICIENTE PARA LOS      *
039300*  LAMBDA DE ESTE SISTEMA, LEADS-MES < 400).  ENTRADA-1=LAMBDA.   *
039400*  REQ-0233/1999.                                                 *
039500******************************************************************
039600 5000-CALC-POISS.
039700*
039800     MOVE ZERO TO WS-M001-PO-K
039900     MOVE 1    TO WS-M001-PO-P
040000     MOVE LK-M001-ENTRADA-1 TO WS-M001-PO-L
040100*
040200*    LIMITE-E = E**(-LAMBDA), CALCULADO CON SERIE DE TAYLOR
040300     COMPUTE WS-M001-TERMINO =
040400             1 + WS-M001-PO-L
040500             + ((WS-M001-PO-L * WS-M001-PO-L) / 2)
040600             + ((WS-M001-PO-L * WS-M001-PO-L * WS-M001-PO-L) / 6)
040700     COMPUTE WS-M001-SUMA-SERIE = 1 / WS-M001-TERMINO
040800*
040900     PERFORM 5010-MUESTRA-POISSON THRU 5010-MUESTRA-POISSON-EXIT
041000         WITH TEST AFTER UNTIL WS-M001-PO-P < WS-M001-SUMA-SERIE
041100*
041200     COMPUTE LK-M001-SALIDA = WS-M001-PO-K - 1
041300     .
041400 5000-CALC-POISS-EXIT.
041500     EXIT.
041600*
041700 5010-MUESTRA-POISSON.
041800     ADD 1 TO WS-M001-PO-K
041900     PERFORM 3000-CALC-ALEAT THRU 3000-CALC-ALEAT-EXIT
042000     MULTIPLY WS-M001-PO-P BY LK-M001-SALIDA
042100                           GIVING WS-M001-PO-P
042200     .
042300 5010-MUESTRA-POISSON-EXIT.
042400     EXIT.
