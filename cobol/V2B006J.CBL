000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2B006J                                             *
000400*                                                                *
000500*  FECHA CREACION: 29/04/1994                                    *
000600*                                                                *
000700*  AUTOR: M. TORRES QUINTERO                                     *
000800*                                                                *
000900*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC.         *
001000*                                                                *
001100*  DESCRIPCION: REPORTE IMPRESO DE LA DECISION DE EXPANSION -    *
001200*               RANKING DE MERCADOS, RESUMEN DE SENSIBILIDAD DE  *
001300*               PESOS, SECUENCIA DE ENTRADA RECOMENDADA (OLAS    *
001400*               1/2/3), PRONOSTICO POR ESCENARIO CON CORTE DE    *
001500*               CONTROL POR ESCENARIO, Y ESTADISTICAS DE RIESGO  *
001600*               DE RECUPERACION DE LA INVERSION.  CONSOLIDA LAS  *
001700*               SALIDAS DE V2B002J, V2B003J, V2B004J Y V2B005J.  *
001800*                                                                *
001900******************************************************************
002000*                                                                *
002100*         I D E N T I F I C A T I O N   D I V I S I O N          *
002200*                                                                *
002300*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
002400*                                                                *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700*
002800 PROGRAM-ID.   V2B006J.
002900 AUTHOR.       M. TORRES QUINTERO.
003000 INSTALLATION. FACTORIA - DEPARTAMENTO DE PLANIFICACION.
003100 DATE-WRITTEN. 29/04/1994.
003200 DATE-COMPILED.
003300 SECURITY.     USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
003400******************************************************************
003500*        L O G    D E   M O D I F I C A C I O N E S             *
003600******************************************************************
003700*  AUTOR   FECHA          TICKET     DESCRIPCION                 *
003800*  ------  ----------     --------   ------------------------   *
003900*  MTQ     25/09/1997     REQ-0230   VERSION INICIAL - RANKING,  *
004000*                                    SENSIBILIDAD Y SECUENCIA    *
004100*  MTQ     30/09/1997     REQ-0231   SE AGREGA LA SECCION DE     *
004200*                                    PRONOSTICO CON CORTE POR    *
004300*                                    ESCENARIO Y LA DE RIESGO    *
004400*  LSP     19/01/1999     REQ-0301   REVISION Y2K - LA FECHA DE  *
004500*                                    CORRIDA SE IMPRIME A 4      *
004600*                                    DIGITOS DE ANO              *
004610*  JGV     21/02/2000     REQ-0301   SE VERIFICA LA VENTANA DE    *
004620*                                    SIGLO DE 1000-INICIO TRAS LA *
004630*                                    PRIMERA CORRIDA DE 2000 EN   *
004640*                                    PRODUCCION - SIN INCIDENTES, *
004650*                                    SE MANTIENE EL CORTE EN 50   *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 IS SW-B006-TRACEO
005500     CLASS V2-CARACTER-VALIDO IS 'A' THRU 'Z'.
005600*
005700 INPUT-OUTPUT SECTION.
005800*
005900 FILE-CONTROL.
006000*
006100     SELECT PUNTAJES     ASSIGN TO 'PUNTAJES'
006200                          ORGANIZATION IS LINE SEQUENTIAL
006300                          FILE STATUS IS WS-B006-FS-PUNTJ.
006400*
006500     SELECT SENSIBIL     ASSIGN TO 'SENSIBILIDAD'
006600                          ORGANIZATION IS LINE SEQUENTIAL
006700                          FILE STATUS IS WS-B006-FS-SENSI.
006800*
006900     SELECT PRONOST      ASSIGN TO 'PRONOSTICO'
007000                          ORGANIZATION IS LINE SEQUENTIAL
007100                          FILE STATUS IS WS-B006-FS-PRONO.
007200*
007300     SELECT RECUPER      ASSIGN TO 'RECUPERACION'
007400                          ORGANIZATION IS LINE SEQUENTIAL
007500                          FILE STATUS IS WS-B006-FS-RECUP.
007600*
007700     SELECT REPORTE      ASSIGN TO 'REPORTE'
007800                          ORGANIZATION IS LINE SEQUENTIAL
007900                          FILE STATUS IS WS-B006-FS-REPRT.
008000******************************************************************
008100 DATA DIVISION.
008200******************************************************************
008300 FILE SECTION.
008400*
008500 FD  PUNTAJES
008600     LABEL RECORDS ARE STANDARD.
008700     COPY V2EC003.
008800*
008900 FD  SENSIBIL
009000     LABEL RECORDS ARE STANDARD.
009100     COPY V2EC004.
009200*
009300 FD  PRONOST
009400     LABEL RECORDS ARE STANDARD.
009500     COPY V2EC005.
009600*
009700*    EL FD RECUPER SOLO SE LEE PARA LLEGAR AL REGISTRO FINAL DE
009800*    ESTADISTICAS (V2-EST-REGISTRO); LOS CT-NUM-CORRIDAS DETALLES
009900*    QUE LO PRECEDEN SE DESCARTAN IGUAL QUE HACE V2B004J CON LOS
010000*    PAISES SOBRANTES DE PUNTAJES.
010100 FD  RECUPER
010200     LABEL RECORDS ARE STANDARD.
010300 01  V2-REC-REGISTRO.
010400     05  V2-REC-NUM-CORRIDA          PIC 9(05).
010500     05  V2-REC-MES-RECUPERA         PIC S9(03).
010600     05  FILLER                      PIC X(12).
010700 01  V2-EST-REGISTRO.
010800     05  V2-EST-MEDIA                PIC S9(03)V99.
010900     05  V2-EST-MEDIANA              PIC S9(03)V99.
011000     05  V2-EST-DESVEST              PIC S9(03)V99.
011100     05  V2-EST-P10                  PIC S9(03)V99.
011200     05  V2-EST-P90                  PIC S9(03)V99.
011300     05  V2-EST-PCT-NUNCA            PIC S9(03)V99.
011400     05  FILLER                      PIC X(04).
011500*
011600 FD  REPORTE
011700     LABEL RECORDS ARE STANDARD.
011800 01  V2-REP-LINEA                    PIC X(132).
011900******************************************************************
012000 WORKING-STORAGE SECTION.
012100******************************************************************
012200*                     VARIABLES AUXILIARES                       *
012300******************************************************************
012400 01  WS-B006-VARIABLES.
012500*
012600     05  WS-B006-FS-PUNTJ        PIC X(02) VALUE '00'.
012700     05  WS-B006-FS-SENSI        PIC X(02) VALUE '00'.
012800     05  WS-B006-FS-PRONO        PIC X(02) VALUE '00'.
012900     05  WS-B006-FS-RECUP        PIC X(02) VALUE '00'.
013000     05  WS-B006-FS-REPRT        PIC X(02) VALUE '00'.
013100     05  WS-B006-K               PIC S9(5) COMP VALUE 0.
013200     05  WS-B006-MERCADOS        PIC 9(05) COMP VALUE 0.
013300     05  WS-B006-ED-TOTAL        PIC S9(03)V999 COMP-3 VALUE 0.
013400     05  WS-B006-ED-CMP          PIC S9(03)V999 COMP-3 VALUE 0.
013500     05  WS-B006-CRIT-ACTUAL     PIC X(20) VALUE SPACES.
013600     05  WS-B006-CRIT-ANTERIOR   PIC X(20) VALUE SPACES.
013700     05  WS-B006-PAIS-ANCLA      PIC X(03) VALUE SPACES.
013800     05  WS-B006-SENSI-IX        PIC S9(1) COMP VALUE 1.
013900     05  WS-B006-ESC-ACTUAL      PIC X(12) VALUE SPACES.
014000     05  WS-B006-ESC-ANTERIOR    PIC X(12) VALUE SPACES.
014100     05  WS-B006-PAGO-MES-ESC    PIC S9(03) COMP-3 VALUE -1.
014200     05  WS-B006-CUM-NETO-ESC    PIC S9(13)V99 COMP-3 VALUE 0.
014300     05  WS-B006-ED-RIESGO       PIC S9(03)V9 COMP-3 VALUE 0.
014400     05  WS-B006-FECHA-CORRIDA.
014500         10  WS-B006-FC-ANO2     PIC 9(02).
014600         10  WS-B006-FC-MES      PIC 9(02).
014700         10  WS-B006-FC-DIA      PIC 9(02).
014800     05  WS-B006-FECHA-ANO4      PIC 9(04) VALUE 0.
014900     05  WS-B006-REG-LEIDOS      PIC 9(07) COMP VALUE 0.
015000     05  WS-B006-LIN-ESCRITAS    PIC 9(07) COMP VALUE 0.
015100     05  FILLER                  PIC X(10).
015200******************************************************************
015300*                        AREA DE SWITCHES                        *
015400******************************************************************
015500 01  SW-B006-SWITCHES.
015600*
015700     05  SW-B006-FIN-PUNTJ       PIC X(01) VALUE 'N'.
015800         88  B006-FIN-PUNTJ                VALUE 'S'.
015900         88  B006-NO-FIN-PUNTJ             VALUE 'N'.
016000     05  SW-B006-FIN-SENSI       PIC X(01) VALUE 'N'.
016100         88  B006-FIN-SENSI                VALUE 'S'.
016200         88  B006-NO-FIN-SENSI             VALUE 'N'.
016300     05  SW-B006-FIN-PRONO       PIC X(01) VALUE 'N'.
016400         88  B006-FIN-PRONO                VALUE 'S'.
016500         88  B006-NO-FIN-PRONO             VALUE 'N'.
016600     05  SW-B006-CRIT-SENSIBLE   PIC X(01) VALUE 'N'.
016700         88  B006-CRIT-ES-SENSIBLE         VALUE 'S'.
016800         88  B006-CRIT-ES-ESTABLE          VALUE 'N'.
016900     05  SW-B006-PRIMER-CRIT     PIC X(01) VALUE 'S'.
017000         88  B006-ES-PRIMER-CRIT           VALUE 'S'.
017100     05  SW-B006-PRIMERA-OLA     PIC X(01) VALUE 'S'.
017200         88  B006-YA-HAY-3-OLAS            VALUE 'N'.
017300     05  FILLER                  PIC X(10).
017400******************************************************************
017500*  PARAMETROS DEL MOTOR (CT-NUM-CORRIDAS Y COSTO DE ENTRADA)      *
017600******************************************************************
017700 COPY V2EC007.
017800******************************************************************
017900*  CODIGOS DE LOS PAISES DE LA PRIMERA, SEGUNDA Y TERCERA OLA DE  *
018000*  ENTRADA (LOS 3 PRIMEROS REGISTROS DE PUNTAJES, YA QUE V2B002J  *
018100*  LOS ESCRIBE ORDENADOS ASCENDENTE POR RANKING).  REDEFINIDOS    *
018200*  COMO TABLA PARA IMPRIMIRLOS CON UN SOLO PERFORM.  REQ-0230.    *
018300******************************************************************
018400 01  WS-B006-OLAS.
018500     05  WS-B006-OLA1-PAIS       PIC X(03) VALUE SPACES.
018600     05  WS-B006-OLA2-PAIS       PIC X(03) VALUE SPACES.
018700     05  WS-B006-OLA3-PAIS       PIC X(03) VALUE SPACES.
018800 01  WS-B006-OLAS-R REDEFINES WS-B006-OLAS.
018900     05  WS-B006-OLA-TAB         PIC X(03) OCCURS 3 TIMES.
019000******************************************************************
019100*  TEXTO DE LOS ENCABEZADOS DE COLUMNA DE LOS 5 PUNTAJES POR      *
019200*  CRITERIO EN LA TABLA DE RANKING, EN EL MISMO ORDEN QUE LOS     *
019300*  CAMPOS V2-PTJ-CMP-* DE V2EC003.  REDEFINIDOS COMO TABLA PARA   *
019400*  ARMAR EL ENCABEZADO CON UN SOLO PERFORM.  REQ-0230/1997.       *
019500******************************************************************
019600 01  CT-B006-ENCAB-COMPONENTES.
019700     05  FILLER                  PIC X(10) VALUE 'MKT-SIZE'.
019800     05  FILLER                  PIC X(10) VALUE 'PURCH-PWR'.
019900     05  FILLER                  PIC X(10) VALUE 'DIGITAL'.
020000     05  FILLER                  PIC X(10) VALUE 'GOVERN'.
020100     05  FILLER                  PIC X(10) VALUE 'CORRUPT'.
020200 01  CT-B006-ENCAB-COMPONENTES-R REDEFINES CT-B006-ENCAB-COMPONENTES.
020300     05  CT-B006-ENCAB-TAB       PIC X(10) OCCURS 5 TIMES.
020400******************************************************************
020500*  LITERALES 'STABLE'/'SENSITIVE' DE LA SECCION DE SENSIBILIDAD,  *
020600*  REDEFINIDOS COMO TABLA PARA SELECCIONAR EL TEXTO CON UN INDICE *
020700*  EN VEZ DE UN IF, SIGUIENDO LA COSTUMBRE DE LAS TABLAS DE       *
020800*  LITERALES DE V2B004J.  REQ-0230/1997.                         *
020900******************************************************************
021000 01  CT-B006-ESTADOS-SENSI.
021100     05  FILLER                  PIC X(09) VALUE 'STABLE'.
021200     05  FILLER                  PIC X(09) VALUE 'SENSITIVE'.
021300 01  CT-B006-ESTADOS-SENSI-R REDEFINES CT-B006-ESTADOS-SENSI.
021400     05  CT-B006-ESTADO-TAB      PIC X(09) OCCURS 2 TIMES.
021500******************************************************************
021600*                    LINEAS DE IMPRESION                         *
021700*  CADA LINEA SE ARMA EN SU PROPIA 01 Y SE MUEVE A V2-REP-LINEA   *
021800*  ANTES DEL WRITE, SIGUIENDO LA COSTUMBRE DE V12C05Z DE ARMAR    *
021900*  LAS LINEAS DE SALIDA EN AREAS DE TRABAJO SEPARADAS.            *
022000******************************************************************
022100 01  WS-B006-LIN-TITULO.
022200     05  FILLER                  PIC X(04) VALUE SPACES.
022300     05  FILLER                  PIC X(32) VALUE
022400                                  'APAC EXPANSION DECISION ENGINE'.
022500     05  FILLER                  PIC X(14) VALUE SPACES.
022600     05  FILLER                  PIC X(14) VALUE 'FECHA CORRIDA:'.
022700     05  WS-B006-LT-DIA          PIC Z9.
022800     05  FILLER                  PIC X(01) VALUE '/'.
022900     05  WS-B006-LT-MES          PIC Z9.
023000     05  FILLER                  PIC X(01) VALUE '/'.
023100     05  WS-B006-LT-ANO          PIC 9(04).
023200     05  FILLER                  PIC X(63) VALUE SPACES.
023300*
023400 01  WS-B006-LIN-ENCAB-RANK.
023500     05  FILLER                  PIC X(01) VALUE SPACES.
023600     05  FILLER                  PIC X(04) VALUE 'RANK'.
023700     05  FILLER                  PIC X(03) VALUE SPACES.
023800     05  FILLER                  PIC X(07) VALUE 'COUNTRY'.
023900     05  FILLER                  PIC X(03) VALUE SPACES.
024000     05  FILLER                  PIC X(11) VALUE 'TOTAL SCORE'.
024100     05  FILLER                  PIC X(02) VALUE SPACES.
024200     05  WS-B006-ENC-CMP1        PIC X(10).
024300     05  WS-B006-ENC-CMP2        PIC X(10).
024400     05  WS-B006-ENC-CMP3        PIC X(10).
024500     05  WS-B006-ENC-CMP4        PIC X(10).
024600     05  WS-B006-ENC-CMP5        PIC X(10).
024700     05  FILLER                  PIC X(61) VALUE SPACES.
024800*
024900 01  WS-B006-LIN-RANK.
025000     05  FILLER                  PIC X(01) VALUE SPACES.
025100     05  WS-B006-LR-RANK         PIC ZZ9.
025200     05  FILLER                  PIC X(04) VALUE SPACES.
025300     05  WS-B006-LR-PAIS         PIC X(03).
025400     05  FILLER                  PIC X(07) VALUE SPACES.
025500     05  WS-B006-LR-TOTAL        PIC -9.999.
025600     05  FILLER                  PIC X(04) VALUE SPACES.
025700     05  WS-B006-LR-CMP1         PIC -9.999.
025800     05  FILLER                  PIC X(04) VALUE SPACES.
025900     05  WS-B006-LR-CMP2         PIC -9.999.
026000     05  FILLER                  PIC X(04) VALUE SPACES.
026100     05  WS-B006-LR-CMP3         PIC -9.999.
026200     05  FILLER                  PIC X(04) VALUE SPACES.
026300     05  WS-B006-LR-CMP4         PIC -9.999.
026400     05  FILLER                  PIC X(04) VALUE SPACES.
026500     05  WS-B006-LR-CMP5         PIC -9.999.
026600     05  FILLER                  PIC X(60) VALUE SPACES.
026700*
026800 01  WS-B006-LIN-PIE-RANK.
026900     05  FILLER                  PIC X(01) VALUE SPACES.
027000     05  FILLER                  PIC X(16) VALUE 'MARKETS SCORED:'.
027100     05  WS-B006-PR-MERCADOS     PIC ZZ9.
027200     05  FILLER                  PIC X(110) VALUE SPACES.
027300*
027400 01  WS-B006-LIN-ENCAB-SENSI.
027500     05  FILLER                  PIC X(01) VALUE SPACES.
027600     05  FILLER                  PIC X(22) VALUE 'WEIGHT SENSITIVITY -'.
027700     05  FILLER                  PIC X(109) VALUE SPACES.
027800*
027900 01  WS-B006-LIN-SENSI.
028000     05  FILLER                  PIC X(01) VALUE SPACES.
028100     05  WS-B006-LS-CRITERIO     PIC X(20).
028200     05  FILLER                  PIC X(04) VALUE SPACES.
028300     05  WS-B006-LS-ESTADO       PIC X(09).
028400     05  FILLER                  PIC X(98) VALUE SPACES.
028500*
028600 01  WS-B006-LIN-ENCAB-SECUEN.
028700     05  FILLER                  PIC X(01) VALUE SPACES.
028800     05  FILLER                  PIC X(29) VALUE
028900                                  'RECOMMENDED ENTRY SEQUENCING'.
029000     05  FILLER                  PIC X(102) VALUE SPACES.
029100*
029200 01  WS-B006-LIN-OLA.
029300     05  FILLER                  PIC X(01) VALUE SPACES.
029400     05  FILLER                  PIC X(05) VALUE 'WAVE '.
029500     05  WS-B006-LO-NUMERO       PIC 9(01).
029600     05  FILLER                  PIC X(02) VALUE ': '.
029700     05  WS-B006-LO-PAIS         PIC X(03).
029800     05  FILLER                  PIC X(120) VALUE SPACES.
029900*
030000 01  WS-B006-LIN-ENCAB-PRONO.
030100     05  FILLER                  PIC X(01) VALUE SPACES.
030200     05  FILLER                  PIC X(20) VALUE 'FORECAST - SCENARIO:'.
030300     05  WS-B006-EP-ESCENARIO    PIC X(12).
030400     05  FILLER                  PIC X(99) VALUE SPACES.
030500*
030600 01  WS-B006-LIN-ENCAB-PRONO2.
030700     05  FILLER                  PIC X(01) VALUE SPACES.
030800     05  FILLER                  PIC X(05) VALUE 'MONTH'.
030900     05  FILLER                  PIC X(03) VALUE SPACES.
031000     05  FILLER                  PIC X(05) VALUE 'LEADS'.
031100     05  FILLER                  PIC X(03) VALUE SPACES.
031200     05  FILLER                  PIC X(04) VALUE 'OPPS'.
031300     05  FILLER                  PIC X(03) VALUE SPACES.
031400     05  FILLER                  PIC X(04) VALUE 'WINS'.
031500     05  FILLER                  PIC X(03) VALUE SPACES.
031600     05  FILLER                  PIC X(07) VALUE 'CHURNED'.
031700     05  FILLER                  PIC X(02) VALUE SPACES.
031800     05  FILLER                  PIC X(06) VALUE 'ACTIVE'.
031900     05  FILLER                  PIC X(03) VALUE SPACES.
032000     05  FILLER                  PIC X(11) VALUE 'MONTHLY REV'.
032100     05  FILLER                  PIC X(03) VALUE SPACES.
032200     05  FILLER                  PIC X(08) VALUE 'NET REV'.
032300     05  FILLER                  PIC X(48) VALUE SPACES.
032400*
032500 01  WS-B006-LIN-PRONO.
032600     05  FILLER                  PIC X(01) VALUE SPACES.
032700     05  WS-B006-LP-MES          PIC ZZ9.
032800     05  FILLER                  PIC X(03) VALUE SPACES.
032900     05  WS-B006-LP-LEADS        PIC ZZZ,ZZ9.
033000     05  FILLER                  PIC X(01) VALUE SPACES.
033100     05  WS-B006-LP-OPORT        PIC ZZZ,ZZ9.
033200     05  FILLER                  PIC X(01) VALUE SPACES.
033300     05  WS-B006-LP-GANADOS      PIC ZZZ,ZZ9.
033400     05  FILLER                  PIC X(02) VALUE SPACES.
033500     05  WS-B006-LP-PERDIDOS     PIC ZZZ,ZZ9.
033600     05  FILLER                  PIC X(01) VALUE SPACES.
033700     05  WS-B006-LP-ACTIVOS      PIC ZZ,ZZZ,ZZ9.
033800     05  FILLER                  PIC X(01) VALUE SPACES.
033900     05  WS-B006-LP-ING-MENSUAL  PIC -Z,ZZZ,ZZ9.99.
034000     05  FILLER                  PIC X(01) VALUE SPACES.
034100     05  WS-B006-LP-ING-NETO     PIC -Z,ZZZ,ZZ9.99.
034200     05  FILLER                  PIC X(41) VALUE SPACES.
034300*
034400 01  WS-B006-LIN-PRONO-CORTE.
034500     05  FILLER                  PIC X(01) VALUE SPACES.
034600     05  FILLER                  PIC X(28) VALUE
034700                                  'CUMULATIVE NET REVENUE:'.
034800     05  WS-B006-LC-CUM-NETO     PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
034900     05  FILLER                  PIC X(04) VALUE SPACES.
035000     05  FILLER                  PIC X(14) VALUE 'PAYBACK MONTH:'.
035100     05  WS-B006-LC-PAGO-MES     PIC ZZ9.
035200     05  WS-B006-LC-PAGO-TXT     PIC X(05).
035300     05  FILLER                  PIC X(56) VALUE SPACES.
035400*
035500 01  WS-B006-LIN-ENCAB-RIESGO.
035600     05  FILLER                  PIC X(01) VALUE SPACES.
035700     05  FILLER                  PIC X(23) VALUE
035800                                  'PAYBACK RISK STATISTICS'.
035900     05  FILLER                  PIC X(108) VALUE SPACES.
036000*
036100 01  WS-B006-LIN-RIESGO1.
036200     05  FILLER                  PIC X(01) VALUE SPACES.
036300     05  FILLER                  PIC X(07) VALUE 'MEAN: '.
036400     05  WS-B006-LG-MEDIA        PIC -Z9.9.
036500     05  FILLER                  PIC X(04) VALUE SPACES.
036600     05  FILLER                  PIC X(09) VALUE 'MEDIAN: '.
036700     05  WS-B006-LG-MEDIANA      PIC -Z9.9.
036800     05  FILLER                  PIC X(04) VALUE SPACES.
036900     05  FILLER                  PIC X(06) VALUE 'P10: '.
037000     05  WS-B006-LG-P10          PIC -Z9.9.
037100     05  FILLER                  PIC X(04) VALUE SPACES.
037200     05  FILLER                  PIC X(06) VALUE 'P90: '.
037300     05  WS-B006-LG-P90          PIC -Z9.9.
037400     05  FILLER                  PIC X(74) VALUE SPACES.
037500*
037600 01  WS-B006-LIN-RIESGO2.
037700     05  FILLER                  PIC X(01) VALUE SPACES.
037800     05  FILLER                  PIC X(24) VALUE
037900                                  'NEVER PAYS BACK (PCT): '.
038000     05  WS-B006-LG-NUNCA        PIC Z9.9.
038100     05  FILLER                  PIC X(105) VALUE SPACES.
038200*
038300 01  WS-B006-LIN-BLANCO          PIC X(132) VALUE SPACES.
038400******************************************************************
038500 PROCEDURE DIVISION.
038600*
038700 MAINLINE.
038800*
038900     PERFORM 1000-INICIO         THRU 1000-INICIO-EXIT
039000     PERFORM 2000-IMPRIMIR-ENCABEZADO
039100                                  THRU 2000-IMPRIMIR-ENCABEZADO-EXIT
039200     PERFORM 3000-IMPRIMIR-RANKING
039300                                  THRU 3000-IMPRIMIR-RANKING-EXIT
039400     PERFORM 4000-IMPRIMIR-SENSIBILIDAD
039500                                  THRU 4000-IMPRIMIR-SENSIBILIDAD-EXIT
039600     PERFORM 5000-IMPRIMIR-SECUENCIA
039700                                  THRU 5000-IMPRIMIR-SECUENCIA-EXIT
039800     PERFORM 6000-IMPRIMIR-PRONOSTICO
039900                                  THRU 6000-IMPRIMIR-PRONOSTICO-EXIT
040000     PERFORM 7000-IMPRIMIR-RIESGO
040100                                  THRU 7000-IMPRIMIR-RIESGO-EXIT
040200     PERFORM 9000-FIN            THRU 9000-FIN-EXIT
040300*
040400     GOBACK
040500     .
040600******************************************************************
040700*  1000-INICIO                                                   *
040800******************************************************************
040900 1000-INICIO.
041000*
041100     OPEN INPUT  PUNTAJES
041200     IF WS-B006-FS-PUNTJ NOT = '00'
041300         DISPLAY 'V2B006J - ERROR AL ABRIR PUNTAJES '
041400                 WS-B006-FS-PUNTJ
041500         MOVE 16 TO RETURN-CODE
041600         GOBACK
041700     END-IF
041800*
041900     OPEN INPUT  SENSIBIL
042000     IF WS-B006-FS-SENSI NOT = '00'
042100         DISPLAY 'V2B006J - ERROR AL ABRIR SENSIBILIDAD '
042200                 WS-B006-FS-SENSI
042300         MOVE 16 TO RETURN-CODE
042400         GOBACK
042500     END-IF
042600*
042700     OPEN INPUT  PRONOST
042800     IF WS-B006-FS-PRONO NOT = '00'
042900         DISPLAY 'V2B006J - ERROR AL ABRIR PRONOSTICO '
043000                 WS-B006-FS-PRONO
043100         MOVE 16 TO RETURN-CODE
043200         GOBACK
043300     END-IF
043400*
043500     OPEN INPUT  RECUPER
043600     IF WS-B006-FS-RECUP NOT = '00'
043700         DISPLAY 'V2B006J - ERROR AL ABRIR RECUPERACION '
043800                 WS-B006-FS-RECUP
043900         MOVE 16 TO RETURN-CODE
044000         GOBACK
044100     END-IF
044200*
044300     OPEN OUTPUT REPORTE
044400     IF WS-B006-FS-REPRT NOT = '00'
044500         DISPLAY 'V2B006J - ERROR AL ABRIR REPORTE '
044600                 WS-B006-FS-REPRT
044700         MOVE 16 TO RETURN-CODE
044800         GOBACK
044900     END-IF
045000*
045100     MOVE CT-B006-ENCAB-TAB (1)  TO WS-B006-ENC-CMP1
045200     MOVE CT-B006-ENCAB-TAB (2)  TO WS-B006-ENC-CMP2
045300     MOVE CT-B006-ENCAB-TAB (3)  TO WS-B006-ENC-CMP3
045400     MOVE CT-B006-ENCAB-TAB (4)  TO WS-B006-ENC-CMP4
045500     MOVE CT-B006-ENCAB-TAB (5)  TO WS-B006-ENC-CMP5
045600*
045700     ACCEPT WS-B006-FECHA-CORRIDA FROM DATE
045800     IF WS-B006-FC-ANO2 < 50
045900         COMPUTE WS-B006-FECHA-ANO4 = 2000 + WS-B006-FC-ANO2
046000     ELSE
046100         COMPUTE WS-B006-FECHA-ANO4 = 1900 + WS-B006-FC-ANO2
046200     END-IF
046300     .
046400 1000-INICIO-EXIT.
046500     EXIT.
046600******************************************************************
046700*  2000-IMPRIMIR-ENCABEZADO                                      *
046800******************************************************************
046900 2000-IMPRIMIR-ENCABEZADO.
047000*
047100     MOVE WS-B006-FC-DIA         TO WS-B006-LT-DIA
047200     MOVE WS-B006-FC-MES         TO WS-B006-LT-MES
047300     MOVE WS-B006-FECHA-ANO4     TO WS-B006-LT-ANO
047400*
047500     MOVE WS-B006-LIN-TITULO     TO V2-REP-LINEA
047600     WRITE V2-REP-LINEA AFTER ADVANCING TOP-OF-FORM
047700     ADD 1 TO WS-B006-LIN-ESCRITAS
047800*
047900     MOVE WS-B006-LIN-BLANCO     TO V2-REP-LINEA
048000     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
048100     ADD 1 TO WS-B006-LIN-ESCRITAS
048200     .
048300 2000-IMPRIMIR-ENCABEZADO-EXIT.
048400     EXIT.
048500******************************************************************
048600*  3000-IMPRIMIR-RANKING                                         *
048700*  IMPRIME LA TABLA DE RANKING LEYENDO PUNTAJES SECUENCIAL (YA    *
048800*  VIENE ORDENADO ASCENDENTE POR RANKING DESDE V2B002J), Y        *
048900*  CAPTURA LOS 3 PRIMEROS PAISES LEIDOS PARA LA SECCION DE        *
049000*  SECUENCIA DE ENTRADA (5000).  REQ-0230/1997.                   *
049100******************************************************************
049200 3000-IMPRIMIR-RANKING.
049300*
049400     MOVE WS-B006-LIN-ENCAB-RANK TO V2-REP-LINEA
049500     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
049600     ADD 1 TO WS-B006-LIN-ESCRITAS
049700*
049800     PERFORM 3010-IMPRIMIR-UN-PAIS THRU 3010-IMPRIMIR-UN-PAIS-EXIT
049900         UNTIL B006-FIN-PUNTJ
050000*
050100     MOVE WS-B006-MERCADOS       TO WS-B006-PR-MERCADOS
050200     MOVE WS-B006-LIN-PIE-RANK   TO V2-REP-LINEA
050300     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
050400     ADD 1 TO WS-B006-LIN-ESCRITAS
050500*
050600     MOVE WS-B006-LIN-BLANCO     TO V2-REP-LINEA
050700     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
050800     ADD 1 TO WS-B006-LIN-ESCRITAS
050900     .
051000 3000-IMPRIMIR-RANKING-EXIT.
051100     EXIT.
051200*
051300 3010-IMPRIMIR-UN-PAIS.
051400     READ PUNTAJES
051500         AT END
051600             SET B006-FIN-PUNTJ TO TRUE
051700         NOT AT END
051800             ADD 1 TO WS-B006-REG-LEIDOS
051900             ADD 1 TO WS-B006-MERCADOS
052000             IF WS-B006-MERCADOS <= 3
052100                 MOVE V2-PTJ-PAIS
052200                      TO WS-B006-OLA-TAB (WS-B006-MERCADOS)
052300             END-IF
052400             PERFORM 3020-ESCRIBIR-LINEA-RANK
052500                                 THRU 3020-ESCRIBIR-LINEA-RANK-EXIT
052600     END-READ
052700     .
052800 3010-IMPRIMIR-UN-PAIS-EXIT.
052900     EXIT.
053000*
053100 3020-ESCRIBIR-LINEA-RANK.
053200     MOVE V2-PTJ-RANKING         TO WS-B006-LR-RANK
053300     MOVE V2-PTJ-PAIS            TO WS-B006-LR-PAIS
053400*
053500     COMPUTE WS-B006-ED-TOTAL ROUNDED = V2-PTJ-TOTAL
053600     MOVE WS-B006-ED-TOTAL       TO WS-B006-LR-TOTAL
053700*
053800     COMPUTE WS-B006-ED-CMP ROUNDED = V2-PTJ-CMP-TAMANO
053900     MOVE WS-B006-ED-CMP         TO WS-B006-LR-CMP1
054000     COMPUTE WS-B006-ED-CMP ROUNDED = V2-PTJ-CMP-PODER-COMPRA
054100     MOVE WS-B006-ED-CMP         TO WS-B006-LR-CMP2
054200     COMPUTE WS-B006-ED-CMP ROUNDED = V2-PTJ-CMP-DIGITAL
054300     MOVE WS-B006-ED-CMP         TO WS-B006-LR-CMP3
054400     COMPUTE WS-B006-ED-CMP ROUNDED = V2-PTJ-CMP-GOBERNANZA
054500     MOVE WS-B006-ED-CMP         TO WS-B006-LR-CMP4
054600     COMPUTE WS-B006-ED-CMP ROUNDED = V2-PTJ-CMP-CORRUPCION
054700     MOVE WS-B006-ED-CMP         TO WS-B006-LR-CMP5
054800*
054900     MOVE WS-B006-LIN-RANK       TO V2-REP-LINEA
055000     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
055100     ADD 1 TO WS-B006-LIN-ESCRITAS
055200     .
055300 3020-ESCRIBIR-LINEA-RANK-EXIT.
055400     EXIT.
055500******************************************************************
055600*  4000-IMPRIMIR-SENSIBILIDAD                                    *
055700*  UNA LINEA POR CRITERIO: CORTE DE CONTROL SOBRE V2-SEN-CRITERIO *
055800*  (SENSIBIL VIENE AGRUPADO POR CRITERIO DESDE V2B003J).  UN      *
055900*  CRITERIO ES 'SENSITIVE' SI EL PAIS EN EL RANKING #1 CAMBIA EN  *
056000*  ALGUN PUNTO DE PRUEBA DEL GRUPO, 'STABLE' SI NO CAMBIA NUNCA.  *
056100******************************************************************
056200 4000-IMPRIMIR-SENSIBILIDAD.
056300*
056400     MOVE WS-B006-LIN-ENCAB-SENSI TO V2-REP-LINEA
056500     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
056600     ADD 1 TO WS-B006-LIN-ESCRITAS
056700*
056800     PERFORM 4010-LEER-UN-SENSI THRU 4010-LEER-UN-SENSI-EXIT
056900         UNTIL B006-FIN-SENSI
057000*
057100     IF NOT B006-ES-PRIMER-CRIT
057200         PERFORM 4020-CERRAR-CRITERIO
057300                                   THRU 4020-CERRAR-CRITERIO-EXIT
057400     END-IF
057500*
057600     MOVE WS-B006-LIN-BLANCO      TO V2-REP-LINEA
057700     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
057800     ADD 1 TO WS-B006-LIN-ESCRITAS
057900     .
058000 4000-IMPRIMIR-SENSIBILIDAD-EXIT.
058100     EXIT.
058200*
058300 4010-LEER-UN-SENSI.
058400     READ SENSIBIL
058500         AT END
058600             SET B006-FIN-SENSI TO TRUE
058700         NOT AT END
058800             ADD 1 TO WS-B006-REG-LEIDOS
058900             MOVE V2-SEN-CRITERIO TO WS-B006-CRIT-ACTUAL
059000             IF B006-ES-PRIMER-CRIT
059100                 SET B006-NO-FIN-SENSI TO TRUE
059200                 MOVE 'N' TO SW-B006-PRIMER-CRIT
059300                 PERFORM 4030-INICIAR-CRITERIO
059400                                   THRU 4030-INICIAR-CRITERIO-EXIT
059500             ELSE
059600                 IF WS-B006-CRIT-ACTUAL NOT = WS-B006-CRIT-ANTERIOR
059700                     PERFORM 4020-CERRAR-CRITERIO
059800                                   THRU 4020-CERRAR-CRITERIO-EXIT
059900                     PERFORM 4030-INICIAR-CRITERIO
060000                                   THRU 4030-INICIAR-CRITERIO-EXIT
060100                 END-IF
060200             END-IF
060300             IF V2-SEN-RANKING = 1
060400                 IF V2-SEN-PAIS NOT = WS-B006-PAIS-ANCLA
060500                     SET B006-CRIT-ES-SENSIBLE TO TRUE
060600                 END-IF
060700             END-IF
060800     END-READ
060900     .
061000 4010-LEER-UN-SENSI-EXIT.
061100     EXIT.
061200*
061300*    ARRANCA EL SEGUIMIENTO DE UN NUEVO CRITERIO: EL PAIS ANCLA ES
061400*    EL PRIMER PAIS VISTO EN RANKING #1 DENTRO DEL GRUPO.
061500 4030-INICIAR-CRITERIO.
061600     MOVE WS-B006-CRIT-ACTUAL    TO WS-B006-CRIT-ANTERIOR
061700     SET B006-CRIT-ES-ESTABLE    TO TRUE
061800     MOVE SPACES TO WS-B006-PAIS-ANCLA
061900     IF V2-SEN-RANKING = 1
062000         MOVE V2-SEN-PAIS        TO WS-B006-PAIS-ANCLA
062100     END-IF
062200     .
062300 4030-INICIAR-CRITERIO-EXIT.
062400     EXIT.
062500*
062600 4020-CERRAR-CRITERIO.
062700     MOVE WS-B006-CRIT-ANTERIOR  TO WS-B006-LS-CRITERIO
062800     IF B006-CRIT-ES-SENSIBLE
062900         MOVE 2 TO WS-B006-SENSI-IX
063000     ELSE
063100         MOVE 1 TO WS-B006-SENSI-IX
063200     END-IF
063300     MOVE CT-B006-ESTADO-TAB (WS-B006-SENSI-IX)
063400                                 TO WS-B006-LS-ESTADO
063500*
063600     MOVE WS-B006-LIN-SENSI      TO V2-REP-LINEA
063700     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
063800     ADD 1 TO WS-B006-LIN-ESCRITAS
063900     .
064000 4020-CERRAR-CRITERIO-EXIT.
064100     EXIT.
064200******************************************************************
064300*  5000-IMPRIMIR-SECUENCIA                                       *
064400******************************************************************
064500 5000-IMPRIMIR-SECUENCIA.
064600*
064700     MOVE WS-B006-LIN-ENCAB-SECUEN TO V2-REP-LINEA
064800     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
064900     ADD 1 TO WS-B006-LIN-ESCRITAS
065000*
065100     PERFORM 5010-IMPRIMIR-UNA-OLA THRU 5010-IMPRIMIR-UNA-OLA-EXIT
065200         VARYING WS-B006-K FROM 1 BY 1
065300         UNTIL WS-B006-K > 3 OR WS-B006-K > WS-B006-MERCADOS
065400*
065500     MOVE WS-B006-LIN-BLANCO      TO V2-REP-LINEA
065600     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
065700     ADD 1 TO WS-B006-LIN-ESCRITAS
065800     .
065900 5000-IMPRIMIR-SECUENCIA-EXIT.
066000     EXIT.
066100*
066200 5010-IMPRIMIR-UNA-OLA.
066300     MOVE WS-B006-K              TO WS-B006-LO-NUMERO
066400     MOVE WS-B006-OLA-TAB (WS-B006-K) TO WS-B006-LO-PAIS
066500     MOVE WS-B006-LIN-OLA        TO V2-REP-LINEA
066600     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
066700     ADD 1 TO WS-B006-LIN-ESCRITAS
066800     .
066900 5010-IMPRIMIR-UNA-OLA-EXIT.
067000     EXIT.
067100******************************************************************
067200*  6000-IMPRIMIR-PRONOSTICO                                      *
067300*  CORTE DE CONTROL SOBRE V2-PRO-ESCENARIO (PRONOST VIENE         *
067400*  AGRUPADO POR ESCENARIO Y ORDENADO POR MES DESDE V2B004J).  EL  *
067500*  MES DE RECUPERACION DE CADA ESCENARIO SE DERIVA AL VUELO: ES   *
067600*  EL PRIMER MES CUYO INGRESO NETO ACUMULADO ALCANZA EL COSTO DE  *
067700*  ENTRADA AL MERCADO, -1 SI NINGUNO LO ALCANZA.  REQ-0231/1997.  *
067800******************************************************************
067900 6000-IMPRIMIR-PRONOSTICO.
068000*
068100     PERFORM 6010-LEER-UN-MES THRU 6010-LEER-UN-MES-EXIT
068200         UNTIL B006-FIN-PRONO
068300*
068400     IF WS-B006-ESC-ANTERIOR NOT = SPACES
068500         PERFORM 6020-CERRAR-ESCENARIO
068600                                   THRU 6020-CERRAR-ESCENARIO-EXIT
068700     END-IF
068800     .
068900 6000-IMPRIMIR-PRONOSTICO-EXIT.
069000     EXIT.
069100*
069200 6010-LEER-UN-MES.
069300     READ PRONOST
069400         AT END
069500             SET B006-FIN-PRONO TO TRUE
069600         NOT AT END
069700             ADD 1 TO WS-B006-REG-LEIDOS
069800             MOVE V2-PRO-ESCENARIO TO WS-B006-ESC-ACTUAL
069900             IF WS-B006-ESC-ACTUAL NOT = WS-B006-ESC-ANTERIOR
070000                 IF WS-B006-ESC-ANTERIOR NOT = SPACES
070100                     PERFORM 6020-CERRAR-ESCENARIO
070200                                   THRU 6020-CERRAR-ESCENARIO-EXIT
070300                 END-IF
070400                 PERFORM 6030-INICIAR-ESCENARIO
070500                                   THRU 6030-INICIAR-ESCENARIO-EXIT
070600             END-IF
070700             PERFORM 6040-IMPRIMIR-LINEA-MES
070800                                   THRU 6040-IMPRIMIR-LINEA-MES-EXIT
070900             MOVE V2-PRO-INGRESO-NETO-ACUM TO WS-B006-CUM-NETO-ESC
071000             IF WS-B006-PAGO-MES-ESC = -1
071100               AND V2-PRO-INGRESO-NETO-ACUM >=
071200                   CT-COSTO-ENTRADA-MERCADO
071300                 MOVE V2-PRO-MES TO WS-B006-PAGO-MES-ESC
071400             END-IF
071500     END-READ
071600     .
071700 6010-LEER-UN-MES-EXIT.
071800     EXIT.
071900*
072000 6030-INICIAR-ESCENARIO.
072100     MOVE WS-B006-ESC-ACTUAL     TO WS-B006-ESC-ANTERIOR
072200     MOVE ZERO                   TO WS-B006-CUM-NETO-ESC
072300     MOVE -1                     TO WS-B006-PAGO-MES-ESC
072400*
072500     MOVE WS-B006-LIN-ENCAB-PRONO TO V2-REP-LINEA
072600     MOVE WS-B006-ESC-ANTERIOR    TO WS-B006-EP-ESCENARIO
072700     MOVE WS-B006-ESC-ANTERIOR    TO WS-B006-EP-ESCENARIO
072800     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
072900     ADD 1 TO WS-B006-LIN-ESCRITAS
073000*
073100     MOVE WS-B006-LIN-ENCAB-PRONO2 TO V2-REP-LINEA
073200     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
073300     ADD 1 TO WS-B006-LIN-ESCRITAS
073400     .
073500 6030-INICIAR-ESCENARIO-EXIT.
073600     EXIT.
073700*
073800 6040-IMPRIMIR-LINEA-MES.
073900     MOVE V2-PRO-MES             TO WS-B006-LP-MES
074000     MOVE V2-PRO-LEADS-NUEVOS    TO WS-B006-LP-LEADS
074100     MOVE V2-PRO-OPORT-NUEVAS    TO WS-B006-LP-OPORT
074200     MOVE V2-PRO-CLIENTES-NUEVOS TO WS-B006-LP-GANADOS
074300     MOVE V2-PRO-CLIENTES-PERDIDOS TO WS-B006-LP-PERDIDOS
074400     MOVE V2-PRO-CLIENTES-ACTIVOS TO WS-B006-LP-ACTIVOS
074500     MOVE V2-PRO-INGRESO-MENSUAL TO WS-B006-LP-ING-MENSUAL
074600     MOVE V2-PRO-INGRESO-NETO    TO WS-B006-LP-ING-NETO
074700*
074800     MOVE WS-B006-LIN-PRONO      TO V2-REP-LINEA
074900     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
075000     ADD 1 TO WS-B006-LIN-ESCRITAS
075100     .
075200 6040-IMPRIMIR-LINEA-MES-EXIT.
075300     EXIT.
075400*
075500 6020-CERRAR-ESCENARIO.
075600     MOVE WS-B006-CUM-NETO-ESC   TO WS-B006-LC-CUM-NETO
075700     IF WS-B006-PAGO-MES-ESC = -1
075800         MOVE ZERO               TO WS-B006-LC-PAGO-MES
075900         MOVE 'NEVER'            TO WS-B006-LC-PAGO-TXT
076000     ELSE
076100         MOVE WS-B006-PAGO-MES-ESC TO WS-B006-LC-PAGO-MES
076200         MOVE SPACES             TO WS-B006-LC-PAGO-TXT
076300     END-IF
076400*
076500     MOVE WS-B006-LIN-PRONO-CORTE TO V2-REP-LINEA
076600     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
076700     ADD 1 TO WS-B006-LIN-ESCRITAS
076800*
076900     MOVE WS-B006-LIN-BLANCO      TO V2-REP-LINEA
077000     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
077100     ADD 1 TO WS-B006-LIN-ESCRITAS
077200     .
077300 6020-CERRAR-ESCENARIO-EXIT.
077400     EXIT.
077500******************************************************************
077600*  7000-IMPRIMIR-RIESGO                                          *
077700*  DRENA LOS CT-NUM-CORRIDAS DETALLES DE RECUPER Y LEE EL         *
077800*  REGISTRO FINAL DE ESTADISTICAS QUE V2B005J ESCRIBE AL CIERRE.  *
077900******************************************************************
078000 7000-IMPRIMIR-RIESGO.
078100*
078200     PERFORM 7010-DRENAR-DETALLE THRU 7010-DRENAR-DETALLE-EXIT
078300         VARYING WS-B006-K FROM 1 BY 1
078400         UNTIL WS-B006-K > CT-NUM-CORRIDAS
078500*
078600     READ RECUPER
078700         AT END
078800             DISPLAY 'V2B006J - RECUPERACION SIN REGISTRO FINAL'
078900     END-READ
079000*
079100     MOVE WS-B006-LIN-ENCAB-RIESGO TO V2-REP-LINEA
079200     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
079300     ADD 1 TO WS-B006-LIN-ESCRITAS
079400*
079500     COMPUTE WS-B006-ED-RIESGO ROUNDED = V2-EST-MEDIA
079600     MOVE WS-B006-ED-RIESGO      TO WS-B006-LG-MEDIA
079700     COMPUTE WS-B006-ED-RIESGO ROUNDED = V2-EST-MEDIANA
079800     MOVE WS-B006-ED-RIESGO      TO WS-B006-LG-MEDIANA
079900     COMPUTE WS-B006-ED-RIESGO ROUNDED = V2-EST-P10
080000     MOVE WS-B006-ED-RIESGO      TO WS-B006-LG-P10
080100     COMPUTE WS-B006-ED-RIESGO ROUNDED = V2-EST-P90
080200     MOVE WS-B006-ED-RIESGO      TO WS-B006-LG-P90
080300*
080400     MOVE WS-B006-LIN-RIESGO1    TO V2-REP-LINEA
080500     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
080600     ADD 1 TO WS-B006-LIN-ESCRITAS
080700*
080800     COMPUTE WS-B006-ED-RIESGO ROUNDED = V2-EST-PCT-NUNCA
080900     MOVE WS-B006-ED-RIESGO      TO WS-B006-LG-NUNCA
081000*
081100     MOVE WS-B006-LIN-RIESGO2    TO V2-REP-LINEA
081200     WRITE V2-REP-LINEA AFTER ADVANCING 1 LINES
081300     ADD 1 TO WS-B006-LIN-ESCRITAS
081400     .
081500 7000-IMPRIMIR-RIESGO-EXIT.
081600     EXIT.
081700*
081800 7010-DRENAR-DETALLE.
081900     READ RECUPER
082000         AT END
082100             DISPLAY 'V2B006J - RECUPERACION TERMINO ANTES DE '
082200                     'LO ESPERADO'
082300         NOT AT END
082400             ADD 1 TO WS-B006-REG-LEIDOS
082500     END-READ
082600     .
082700 7010-DRENAR-DETALLE-EXIT.
082800     EXIT.
082900******************************************************************
083000*  9000-FIN                                                      *
083100******************************************************************
083200 9000-FIN.
083300*
083400     CLOSE PUNTAJES
083500     CLOSE SENSIBIL
083600     CLOSE PRONOST
083700     CLOSE RECUPER
083800     CLOSE REPORTE
083900*
084000     DISPLAY 'V2B006J - REGISTROS LEIDOS  : ' WS-B006-REG-LEIDOS
084100     DISPLAY 'V2B006J - LINEAS IMPRESAS   : ' WS-B006-LIN-ESCRITAS
084200     .
084300 9000-FIN-EXIT.
084400     EXIT.
