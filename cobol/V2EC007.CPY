000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V2EC007                                             *
000400*                                                                *
000500*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC          *
000600*                                                                *
000700*  DESCRIPCION: CONSTANTES DE PARAMETRIZACION DEL MOTOR -        *
000800*               PESOS DE CRITERIOS MCDA, PARAMETROS DEL EMBUDO   *
000900*               DE VENTAS, DESVIACIONES DE INCERTIDUMBRE Y       *
001000*               CONTROLES DE CORRIDA.  INCLUIDO POR TODOS LOS    *
001100*               PROGRAMAS V2B0nnJ.  SI EL SITIO CAMBIA UN VALOR  *
001200*               DEBE RECOMPILARSE TODO EL SUBSISTEMA V2.         *
001300*                                                                *
001400******************************************************************
001500*        L O G    D E   M O D I F I C A C I O N E S             *
001600******************************************************************
001700*  AUTOR   FECHA          DESCRIPCION                            *
001800*  ------  ----------     -------------------------------------- *
001900*  RDF     22/03/1994     VERSION INICIAL - PESOS Y EMBUDO       *
002000*  MTQ     14/02/1996     SE AGREGAN DESVIACIONES MONTECARLO     *
002100*  MTQ     18/08/1997     SE AGREGAN CONTROLES DE SENSIBILIDAD   *
002200*  LSP     19/01/1999     REVISION Y2K - SIN CAMBIOS DE ANCHO    *
002210*  JGV     22/11/2000     SE SUBE CT-NUM-CORRIDAS DE 2000 A 3000  *
002220*                         Y CT-CORRIDAS-SENSIBILIDAD DE 100 A 200 *
002230*                         A PEDIDO DE PLANIFICACION, PARA AJUSTAR *
002240*                         LOS INTERVALOS DE CONFIANZA DE P10/P90  *
002300******************************************************************
002400 01  CT-PARAMETROS-V2.
002500*
002600*    PESOS DE LOS 5 CRITERIOS MCDA (DEBEN SUMAR 1,00 +/- 0,01)
002700     05  CT-PESO-TAMANO              PIC S9(01)V9(6)
002800                                      VALUE .300000.
002900     05  CT-PESO-PODER-COMPRA        PIC S9(01)V9(6)
003000                                      VALUE .200000.
003100     05  CT-PESO-DIGITAL             PIC S9(01)V9(6)
003200                                      VALUE .200000.
003300     05  CT-PESO-GOBERNANZA          PIC S9(01)V9(6)
003400                                      VALUE .150000.
003500     05  CT-PESO-CORRUPCION          PIC S9(01)V9(6)
003600                                      VALUE .150000.
003700*
003800*    PARAMETROS DEL EMBUDO DE VENTAS (VALORES BASE)
003900     05  CT-LEADS-MES-INICIAL        PIC 9(05)     VALUE 00120.
004000     05  CT-TASA-LEAD-OPORT          PIC S9(01)V9(4)
004100                                      VALUE .1800.
004200     05  CT-TASA-OPORT-CLIENTE       PIC S9(01)V9(4)
004300                                      VALUE .2200.
004400     05  CT-MESES-CICLO-VENTA        PIC 9(02)     VALUE 02.
004500     05  CT-TASA-CHURN-MENSUAL       PIC S9(01)V9(4)
004600                                      VALUE .0180.
004700     05  CT-VALOR-CONTRATO-ANUAL     PIC 9(07)V99  VALUE 18000.00.
004800     05  CT-MARGEN-BRUTO             PIC S9(01)V9(4)
004900                                      VALUE .8200.
005000     05  CT-COSTO-ADQUISICION        PIC 9(07)V99  VALUE 14000.00.
005100     05  CT-COSTO-ENTRADA-MERCADO    PIC 9(09)V99  VALUE 120000.00.
005200     05  CT-MESES-HORIZONTE          PIC 9(03)     VALUE 012.
005300*
005400*    MONTECARLO
005500     05  CT-NUM-CORRIDAS             PIC 9(05)     VALUE 03000.
005600     05  CT-SEMILLA-PRNG             PIC 9(09)     VALUE 019730521.
005700     05  CT-DESV-LEAD-OPORT          PIC S9(01)V9(4)
005800                                      VALUE .0400.
005900     05  CT-DESV-OPORT-CLIENTE       PIC S9(01)V9(4)
006000                                      VALUE .0500.
006100     05  CT-DESV-CHURN               PIC S9(01)V9(4)
006200                                      VALUE .0060.
006300     05  CT-DESV-COSTO-ADQUIS        PIC 9(05)V99  VALUE 02500.00.
006400*
006500*    SENSIBILIDAD
006600     05  CT-PASO-SENSIBILIDAD        PIC S9(01)V9(6)
006700                                      VALUE .050000.
006800     05  CT-CORRIDAS-SENSIBILIDAD    PIC 9(03)     VALUE 200.
006900*
007000     05  FILLER                      PIC X(20).
