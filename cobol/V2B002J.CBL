000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2B002J                                             *
000400*                                                                *
000500*  FECHA CREACION: 04/04/1994                                    *
000600*                                                                *
000700*  AUTOR: R. DA FONSECA                                          *
000800*                                                                *
000900*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC.         *
001000*                                                                *
001100*  DESCRIPCION: PUNTAJE MCDA DE MERCADO.  LEE EL ARCHIVO DE      *
001200*               CARACTERISTICAS (SALIDA DE V2B001J), APLICA LOS  *
001300*               PESOS DE LOS 5 CRITERIOS A LOS PUNTAJES-Z Y      *
001400*               OBTIENE EL PUNTAJE TOTAL Y LA POSICION EN EL     *
001500*               RANKING (METODO DE EMPATE 'MINIMO').  ESCRIBE    *
001600*               LA SALIDA ORDENADA ASCENDENTE POR RANKING E      *
001700*               INFORMA LOS 3 PRIMEROS PAISES.                   *
001800*                                                                *
001900******************************************************************
002000*                                                                *
002100*         I D E N T I F I C A T I O N   D I V I S I O N          *
002200*                                                                *
002300*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
002400*                                                                *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700*
002800 PROGRAM-ID.   V2B002J.
002900 AUTHOR.       R. DA FONSECA.
003000 INSTALLATION. FACTORIA - DEPARTAMENTO DE PLANIFICACION.
003100 DATE-WRITTEN. 04/04/1994.
003200 DATE-COMPILED.
003300 SECURITY.     USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
003400******************************************************************
003500*        L O G    D E   M O D I F I C A C I O N E S             *
003600******************************************************************
003700*  AUTOR   FECHA          TICKET     DESCRIPCION                 *
003800*  ------  ----------     --------   ------------------------   *
003900*  RDF     04/04/1994     REQ-0103   VERSION INICIAL - PUNTAJE   *
004000*                                    TOTAL Y RANKING             *
004100*  MTQ     30/06/1997     REQ-0220   SE AGREGAN LOS 5 PUNTAJES   *
004200*                                    POR CRITERIO A LA SALIDA    *
004300*  MTQ     18/08/1997     REQ-0222   VALIDACION DE SUMA DE       *
004400*                                    PESOS (TOLERANCIA 0,01)     *
004500*  LSP     19/01/1999     REQ-0301   REVISION Y2K - SIN CAMBIOS  *
004600*                                    DE DATOS, SOLO SE REVISO EL *
004700*                                    LOG DE CAMBIOS              *
004710*  JGV     15/03/2001     REQ-0348   SE CORRIGE EL DESPLAZAMIENTO *
004720*                                    DE COLUMNA DETECTADO EN LA   *
004730*                                    DECLARACION DE               *
004740*                                    WS-B002-TEMP-CMP/-R QUE USA  *
004750*                                    4012-INTERCAMBIAR-FILA       *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200*
005300 SPECIAL-NAMES.
005400     UPSI-0 IS SW-B002-TRACEO
005500     CLASS V2-CARACTER-VALIDO IS 'A' THRU 'Z'.
005600*
005700 INPUT-OUTPUT SECTION.
005800*
005900 FILE-CONTROL.
006000*
006100     SELECT CARACTERIST  ASSIGN TO 'CARACTERISTICAS'
006200                          ORGANIZATION IS LINE SEQUENTIAL
006300                          FILE STATUS IS WS-B002-FS-CARAC.
006400*
006500     SELECT PUNTAJES     ASSIGN TO 'PUNTAJES'
006600                          ORGANIZATION IS LINE SEQUENTIAL
006700                          FILE STATUS IS WS-B002-FS-PUNTJ.
006800******************************************************************
006900 DATA DIVISION.
007000******************************************************************
007100 FILE SECTION.
007200*
007300 FD  CARACTERIST
007400     LABEL RECORDS ARE STANDARD.
007500     COPY V2EC002.
007600*
007700 FD  PUNTAJES
007800     LABEL RECORDS ARE STANDARD.
007900     COPY V2EC003.
008000******************************************************************
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*                     VARIABLES AUXILIARES                       *
008400******************************************************************
008500 01  WS-B002-VARIABLES.
008600*
008700     05  WS-B002-FS-CARAC        PIC X(02) VALUE '00'.
008800     05  WS-B002-FS-PUNTJ        PIC X(02) VALUE '00'.
008900     05  WS-B002-SUB             PIC S9(4) COMP VALUE 0.
009000     05  WS-B002-SUB2            PIC S9(4) COMP VALUE 0.
009100     05  WS-B002-NUM-PAISES      PIC S9(4) COMP VALUE 0.
009200     05  WS-B002-SUMA-PESOS      PIC S9(01)V9(6) COMP-3 VALUE 0.
009300     05  WS-B002-DIF-PESOS       PIC S9(01)V9(6) COMP-3 VALUE 0.
009400     05  WS-B002-EMPATE-CUENTA   PIC S9(4) COMP VALUE 0.
009500     05  WS-B002-TEMP-PAIS       PIC X(03).
009600     05  WS-B002-TEMP-TOTAL      PIC S9(03)V9(6) COMP-3.
009700     05  WS-B002-TEMP-RANK       PIC 9(03).
009800     05  WS-B002-REG-LEIDOS      PIC 9(07) COMP VALUE 0.
009900     05  WS-B002-REG-ESCRITOS    PIC 9(07) COMP VALUE 0.
010000     05  FILLER                  PIC X(12).
010100******************************************************************
010200*  LOS 5 PUNTAJES DE COMPONENTE DE LA FILA EN INTERCAMBIO, VISTOS *
010300*  TAMBIEN COMO TABLA PARA QUE LA RUTINA DE CANJE (4012) LOS      *
010400*  PUEDA MOVER EN UN SOLO PERFORM EN LUGAR DE 5 MOVE SEPARADOS.   *
010500******************************************************************
010600 01  WS-B002-TEMP-CMP.
010700     05  WS-B002-TEMP-CMP1       PIC S9(03)V9(6) COMP-3.
010800     05  WS-B002-TEMP-CMP2       PIC S9(03)V9(6) COMP-3.
010900     05  WS-B002-TEMP-CMP3       PIC S9(03)V9(6) COMP-3.
011000     05  WS-B002-TEMP-CMP4       PIC S9(03)V9(6) COMP-3.
011100     05  WS-B002-TEMP-CMP5       PIC S9(03)V9(6) COMP-3.
011200 01  WS-B002-TEMP-CMP-R REDEFINES WS-B002-TEMP-CMP.
011300     05  WS-B002-TEMP-CMP-TAB    PIC S9(03)V9(6) COMP-3
011400                           OCCURS 5 TIMES.
011500******************************************************************
011600*                        AREA DE SWITCHES                        *
011700******************************************************************
011800 01  SW-B002-SWITCHES.
011900*
012000     05  SW-B002-FIN-CARAC       PIC X(01) VALUE 'N'.
012100         88  B002-FIN-CARAC                VALUE 'S'.
012200         88  B002-NO-FIN-CARAC             VALUE 'N'.
012300     05  SW-B002-PESOS-OK        PIC X(01) VALUE 'S'.
012400         88  B002-PESOS-VALIDOS            VALUE 'S'.
012500         88  B002-PESOS-INVALIDOS          VALUE 'N'.
012600     05  FILLER                  PIC X(10).
012700******************************************************************
012800*  PARAMETROS DEL MOTOR (PESOS DE CRITERIOS Y DEMAS CONSTANTES)   *
012900******************************************************************
013000 COPY V2EC007.
013100******************************************************************
013200*  TOLERANCIA DE VALIDACION DE PESOS (REDEFINIDA COMO PAR DE      *
013300*  LIMITES PARA LA RUTINA DE COMPARACION).  REQ-0222/1997.        *
013400******************************************************************
013500 01  CT-B002-TOLERANCIA.
013600     05  CT-B002-TOLER-POS       PIC S9(01)V9(6) COMP-3
013700                                  VALUE .010000.
013800     05  CT-B002-TOLER-NEG       PIC S9(01)V9(6) COMP-3
013900                                  VALUE -.010000.
014000 01  CT-B002-TOLERANCIA-R REDEFINES CT-B002-TOLERANCIA.
014100     05  CT-B002-TOLER-TAB       PIC S9(01)V9(6) COMP-3
014200                                  OCCURS 2 TIMES.
014300******************************************************************
014400*  TOP-3 BASE (LOS 3 PRIMEROS PAISES DEL RANKING) - SE INFORMAN   *
014500*  AL FINAL DE LA CORRIDA.  AGRUPADOS PARA PODER RECORRERLOS EN   *
014600*  LA RUTINA DE IMPRESION (REDEFINES A TABLA).                    *
014700******************************************************************
014800 01  WS-B002-TOP3.
014900     05  WS-B002-TOP3-1          PIC X(03) VALUE SPACES.
015000     05  WS-B002-TOP3-2          PIC X(03) VALUE SPACES.
015100     05  WS-B002-TOP3-3          PIC X(03) VALUE SPACES.
015200 01  WS-B002-TOP3-R REDEFINES WS-B002-TOP3.
015300     05  WS-B002-TOP3-TAB        PIC X(03) OCCURS 3 TIMES.
015400******************************************************************
015500*  TABLA DE PAISES - UN REGISTRO POR PAIS DEL ARCHIVO DE          *
015600*  CARACTERISTICAS.  200 ENTRADAS ALCANZAN HOLGADAMENTE PARA LA   *
015700*  COBERTURA DE PAISES DE LA REGION APAC.                         *
015800******************************************************************
015900 01  WS-B002-TABLA-PAISES.
016000     05  WS-B002-PAIS-ENT OCCURS 200 TIMES INDEXED BY WS-B002-IX.
016100         10  WS-B002-T-CODIGO        PIC X(03).
016200         10  WS-B002-T-STD-TAMANO    PIC S9(03)V9(6) COMP-3.
016300         10  WS-B002-T-STD-POD       PIC S9(03)V9(6) COMP-3.
016400         10  WS-B002-T-STD-DIG       PIC S9(03)V9(6) COMP-3.
016500         10  WS-B002-T-STD-GOB       PIC S9(03)V9(6) COMP-3.
016600         10  WS-B002-T-STD-COR       PIC S9(03)V9(6) COMP-3.
016700         10  WS-B002-T-CMP-TAMANO    PIC S9(03)V9(6) COMP-3.
016800         10  WS-B002-T-CMP-POD       PIC S9(03)V9(6) COMP-3.
016900         10  WS-B002-T-CMP-DIG       PIC S9(03)V9(6) COMP-3.
017000         10  WS-B002-T-CMP-GOB       PIC S9(03)V9(6) COMP-3.
017100         10  WS-B002-T-CMP-COR       PIC S9(03)V9(6) COMP-3.
017200         10  WS-B002-T-TOTAL         PIC S9(03)V9(6) COMP-3.
017300         10  WS-B002-T-RANK          PIC 9(03).
017400         10  FILLER                  PIC X(08).
017500******************************************************************
017600 PROCEDURE DIVISION.
017700*
017800 MAINLINE.
017900*
018000     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT
018100     PERFORM 2000-LEER-CARACTERISTICAS
018200                                THRU 2000-LEER-CARACTERISTICAS-EXIT
018300     PERFORM 3000-CALC-PUNTAJES
018400                                THRU 3000-CALC-PUNTAJES-EXIT
018500     PERFORM 4000-ORDENAR-RANKING
018600                                THRU 4000-ORDENAR-RANKING-EXIT
018700     PERFORM 5000-ESCRIBIR-SALIDA
018800                                THRU 5000-ESCRIBIR-SALIDA-EXIT
018900     PERFORM 9000-FIN          THRU 9000-FIN-EXIT
019000*
019100     GOBACK
019200     .
019300******************************************************************
019400*  1000-INICIO                                                   *
019500******************************************************************
019600 1000-INICIO.
019700*
019800     OPEN INPUT  CARACTERIST
019900     IF WS-B002-FS-CARAC NOT = '00'
020000         DISPLAY 'V2B002J - ERROR AL ABRIR CARACTERISTICAS '
020100                 WS-B002-FS-CARAC
020200         MOVE 16 TO RETURN-CODE
020300         GOBACK
020400     END-IF
020500*
020600     OPEN OUTPUT PUNTAJES
020700     IF WS-B002-FS-PUNTJ NOT = '00'
020800         DISPLAY 'V2B002J - ERROR AL ABRIR PUNTAJES '
020900                 WS-B002-FS-PUNTJ
021000         MOVE 16 TO RETURN-CODE
021100         GOBACK
021200     END-IF
021300*
021400*    VALIDACION DE SUMA DE PESOS - TOLERANCIA +/- 0,01 (REQ-0222)
021500     COMPUTE WS-B002-SUMA-PESOS =
021600             CT-PESO-TAMANO + CT-PESO-PODER-COMPRA
021700           + CT-PESO-DIGITAL + CT-PESO-GOBERNANZA
021800           + CT-PESO-CORRUPCION
021900     COMPUTE WS-B002-DIF-PESOS = WS-B002-SUMA-PESOS - 1
022000     IF WS-B002-DIF-PESOS > CT-B002-TOLER-TAB (1)
022100        OR WS-B002-DIF-PESOS < CT-B002-TOLER-TAB (2)
022200         SET B002-PESOS-INVALIDOS TO TRUE
022300         DISPLAY 'V2B002J - AVISO: LA SUMA DE PESOS ES '
022400                 WS-B002-SUMA-PESOS
022500                 ' - SE CONTINUA CON LOS PESOS TAL COMO ESTAN'
022600     END-IF
022700     .
022800 1000-INICIO-EXIT.
022900     EXIT.
023000******************************************************************
023100*  2000-LEER-CARACTERISTICAS                                     *
023200*  CARGA TODOS LOS REGISTROS DE CARACTERISTICAS EN LA TABLA DE    *
023300*  PAISES.                                                        *
023400******************************************************************
023500 2000-LEER-CARACTERISTICAS.
023600*
023700     PERFORM 2010-LEER-UN-REGISTRO
023800                                THRU 2010-LEER-UN-REGISTRO-EXIT
023900         UNTIL B002-FIN-CARAC
024000     .
024100 2000-LEER-CARACTERISTICAS-EXIT.
024200     EXIT.
024300*
024400 2010-LEER-UN-REGISTRO.
024500     READ CARACTERIST
024600         AT END
024700             SET B002-FIN-CARAC TO TRUE
024800         NOT AT END
024900             ADD 1 TO WS-B002-REG-LEIDOS
025000             ADD 1 TO WS-B002-NUM-PAISES
025100             MOVE V2-CAR-PAIS
025200                  TO WS-B002-T-CODIGO (WS-B002-NUM-PAISES)
025300             MOVE V2-CAR-STD-TAMANO
025400                  TO WS-B002-T-STD-TAMANO (WS-B002-NUM-PAISES)
025500             MOVE V2-CAR-STD-PODER-COMPRA
025600                  TO WS-B002-T-STD-POD (WS-B002-NUM-PAISES)
025700             MOVE V2-CAR-STD-DIGITAL
025800                  TO WS-B002-T-STD-DIG (WS-B002-NUM-PAISES)
025900             MOVE V2-CAR-STD-GOBERNANZA
026000                  TO WS-B002-T-STD-GOB (WS-B002-NUM-PAISES)
026100             MOVE V2-CAR-STD-CORRUPCION
026200                  TO WS-B002-T-STD-COR (WS-B002-NUM-PAISES)
026300     END-READ
026400     .
026500 2010-LEER-UN-REGISTRO-EXIT.
026600     EXIT.
026700******************************************************************
026800*  3000-CALC-PUNTAJES                                            *
026900*  PUNTAJE POR CRITERIO = PESO X PUNTAJE-Z; PUNTAJE TOTAL = SUMA  *
027000*  DE LOS 5.  REQ-0103/1994, REQ-0220/1997.                       *
027100******************************************************************
027200 3000-CALC-PUNTAJES.
027300*
027400     PERFORM 3010-CALC-UN-PAIS THRU 3010-CALC-UN-PAIS-EXIT
027500         VARYING WS-B002-SUB FROM 1 BY 1
027600         UNTIL WS-B002-SUB > WS-B002-NUM-PAISES
027700     .
027800 3000-CALC-PUNTAJES-EXIT.
027900     EXIT.
028000*
028100 3010-CALC-UN-PAIS.
028200     COMPUTE WS-B002-T-CMP-TAMANO (WS-B002-SUB) ROUNDED =
028300             CT-PESO-TAMANO * WS-B002-T-STD-TAMANO (WS-B002-SUB)
028400     COMPUTE WS-B002-T-CMP-POD (WS-B002-SUB) ROUNDED =
028500             CT-PESO-PODER-COMPRA * WS-B002-T-STD-POD (WS-B002-SUB)
028600     COMPUTE WS-B002-T-CMP-DIG (WS-B002-SUB) ROUNDED =
028700             CT-PESO-DIGITAL * WS-B002-T-STD-DIG (WS-B002-SUB)
028800     COMPUTE WS-B002-T-CMP-GOB (WS-B002-SUB) ROUNDED =
028900             CT-PESO-GOBERNANZA * WS-B002-T-STD-GOB (WS-B002-SUB)
029000     COMPUTE WS-B002-T-CMP-COR (WS-B002-SUB) ROUNDED =
029100             CT-PESO-CORRUPCION * WS-B002-T-STD-COR (WS-B002-SUB)
029200*
029300     COMPUTE WS-B002-T-TOTAL (WS-B002-SUB) ROUNDED =
029400             WS-B002-T-CMP-TAMANO (WS-B002-SUB)
029500           + WS-B002-T-CMP-POD (WS-B002-SUB)
029600           + WS-B002-T-CMP-DIG (WS-B002-SUB)
029700           + WS-B002-T-CMP-GOB (WS-B002-SUB)
029800           + WS-B002-T-CMP-COR (WS-B002-SUB)
029900     .
030000 3010-CALC-UN-PAIS-EXIT.
030100     EXIT.
030200******************************************************************
030300*  4000-ORDENAR-RANKING                                          *
030400*  ORDENA LA TABLA DESCENDENTE POR PUNTAJE TOTAL (BURBUJA) Y      *
030500*  ASIGNA LA POSICION DE RANKING - METODO 'MINIMO' EN LOS         *
030600*  EMPATES (5,5,3 QUEDA 1,1,3).  REQ-0103/1994.                   *
030700******************************************************************
030800 4000-ORDENAR-RANKING.
030900*
031000     IF WS-B002-NUM-PAISES > 1
031100         PERFORM 4010-PASADA-ORDEN THRU 4010-PASADA-ORDEN-EXIT
031200             VARYING WS-B002-SUB2 FROM 1 BY 1
031300             UNTIL WS-B002-SUB2 >= WS-B002-NUM-PAISES
031400     END-IF
031500*
031600     PERFORM 4020-ASIGNAR-RANK THRU 4020-ASIGNAR-RANK-EXIT
031700         VARYING WS-B002-SUB FROM 1 BY 1
031800         UNTIL WS-B002-SUB > WS-B002-NUM-PAISES
031900     .
032000 4000-ORDENAR-RANKING-EXIT.
032100     EXIT.
032200*
032300 4010-PASADA-ORDEN.
032400     PERFORM 4011-COMPARAR-INTERCAMBIAR
032500                          THRU 4011-COMPARAR-INTERCAMBIAR-EXIT
032600         VARYING WS-B002-SUB FROM 1 BY 1
032700         UNTIL WS-B002-SUB >= WS-B002-NUM-PAISES
032800     .
032900 4010-PASADA-ORDEN-EXIT.
033000     EXIT.
033100*
033200 4011-COMPARAR-INTERCAMBIAR.
033300     IF WS-B002-T-TOTAL (WS-B002-SUB) <
033400        WS-B002-T-TOTAL (WS-B002-SUB + 1)
033500         PERFORM 4012-INTERCAMBIAR-FILA
033600                          THRU 4012-INTERCAMBIAR-FILA-EXIT
033700     END-IF
033800     .
033900 4011-COMPARAR-INTERCAMBIAR-EXIT.
034000     EXIT.
034100*
034200 4012-INTERCAMBIAR-FILA.
034300     MOVE WS-B002-T-CODIGO (WS-B002-SUB)
034400                            TO WS-B002-TEMP-PAIS
034500     MOVE WS-B002-T-TOTAL (WS-B002-SUB)      TO WS-B002-TEMP-TOTAL
034600     MOVE WS-B002-T-CMP-TAMANO (WS-B002-SUB) TO WS-B002-TEMP-CMP1
034700     MOVE WS-B002-T-CMP-POD (WS-B002-SUB)    TO WS-B002-TEMP-CMP2
034800     MOVE WS-B002-T-CMP-DIG (WS-B002-SUB)    TO WS-B002-TEMP-CMP3
034900     MOVE WS-B002-T-CMP-GOB (WS-B002-SUB)    TO WS-B002-TEMP-CMP4
035000     MOVE WS-B002-T-CMP-COR (WS-B002-SUB)    TO WS-B002-TEMP-CMP5
035100*
035200     MOVE WS-B002-PAIS-ENT (WS-B002-SUB + 1)
035300                                 TO WS-B002-PAIS-ENT (WS-B002-SUB)
035400     MOVE WS-B002-TEMP-PAIS  TO WS-B002-T-CODIGO (WS-B002-SUB + 1)
035500     MOVE WS-B002-TEMP-TOTAL TO WS-B002-T-TOTAL (WS-B002-SUB + 1)
035600     MOVE WS-B002-TEMP-CMP1
035700                      TO WS-B002-T-CMP-TAMANO (WS-B002-SUB + 1)
035800     MOVE WS-B002-TEMP-CMP2  TO WS-B002-T-CMP-POD (WS-B002-SUB + 1)
035900     MOVE WS-B002-TEMP-CMP3  TO WS-B002-T-CMP-DIG (WS-B002-SUB + 1)
036000     MOVE WS-B002-TEMP-CMP4  TO WS-B002-T-CMP-GOB (WS-B002-SUB + 1)
036100     MOVE WS-B002-TEMP-CMP5  TO WS-B002-T-CMP-COR (WS-B002-SUB + 1)
036200     .
036300 4012-INTERCAMBIAR-FILA-EXIT.
036400     EXIT.
036500******************************************************************
036600*  4020-ASIGNAR-RANK                                             *
036700*  LA TABLA YA QUEDO ORDENADA DESCENDENTE.  LA FILA 1 ES RANK 1;  *
036800*  UNA FILA CON EL MISMO TOTAL QUE LA ANTERIOR HEREDA SU RANK     *
036900*  (METODO 'MINIMO'); SI NO, EL RANK ES SU PROPIA POSICION.       *
037000******************************************************************
037100 4020-ASIGNAR-RANK.
037200     IF WS-B002-SUB = 1
037300         MOVE 1 TO WS-B002-T-RANK (WS-B002-SUB)
037400     ELSE
037500         IF WS-B002-T-TOTAL (WS-B002-SUB) =
037600            WS-B002-T-TOTAL (WS-B002-SUB - 1)
037700             MOVE WS-B002-T-RANK (WS-B002-SUB - 1)
037800                                 TO WS-B002-T-RANK (WS-B002-SUB)
037900         ELSE
038000             MOVE WS-B002-SUB TO WS-B002-T-RANK (WS-B002-SUB)
038100         END-IF
038200     END-IF
038300*
038400     IF WS-B002-SUB <= 3
038500         MOVE WS-B002-T-CODIGO (WS-B002-SUB)
038600                          TO WS-B002-TOP3-TAB (WS-B002-SUB)
038700     END-IF
038800     .
038900 4020-ASIGNAR-RANK-EXIT.
039000     EXIT.
039100******************************************************************
039200*  5000-ESCRIBIR-SALIDA                                          *
039300*  LA TABLA YA ESTA ORDENADA ASCENDENTE POR RANKING (QUEDO ASI    *
039400*  AL ORDENAR DESCENDENTE POR PUNTAJE); SE ESCRIBE TAL CUAL.      *
039500******************************************************************
039600 5000-ESCRIBIR-SALIDA.
039700*
039800     PERFORM 5010-ESCRIBIR-UN-PAIS THRU 5010-ESCRIBIR-UN-PAIS-EXIT
039900         VARYING WS-B002-SUB FROM 1 BY 1
040000         UNTIL WS-B002-SUB > WS-B002-NUM-PAISES
040100     .
040200 5000-ESCRIBIR-SALIDA-EXIT.
040300     EXIT.
040400*
040500 5010-ESCRIBIR-UN-PAIS.
040600     INITIALIZE V2-PTJ-REGISTRO
040700     MOVE WS-B002-T-CODIGO (WS-B002-SUB)     TO V2-PTJ-PAIS
040800     MOVE WS-B002-T-TOTAL (WS-B002-SUB)      TO V2-PTJ-TOTAL
040900     MOVE WS-B002-T-CMP-TAMANO (WS-B002-SUB) TO V2-PTJ-CMP-TAMANO
041000     MOVE WS-B002-T-CMP-POD (WS-B002-SUB)
041100                                  TO V2-PTJ-CMP-PODER-COMPRA
041200     MOVE WS-B002-T-CMP-DIG (WS-B002-SUB)    TO V2-PTJ-CMP-DIGITAL
041300     MOVE WS-B002-T-CMP-GOB (WS-B002-SUB)
041400                                  TO V2-PTJ-CMP-GOBERNANZA
041500     MOVE WS-B002-T-CMP-COR (WS-B002-SUB)
041600                                  TO V2-PTJ-CMP-CORRUPCION
041700     MOVE WS-B002-T-RANK (WS-B002-SUB)       TO V2-PTJ-RANKING
041800*
041900     WRITE V2-PTJ-REGISTRO
042000     ADD 1 TO WS-B002-REG-ESCRITOS
042100*
042200     IF SW-B002-TRACEO IS ON
042300         DISPLAY 'V2B002J TRAZA PAIS: ' V2-PTJ-PAIS
042400                 ' RANK: ' V2-PTJ-RANKING
042500     END-IF
042600     .
042700 5010-ESCRIBIR-UN-PAIS-EXIT.
042800     EXIT.
042900******************************************************************
043000*  9000-FIN                                                      *
043100******************************************************************
043200 9000-FIN.
043300*
043400     CLOSE CARACTERIST
043500     CLOSE PUNTAJES
043600*
043700     DISPLAY 'V2B002J - CARACTERISTICAS LEIDAS : '
043800              WS-B002-REG-LEIDOS
043900     DISPLAY 'V2B002J - PUNTAJES ESCRITOS       : '
044000              WS-B002-REG-ESCRITOS
044100     DISPLAY 'V2B002J - TOP 3 PAISES: ' WS-B002-TOP3-1
044200             ' ' WS-B002-TOP3-2 ' ' WS-B002-TOP3-3
044300     .
044400 9000-FIN-EXIT.
044500     EXIT.
