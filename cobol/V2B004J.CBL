000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2B004J                                             *
000400*                                                                *
000500*  FECHA CREACION: 20/04/1994                                    *
000600*                                                                *
000700*  AUTOR: M. TORRES QUINTERO                                     *
000800*                                                                *
000900*  APLICACION: V2 - MOTOR DE DECISION DE EXPANSION APAC.         *
001000*                                                                *
001100*  DESCRIPCION: PROYECCION DETERMINISTICA DE EMBUDO COMERCIAL E  *
001200*               INGRESOS PARA LOS 12 MESES SIGUIENTES A LA       *
001300*               ENTRADA AL MERCADO, EN LOS TRES ESCENARIOS       *
001400*               (BASE, OPTIMISTA, PESIMISTA).  EL AJUSTE DE      *
001500*               MERCADO SE DERIVA DEL PUNTAJE TOTAL DEL PAIS     *
001600*               MEJOR RANKEADO EN V2B002J.                       *
001700*                                                                *
001800******************************************************************
001900*                                                                *
002000*         I D E N T I F I C A T I O N   D I V I S I O N          *
002100*                                                                *
002200*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
002300*                                                                *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600*
002700 PROGRAM-ID.   V2B004J.
002800 AUTHOR.       M. TORRES QUINTERO.
002900 INSTALLATION. FACTORIA - DEPARTAMENTO DE PLANIFICACION.
003000 DATE-WRITTEN. 20/04/1994.
003100 DATE-COMPILED.
003200 SECURITY.     USO INTERNO - DEPARTAMENTO DE PLANIFICACION.
003300******************************************************************
003400*        L O G    D E   M O D I F I C A C I O N E S             *
003500******************************************************************
003600*  AUTOR   FECHA          TICKET     DESCRIPCION                 *
003700*  ------  ----------     --------   ------------------------   *
003800*  MTQ     02/02/1996     REQ-0180   VERSION INICIAL - PRONOSTICO*
003900*                                    ESCENARIO BASE UNICAMENTE   *
004000*  MTQ     20/05/1997     REQ-0221   SE AGREGAN LOS ESCENARIOS   *
004100*                                    OPTIMISTA Y PESIMISTA       *
004200*  LSP     19/01/1999     REQ-0301   REVISION Y2K - SIN CAMBIOS  *
004300*                                    DE DATOS                   *
004310*  JGV     07/02/2000     REQ-0335   SE SEPARA                   *
004320*                                    WS-B004-OPORT-SIN-TRUNC DE   *
004330*                                    WS-B004-OPORTUNIDADES EN     *
004340*                                    3020-PROYECTAR-UN-MES - LOS  *
004350*                                    CLIENTES GANADOS SE VENIAN   *
004360*                                    CALCULANDO SOBRE LA CIFRA YA *
004370*                                    TRUNCADA QUE SE IMPRIME, Y   *
004380*                                    ARRASTRABAN EL REDONDEO MES  *
004390*                                    A MES                       *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800*
004900 SPECIAL-NAMES.
005000     UPSI-0 IS SW-B004-TRACEO
005100     CLASS V2-CARACTER-VALIDO IS 'A' THRU 'Z'.
005200*
005300 INPUT-OUTPUT SECTION.
005400*
005500 FILE-CONTROL.
005600*
005700     SELECT PUNTAJES     ASSIGN TO 'PUNTAJES'
005800                          ORGANIZATION IS LINE SEQUENTIAL
005900                          FILE STATUS IS WS-B004-FS-PUNTJ.
006000*
006100     SELECT PRONOST      ASSIGN TO 'PRONOSTICO'
006200                          ORGANIZATION IS LINE SEQUENTIAL
006300                          FILE STATUS IS WS-B004-FS-PRONO.
006400******************************************************************
006500 DATA DIVISION.
006600******************************************************************
006700 FILE SECTION.
006800*
006900 FD  PUNTAJES
007000     LABEL RECORDS ARE STANDARD.
007100     COPY V2EC003.
007200*
007300 FD  PRONOST
007400     LABEL RECORDS ARE STANDARD.
007500     COPY V2EC005.
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*                     VARIABLES AUXILIARES                       *
008000******************************************************************
008100 01  WS-B004-VARIABLES.
008200*
008300     05  WS-B004-FS-PUNTJ        PIC X(02) VALUE '00'.
008400     05  WS-B004-FS-PRONO        PIC X(02) VALUE '00'.
008500     05  WS-B004-ESC-IX          PIC S9(4) COMP VALUE 0.
008600     05  WS-B004-K               PIC S9(4) COMP VALUE 0.
008700     05  WS-B004-MES             PIC S9(4) COMP VALUE 0.
008800     05  WS-B004-TOTAL-LIDER     PIC S9(03)V9(6) COMP-3 VALUE 0.
008900     05  WS-B004-AJUSTE-MERCADO  PIC S9(01)V9(4) COMP-3 VALUE 0.
009000     05  WS-B004-LEADS-MES       PIC 9(07) COMP-3 VALUE 0.
009100     05  WS-B004-OPORT-SIN-TRUNC PIC 9(07)V9(6) COMP-3 VALUE 0.
009200     05  WS-B004-OPORTUNIDADES   PIC 9(07) COMP-3 VALUE 0.
009300     05  WS-B004-CLIENTES-NUEVOS PIC 9(07) COMP-3 VALUE 0.
009400     05  WS-B004-CLIENTES-PERD   PIC 9(07) COMP-3 VALUE 0.
009500     05  WS-B004-CLIENTES-ACTIVO PIC 9(09) COMP-3 VALUE 0.
009600     05  WS-B004-CLIENTES-PREVIO PIC 9(09) COMP-3 VALUE 0.
009700     05  WS-B004-INGRESO-MENSUAL PIC S9(11)V99 COMP-3 VALUE 0.
009800     05  WS-B004-INGRESO-BRUTO   PIC S9(11)V99 COMP-3 VALUE 0.
009900     05  WS-B004-COSTO-ADQ       PIC S9(11)V99 COMP-3 VALUE 0.
010000     05  WS-B004-COSTO-ADQ-ACUM  PIC S9(13)V99 COMP-3 VALUE 0.
010100     05  WS-B004-INGRESO-NETO    PIC S9(11)V99 COMP-3 VALUE 0.
010200     05  WS-B004-ING-NETO-ACUM   PIC S9(13)V99 COMP-3 VALUE 0.
010300     05  WS-B004-REG-LEIDOS      PIC 9(07) COMP VALUE 0.
010400     05  WS-B004-REG-ESCRITOS    PIC 9(07) COMP VALUE 0.
010500     05  FILLER                  PIC X(10).
010600******************************************************************
010700*                        AREA DE SWITCHES                        *
010800******************************************************************
010900 01  SW-B004-SWITCHES.
011000*
011100     05  SW-B004-FIN-PUNTJ       PIC X(01) VALUE 'N'.
011200         88  B004-FIN-PUNTJ                VALUE 'S'.
011300         88  B004-NO-FIN-PUNTJ             VALUE 'N'.
011400     05  FILLER                  PIC X(10).
011500******************************************************************
011600*      PARAMETROS DEL MOTOR (TASAS BASE Y COSTOS DE ENTRADA)      *
011700******************************************************************
011800 COPY V2EC007.
011900******************************************************************
012000*  TABLA DE LOS TRES ESCENARIOS Y SUS MULTIPLICADORES SOBRE       *
012100*  LEAD-TO-OPP / OPP-TO-WIN / CHURN / AJUSTE-DE-MERCADO, EN ESE   *
012200*  ORDEN.  REDEFINIDA COMO TABLA PARA RECORRERLA CON UN SOLO      *
012300*  PERFORM.  REQ-0221/1997.                                      *
012400******************************************************************
012500 01  CT-B004-ESCENARIOS.
012600     05  CT-B004-ESC-BASE.
012700         10  FILLER               PIC X(12) VALUE 'BASE'.
012800         10  FILLER PIC S9V9(4) COMP-3 VALUE 1.0000.
012900         10  FILLER PIC S9V9(4) COMP-3 VALUE 1.0000.
013000         10  FILLER PIC S9V9(4) COMP-3 VALUE 1.0000.
013100         10  FILLER PIC S9V9(4) COMP-3 VALUE 1.0000.
013200     05  CT-B004-ESC-OPTIMISTA.
013300         10  FILLER               PIC X(12) VALUE 'OPTIMISTIC'.
013400         10  FILLER PIC S9V9(4) COMP-3 VALUE 1.2000.
013500         10  FILLER PIC S9V9(4) COMP-3 VALUE 1.2000.
013600         10  FILLER PIC S9V9(4) COMP-3 VALUE 0.8000.
013700         10  FILLER PIC S9V9(4) COMP-3 VALUE 1.1500.
013800     05  CT-B004-ESC-PESIMISTA.
013900         10  FILLER               PIC X(12) VALUE 'PESSIMISTIC'.
014000         10  FILLER PIC S9V9(4) COMP-3 VALUE 0.8000.
014100         10  FILLER PIC S9V9(4) COMP-3 VALUE 0.8000.
014200         10  FILLER PIC S9V9(4) COMP-3 VALUE 1.2000.
014300         10  FILLER PIC S9V9(4) COMP-3 VALUE 0.8500.
014400 01  CT-B004-ESCENARIOS-R REDEFINES CT-B004-ESCENARIOS.
014500     05  CT-B004-ESC-TAB           OCCURS 3 TIMES.
014600         10  CT-B004-ESC-NOMBRE    PIC X(12).
014700         10  CT-B004-ESC-MULT      PIC S9V9(4) COMP-3
014800                                    OCCURS 4 TIMES.
014900******************************************************************
015000*  TASAS BASE (COPIADAS DE V2EC007 Y DEL AJUSTE DE MERCADO) Y     *
015100*  TASAS YA AJUSTADAS AL ESCENARIO EN CURSO, EN EL MISMO ORDEN    *
015200*  QUE CT-B004-ESC-MULT (1=LEAD-OPORT 2=OPORT-CLIENTE 3=CHURN     *
015300*  4=AJUSTE-MERCADO).  REDEFINIDAS COMO TABLA.                    *
015400******************************************************************
015500 01  WS-B004-TASAS-BASE.
015600     05  WS-B004-BASE-LEAD-OPORT   PIC S9V9(4) COMP-3.
015700     05  WS-B004-BASE-OPORT-CLIEN  PIC S9V9(4) COMP-3.
015800     05  WS-B004-BASE-CHURN        PIC S9V9(4) COMP-3.
015900     05  WS-B004-BASE-AJUSTE       PIC S9V9(4) COMP-3.
016000 01  WS-B004-TASAS-BASE-R REDEFINES WS-B004-TASAS-BASE.
016100     05  WS-B004-BASE-TAB          PIC S9V9(4) COMP-3
016200                                    OCCURS 4 TIMES.
016300*
016400 01  WS-B004-TASAS-ACTIVAS.
016500     05  WS-B004-ACT-LEAD-OPORT    PIC S9V9(4) COMP-3.
016600     05  WS-B004-ACT-OPORT-CLIEN   PIC S9V9(4) COMP-3.
016700     05  WS-B004-ACT-CHURN         PIC S9V9(4) COMP-3.
016800     05  WS-B004-ACT-AJUSTE        PIC S9V9(4) COMP-3.
016900 01  WS-B004-TASAS-ACTIVAS-R REDEFINES WS-B004-TASAS-ACTIVAS.
017000     05  WS-B004-ACT-TAB           PIC S9V9(4) COMP-3
017100                                    OCCURS 4 TIMES.
017200******************************************************************
017300 PROCEDURE DIVISION.
017400*
017500 MAINLINE.
017600*
017700     PERFORM 1000-INICIO         THRU 1000-INICIO-EXIT
017800     PERFORM 2000-CALC-AJUSTE    THRU 2000-CALC-AJUSTE-EXIT
017900     PERFORM 3000-PROYECTAR-ESCENARIO
018000                                  THRU 3000-PROYECTAR-ESCENARIO-EXIT
018100         VARYING WS-B004-ESC-IX FROM 1 BY 1
018200         UNTIL WS-B004-ESC-IX > 3
018300     PERFORM 9000-FIN            THRU 9000-FIN-EXIT
018400*
018500     GOBACK
018600     .
018700******************************************************************
018800*  1000-INICIO                                                   *
018900******************************************************************
019000 1000-INICIO.
019100*
019200     OPEN INPUT  PUNTAJES
019300     IF WS-B004-FS-PUNTJ NOT = '00'
019400         DISPLAY 'V2B004J - ERROR AL ABRIR PUNTAJES '
019500                 WS-B004-FS-PUNTJ
019600         MOVE 16 TO RETURN-CODE
019700         GOBACK
019800     END-IF
019900*
020000     OPEN OUTPUT PRONOST
020100     IF WS-B004-FS-PRONO NOT = '00'
020200         DISPLAY 'V2B004J - ERROR AL ABRIR PRONOSTICO '
020300                 WS-B004-FS-PRONO
020400         MOVE 16 TO RETURN-CODE
020500         GOBACK
020600     END-IF
020700*
020800     MOVE CT-TASA-LEAD-OPORT     TO WS-B004-BASE-TAB (1)
020900     MOVE CT-TASA-OPORT-CLIENTE  TO WS-B004-BASE-TAB (2)
021000     MOVE CT-TASA-CHURN-MENSUAL  TO WS-B004-BASE-TAB (3)
021100     .
021200 1000-INICIO-EXIT.
021300     EXIT.
021400******************************************************************
021500*  2000-CALC-AJUSTE                                              *
021600*  EL PAIS MEJOR RANKEADO ES EL PRIMER REGISTRO DE PUNTAJES,     *
021700*  YA QUE V2B002J LO ESCRIBE ORDENADO ASCENDENTE POR RANKING.     *
021800*  AJUSTE = (PUNTAJE-TOTAL + 3) / 6, RECORTADO A [0.5, 1.5].      *
021900******************************************************************
022000 2000-CALC-AJUSTE.
022100*
022200     READ PUNTAJES
022300         AT END
022400             SET B004-FIN-PUNTJ TO TRUE
022500         NOT AT END
022600             ADD 1 TO WS-B004-REG-LEIDOS
022700             MOVE V2-PTJ-TOTAL TO WS-B004-TOTAL-LIDER
022800     END-READ
022900*
023000     COMPUTE WS-B004-AJUSTE-MERCADO ROUNDED =
023100             (WS-B004-TOTAL-LIDER + 3) / 6
023200     IF WS-B004-AJUSTE-MERCADO < 0.5
023300         MOVE 0.5 TO WS-B004-AJUSTE-MERCADO
023400     END-IF
023500     IF WS-B004-AJUSTE-MERCADO > 1.5
023600         MOVE 1.5 TO WS-B004-AJUSTE-MERCADO
023700     END-IF
023800     MOVE WS-B004-AJUSTE-MERCADO TO WS-B004-BASE-TAB (4)
023900*
024000     PERFORM 2010-DRENAR-PUNTAJES THRU 2010-DRENAR-PUNTAJES-EXIT
024100         UNTIL B004-FIN-PUNTJ
024200     .
024300 2000-CALC-AJUSTE-EXIT.
024400     EXIT.
024500*
024600*    SE LEEN Y DESCARTAN LOS DEMAS PAISES; SOLO INTERESA EL LIDER.
024700 2010-DRENAR-PUNTAJES.
024800     READ PUNTAJES
024900         AT END
025000             SET B004-FIN-PUNTJ TO TRUE
025100         NOT AT END
025200             ADD 1 TO WS-B004-REG-LEIDOS
025300     END-READ
025400     .
025500 2010-DRENAR-PUNTAJES-EXIT.
025600     EXIT.
025700******************************************************************
025800*  3000-PROYECTAR-ESCENARIO                                      *
025900*  UN ESCENARIO A LA VEZ (WS-B004-ESC-IX 1=BASE 2=OPTIMISTA       *
026000*  3=PESIMISTA).  APLICA LOS MULTIPLICADORES, FIJA LOS LEADS      *
026100*  MENSUALES Y PROYECTA MES A MES.                                *
026200******************************************************************
026300 3000-PROYECTAR-ESCENARIO.
026400*
026500     PERFORM 3010-APLICAR-MULTIPLICADOR
026600                               THRU 3010-APLICAR-MULTIPLICADOR-EXIT
026700         VARYING WS-B004-K FROM 1 BY 1 UNTIL WS-B004-K > 4
026800*
026900     COMPUTE WS-B004-LEADS-MES =
027000             CT-LEADS-MES-INICIAL * WS-B004-ACT-TAB (4)
027100*
027200     MOVE ZERO TO WS-B004-CLIENTES-ACTIVO
027300     MOVE ZERO TO WS-B004-COSTO-ADQ-ACUM
027400     MOVE ZERO TO WS-B004-ING-NETO-ACUM
027500*
027600     PERFORM 3020-PROYECTAR-UN-MES
027700                               THRU 3020-PROYECTAR-UN-MES-EXIT
027800         VARYING WS-B004-MES FROM 1 BY 1
027900         UNTIL WS-B004-MES > CT-MESES-HORIZONTE
028000     .
028100 3000-PROYECTAR-ESCENARIO-EXIT.
028200     EXIT.
028300*
028400 3010-APLICAR-MULTIPLICADOR.
028500     COMPUTE WS-B004-ACT-TAB (WS-B004-K) ROUNDED =
028600         WS-B004-BASE-TAB (WS-B004-K)
028700          * CT-B004-ESC-MULT (WS-B004-ESC-IX, WS-B004-K)
028800     .
028900 3010-APLICAR-MULTIPLICADOR-EXIT.
029000     EXIT.
029100******************************************************************
029200*  3020-PROYECTAR-UN-MES                                         *
029300******************************************************************
029400 3020-PROYECTAR-UN-MES.
029500*
029600     MOVE WS-B004-CLIENTES-ACTIVO TO WS-B004-CLIENTES-PREVIO
029700*
029800     IF WS-B004-MES >= CT-MESES-CICLO-VENTA
029900*        LOS GANADORES SE CALCULAN CON LA OPORTUNIDAD SIN
030000*        TRUNCAR; EL DATO REPORTADO DE OPORTUNIDADES SE
030100*        TRUNCA POR SEPARADO Y NO INTERVIENE EN ESTE CALCULO.
030200         COMPUTE WS-B004-OPORT-SIN-TRUNC =
030300             WS-B004-LEADS-MES * WS-B004-ACT-LEAD-OPORT
030400         COMPUTE WS-B004-OPORTUNIDADES =
030500             WS-B004-LEADS-MES * WS-B004-ACT-LEAD-OPORT
030600         COMPUTE WS-B004-CLIENTES-NUEVOS =
030700             WS-B004-OPORT-SIN-TRUNC * WS-B004-ACT-OPORT-CLIEN
030800     ELSE
030900         MOVE ZERO TO WS-B004-OPORT-SIN-TRUNC
031000         MOVE ZERO TO WS-B004-OPORTUNIDADES
031100         MOVE ZERO TO WS-B004-CLIENTES-NUEVOS
031200     END-IF
031300*
031400     COMPUTE WS-B004-CLIENTES-PERD =
031500             WS-B004-CLIENTES-PREVIO * WS-B004-ACT-CHURN
031600*
031700     COMPUTE WS-B004-CLIENTES-ACTIVO =
031800             WS-B004-CLIENTES-PREVIO - WS-B004-CLIENTES-PERD
031900              + WS-B004-CLIENTES-NUEVOS
032000     IF WS-B004-CLIENTES-ACTIVO < ZERO
032100         MOVE ZERO TO WS-B004-CLIENTES-ACTIVO
032200     END-IF
032300*
032400     COMPUTE WS-B004-INGRESO-MENSUAL ROUNDED =
032500             WS-B004-CLIENTES-ACTIVO * (CT-VALOR-CONTRATO-ANUAL / 12)
032600     COMPUTE WS-B004-INGRESO-BRUTO ROUNDED =
032700             WS-B004-INGRESO-MENSUAL * CT-MARGEN-BRUTO
032800     COMPUTE WS-B004-COSTO-ADQ ROUNDED =
032900             WS-B004-CLIENTES-NUEVOS * CT-COSTO-ADQUISICION
033000     ADD WS-B004-COSTO-ADQ TO WS-B004-COSTO-ADQ-ACUM
033100*
033200     COMPUTE WS-B004-INGRESO-NETO ROUNDED =
033300             WS-B004-INGRESO-BRUTO - WS-B004-COSTO-ADQ
033400     ADD WS-B004-INGRESO-NETO TO WS-B004-ING-NETO-ACUM
033500*
033600     PERFORM 3030-ESCRIBIR-MES THRU 3030-ESCRIBIR-MES-EXIT
033700     .
033800 3020-PROYECTAR-UN-MES-EXIT.
033900     EXIT.
034000*
034100 3030-ESCRIBIR-MES.
034200     INITIALIZE V2-PRO-REGISTRO
034300     MOVE CT-B004-ESC-NOMBRE (WS-B004-ESC-IX)
034400                                    TO V2-PRO-ESCENARIO
034500     MOVE WS-B004-MES               TO V2-PRO-MES
034600     MOVE WS-B004-LEADS-MES         TO V2-PRO-LEADS-NUEVOS
034700     MOVE WS-B004-OPORTUNIDADES     TO V2-PRO-OPORT-NUEVAS
034800     MOVE WS-B004-CLIENTES-NUEVOS   TO V2-PRO-CLIENTES-NUEVOS
034900     MOVE WS-B004-CLIENTES-PERD     TO V2-PRO-CLIENTES-PERDIDOS
035000     MOVE WS-B004-CLIENTES-ACTIVO   TO V2-PRO-CLIENTES-ACTIVOS
035100     MOVE WS-B004-INGRESO-MENSUAL   TO V2-PRO-INGRESO-MENSUAL
035200     MOVE WS-B004-INGRESO-BRUTO     TO V2-PRO-INGRESO-BRUTO
035300     MOVE WS-B004-COSTO-ADQ         TO V2-PRO-COSTO-ADQUISICION
035400     MOVE WS-B004-COSTO-ADQ-ACUM    TO V2-PRO-COSTO-ADQ-ACUM
035500     MOVE WS-B004-INGRESO-NETO      TO V2-PRO-INGRESO-NETO
035600     MOVE WS-B004-ING-NETO-ACUM     TO V2-PRO-INGRESO-NETO-ACUM
035700*
035800     WRITE V2-PRO-REGISTRO
035900     ADD 1 TO WS-B004-REG-ESCRITOS
036000*
036100     IF SW-B004-TRACEO IS ON
036200         DISPLAY 'V2B004J TRAZA: ' V2-PRO-ESCENARIO ' '
036300                 V2-PRO-MES ' ' V2-PRO-CLIENTES-ACTIVOS
036400     END-IF
036500     .
036600 3030-ESCRIBIR-MES-EXIT.
036700     EXIT.
036800******************************************************************
036900*  9000-FIN                                                      *
037000******************************************************************
037100 9000-FIN.
037200*
037300     CLOSE PUNTAJES
037400     CLOSE PRONOST
037500*
037600     DISPLAY 'V2B004J - PUNTAJES LEIDOS       : ' WS-B004-REG-LEIDOS
037700     DISPLAY 'V2B004J - MESES DE PRONOSTICO ESCRITOS: '
037800              WS-B004-REG-ESCRITOS
037900     .
038000 9000-FIN-EXIT.
038100     EXIT.
